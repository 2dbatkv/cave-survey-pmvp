000100 IDENTIFICATION DIVISION.
000200*=======================*
000300 PROGRAM-ID.    CSPRG040.
000400 AUTHOR.        YTALO WILLIAM DE JESUS DA GLORIA.
000500 INSTALLATION.  FATEC SAO CAETANO.
000600 DATE-WRITTEN.  20/08/1988.
000700 DATE-COMPILED. 20/08/1988.
000800 SECURITY.      NIVEL BASICO.
000900*--------------------------------------------------------------*
001000* DISCIPLINA: PROGRAMACAO MAINFRAME - NUCLEO DE ESPELEOLOGIA
001100*--------------------------------------------------------------*
001200* OBJETIVO: VALIDAR O RASCUNHO DE VISADAS (SHOTS-OUT), CAMPO A
001300*           CAMPO, E DETECTAR PARES DE/PARA DUPLICADOS ENTRE AS
001400*           VISADAS DO TIPO SURVEY.  CADA PROBLEMA ENCONTRADO E
001500*           GRAVADO COMO UMA OCORRENCIA (VALIDATION-ISSUE) NO
001600*           ARQUIVO ISSUES-OUT.
001700*--------------------------------------------------------------*
001800*------------------> HISTORICO - MANUTENCAO <------------------*
001900* VERSAO  MES/ANO  NR.DOC  IDENT.  DESCRICAO
002000* ------  -------  ------  ------  -------------------------   *
002100*  V01    AGO/1988 041002  YWJG    VALIDACAO DE CAMPO A CAMPO     CS40V01 
002200*                                  DAS VISADAS DO RASCUNHO
002300*  V02    MAI/1991 041008  CGAL    INCLUIDA DETECCAO DE VISADA    CS40V02 
002400*                                  COM PAR DE/PARA DUPLICADO
002500*  V03    JAN/1996 041013  YWJG    INCLUIDA OCORRENCIA DE RASCU-  CS40V03 
002600*                                  NHO SEM NENHUMA VISADA (DATA)
002700*  V04    OUT/1999 041019  RSOU    AJUSTE VIRADA DO SECULO - SEM  CS40V04 
002800*                                  IMPACTO NESTE PROGRAMA (REV.)
002900*  V05    MAR/2013 041024  CGAL    REVISAO DAS FAIXAS DE INCLI-   CS40V05 
003000*                                  NACAO E AZIMUTE (R5)
003100*  V06    AGO/2026 041030  CGAL    DISTANCIA >= 1000 PASSOU A SER CS40V06 
003200*                                  TRATADA COMO VALOR FORA DA     
003300*                                  FAIXA (R6/SHOT-RECORD), E NAO  
003400*                                  MAIS >= 100 - TETO ERA MUITO   
003500*                                  BAIXO PARA POCOS E GALERIAS    
003600*  V07    AGO/2026 041035  CGAL    OCORRENCIA DE PAR DUPLICADO    CS40V07 
003700*                                  PASSOU A GRAVAR OC-TIPO =      
003800*                                  DUPLICATE EM VEZ DE SHOT, E SO 
003900*                                  OCORRENCIA DE TIPO SHOT        
004000*                                  INVALIDA O RASCUNHO (R8)       
004100*  V08    AGO/2026 041040  CGAL    DISTANCIA MAIOR QUE 1000 DEIXOUCS40V08 
004200*                                  DE INVALIDAR O RASCUNHO; PASSOU A      
004300*                                  GRAVAR OCORRENCIA DE TIPO WARNING (NAO 
004400*                                  MAIS SHOT), POIS E APENAS UM OUTLIER   
004500*                                  (R5) - SO A DISTANCIA MENOR OU IGUAL A 
004600*                                  ZERO CONTINUA SENDO ERRO QUE INVALIDA  
004700*--------------------------------------------------------------*
004800 ENVIRONMENT DIVISION.
004900*====================*
005000 CONFIGURATION SECTION.
005100*---------------------*
005200 SPECIAL-NAMES.
005300     C01 IS TOP-OF-FORM
005400     CLASS NOME-ESTACAO-VALIDO IS "A" THRU "Z" "0" THRU "9"
005500           "-" " "
005600     .
005700 INPUT-OUTPUT SECTION.
005800*---------------------*
005900 FILE-CONTROL.
006000     SELECT SHOTSOUT  ASSIGN TO SHOTSOTJ
006100            ORGANIZATION LINE SEQUENTIAL
006200            FILE STATUS   IS WS-FS-SHO
006300     .
006400     SELECT ISSUESOT  ASSIGN TO ISSUESOJ
006500            ORGANIZATION LINE SEQUENTIAL
006600            FILE STATUS   IS WS-FS-ISS
006700     .
006800 DATA DIVISION.
006900*=============*
007000 FILE SECTION.
007100*------------*
007200 FD  SHOTSOUT
007300     LABEL RECORD OMITTED
007400     RECORDING MODE  F
007500     .
007600 01  REG-SHOTSOUT              PIC X(80).
007700
007800 FD  ISSUESOT
007900     LABEL RECORD OMITTED
008000     RECORDING MODE  F
008100     .
008200 01  REG-ISSUESOT              PIC X(70).
008300
008400 WORKING-STORAGE SECTION.
008500*-----------------------*
008600 01  FILLER                 PIC X(35)       VALUE
008700     '**** INICIO DA WORKING-STORAGE ****'.
008800
008900*-----> VARIAVEIS AUXILIARES UTILIZADA NO PROCESSAMENTO
009000 01  WS-AREA-AUX.
009100     05  WS-FIM                 PIC X(01) VALUE 'N'.
009200         88  WS-FIM-SIM                   VALUE 'S'.
009300         88  WS-FIM-NAO                   VALUE 'N'.
009400     05  WS-CTLIDO-VIS          PIC 9(04) COMP VALUE 0.
009500     05  WS-CTLIDO-SURV         PIC 9(04) COMP VALUE 0.
009600     05  WS-CTGRAV-OCOR         PIC 9(04) COMP VALUE 0.
009700     05  WS-FS-SHO              PIC X(02).
009800     05  WS-FS-ISS              PIC X(02).
009900     05  WS-MSG                 PIC X(30).
010000     05  WS-FS-MSG              PIC X(02).
010100     05  WS-RASCUNHO-VALIDO     PIC X(01) VALUE 'S'.
010200         88  WS-RASC-VALIDO-SIM            VALUE 'S'.
010300         88  WS-RASC-VALIDO-NAO            VALUE 'N'.
010400    05  WS-TIPO-OCORRENCIA     PIC X(10) VALUE 'SHOT'.
010500     05  FILLER                 PIC X(06) VALUE SPACES.
010600
010700*-----> VISADA LIDA DO RASCUNHO (SHOT-RECORD - 80 BYTES)
010800 01  WS-REG-VISADA.
010900     05  VI-ID                  PIC 9(04).
011000     05  VI-ESTACAO-RE          PIC X(10).
011100     05  VI-ESTACAO-VANTE       PIC X(10).
011200     05  VI-DIST-INCLIN         PIC S9(4)V9(2)
011300                                SIGN IS LEADING SEPARATE.
011400     05  VI-AZIMUTE             PIC S9(3)V9(1)
011500                                SIGN IS LEADING SEPARATE.
011600     05  VI-INCLINACAO          PIC S9(2)V9(1)
011700                                SIGN IS LEADING SEPARATE.
011800     05  VI-TIPO                PIC X(06).
011900     05  VI-EDITADA             PIC X(01).
012000     05  VI-ORIGEM-DADO         PIC X(12).
012100     05  FILLER                 PIC X(21).
012200
012300*-----> VISAO DE DIAGNOSTICO - REGISTRO BRUTO EM 80 COLUNAS
012400 01  WS-REG-VISADA-RAW REDEFINES WS-REG-VISADA
012500                       PIC X(80).
012600
012700*-----> VISAO NUMERICA, PARA O TESTE "TODO CAMPO PREENCHIDO"
012800*       DA ESTACAO DE RE/VANTE (SPACES = CAMPO NAO INFORMADO)
012900 01  WS-REG-VISADA-CAMPOS REDEFINES WS-REG-VISADA.
013000     05  VC-ID                  PIC X(04).
013100     05  VC-ESTACAO-RE          PIC X(10).
013200     05  VC-ESTACAO-VANTE       PIC X(10).
013300     05  VC-RESTO               PIC X(56).
013400
013500*-----> TABELA DE PARES DE/PARA JA VISTOS (VISADAS SURVEY) -
013600*       USADA PELA VERIFICACAO DE DUPLICIDADE (R8)
013700 01  WS-TAB-PARES.
013800     05  WS-PAR OCCURS 1000 TIMES
013900                INDEXED BY WS-IX-PAR
014000                .
014100         10  TP-DE              PIC X(10).
014200         10  TP-PARA             PIC X(10).
014300     05  WS-QTD-PARES           PIC 9(04) COMP VALUE 0.
014400
014500*-----> OCORRENCIA DE VALIDACAO (VALIDATION-ISSUE) GRAVADA EM
014600*       ISSUESOT
014700 01  WS-REG-OCORRENCIA.
014800     05  OC-TIPO                PIC X(10).
014900     05  OC-SHOT-ID             PIC 9(04).
015000     05  OC-CAMPO               PIC X(20).
015100     05  OC-MENSAGEM            PIC X(34).
015200     05  FILLER                 PIC X(02).
015300
015400*-----> VISAO DE DIAGNOSTICO - REGISTRO BRUTO EM 70 COLUNAS
015500 01  WS-REG-OCORRENCIA-RAW REDEFINES WS-REG-OCORRENCIA
015600                           PIC X(70).
015700
015800 01  FILLER                 PIC X(35)       VALUE
015900     '****** FIM DA WORKING-STORAGE *****'.
016000*
016100 PROCEDURE DIVISION.
016200*==================*
016300*--------------------------------------------------------------*
016400*    PROCESSO PRINCIPAL
016500*--------------------------------------------------------------*
016600 000-CSPRG040.
016700
016800     PERFORM 010-INICIAR
016900     PERFORM 030-VALIDAR-VISADA UNTIL WS-FIM-SIM
017000     PERFORM 090-TERMINAR
017100     STOP RUN
017200     .
017300*--------------------------------------------------------------*
017400*    PROCEDIMENTOS INICIAIS
017500*--------------------------------------------------------------*
017600 010-INICIAR.
017700
017800     DISPLAY "*--------------------------------*"
017900     DISPLAY "* CSPRG040 - VALIDADOR DE VISADAS *"
018000     DISPLAY "* FATEC SAO CAETANO               *"
018100     DISPLAY "*--------------------------------*"
018200
018300     PERFORM 020-ABRIR-ARQ
018400     PERFORM 025-LER-VISADA
018500     .
018600*--------------------------------------------------------------*
018700*    ABERTURA DOS ARQUIVOS
018800*--------------------------------------------------------------*
018900 020-ABRIR-ARQ.
019000
019100     OPEN INPUT  SHOTSOUT
019200     IF WS-FS-SHO  NOT = '00'
019300        MOVE  'ERRO AO ABRIR O SHOTSOUT'  TO WS-MSG
019400        MOVE   WS-FS-SHO                  TO WS-FS-MSG
019500        GO TO  999-ERRO
019600     END-IF
019700
019800     OPEN OUTPUT ISSUESOT
019900     IF WS-FS-ISS  NOT = '00'
020000        MOVE  'ERRO AO ABRIR O ISSUESOT'  TO WS-MSG
020100        MOVE   WS-FS-ISS                  TO WS-FS-MSG
020200        GO TO  999-ERRO
020300     END-IF
020400     .
020500*--------------------------------------------------------------*
020600*    LEITURA SEQUENCIAL DO RASCUNHO DE VISADAS
020700*--------------------------------------------------------------*
020800 025-LER-VISADA.
020900
021000     READ SHOTSOUT  INTO  WS-REG-VISADA
021100
021200     IF WS-FS-SHO = '10'
021300        SET WS-FIM-SIM TO TRUE
021400     ELSE
021500        IF WS-FS-SHO NOT = '00'
021600           MOVE  'ERRO NA LEITURA DO SHOTSOUT'  TO WS-MSG
021700           MOVE   WS-FS-SHO                     TO WS-FS-MSG
021800           GO TO  999-ERRO
021900        END-IF
022000        ADD 1 TO WS-CTLIDO-VIS
022100     END-IF
022200     .
022300*--------------------------------------------------------------*
022400*    VALIDAR UMA VISADA - R5 (FAIXA DE CAMPO) E CHAMAR A
022500*    VERIFICACAO DE DUPLICIDADE SE FOR VISADA SURVEY (R8)
022600*--------------------------------------------------------------*
022700 030-VALIDAR-VISADA.
022800
022900     MOVE 'SHOT'       TO WS-TIPO-OCORRENCIA
023000
023100     PERFORM 031-VALIDAR-ESTACOES
023200     PERFORM 032-VALIDAR-DISTANCIA
023300     PERFORM 033-VALIDAR-AZIMUTE
023400     PERFORM 034-VALIDAR-INCLINACAO
023500     PERFORM 036-VALIDAR-TIPO
023600
023700     IF VI-TIPO = 'SURVEY'
023800        ADD 1 TO WS-CTLIDO-SURV
023900        PERFORM 035-VERIFICAR-DUPLICADA
024000     END-IF
024100
024200     PERFORM 025-LER-VISADA
024300     .
024400*--------------------------------------------------------------*
024500*    R5 - ESTACAO DE RE E VANTE (SURVEY) NAO PODEM SER BRANCO
024600*--------------------------------------------------------------*
024700 031-VALIDAR-ESTACOES.
024800
024900     IF VC-ESTACAO-RE = SPACES
025000        MOVE 'ESTACAO-RE'        TO OC-CAMPO
025100        MOVE 'ESTACAO DE RE NAO INFORMADA'
025200                                  TO OC-MENSAGEM
025300        PERFORM 040-GRAVAR-OCORRENCIA
025400     END-IF
025500
025600     IF VI-TIPO = 'SURVEY' AND VC-ESTACAO-VANTE = SPACES
025700        MOVE 'ESTACAO-VANTE'     TO OC-CAMPO
025800        MOVE 'ESTACAO DE VANTE NAO INFORMADA'
025900                                  TO OC-MENSAGEM
026000        PERFORM 040-GRAVAR-OCORRENCIA
026100     END-IF
026200
026300     IF VC-ESTACAO-RE IS NOT NOME-ESTACAO-VALIDO
026400        MOVE 'ESTACAO-RE'        TO OC-CAMPO
026500        MOVE 'ESTACAO DE RE COM CARACTERE INVALIDO'
026600                                  TO OC-MENSAGEM
026700        PERFORM 040-GRAVAR-OCORRENCIA
026800     END-IF
026900     .
027000*--------------------------------------------------------------*
027100*    R5 - DISTANCIA DEVE SER MAIOR QUE ZERO - ERRO QUE INVALIDA
027200*    O RASCUNHO. ACIMA DE 1000 E SO UM OUTLIER (WARNING), A
027300*    VISADA PERMANECE VALIDA (R5/SHOT-RECORD)
027400*--------------------------------------------------------------*
027500 032-VALIDAR-DISTANCIA.
027600
027700     IF VI-DIST-INCLIN <= 0
027800        MOVE 'DIST-INCLIN'       TO OC-CAMPO
027900        MOVE 'DISTANCIA DEVE SER MAIOR QUE ZERO'
028000                                  TO OC-MENSAGEM
028100        PERFORM 040-GRAVAR-OCORRENCIA
028200     END-IF
028300
028400     IF VI-DIST-INCLIN > 1000
028500        MOVE 'WARNING'           TO WS-TIPO-OCORRENCIA
028600        MOVE 'DIST-INCLIN'       TO OC-CAMPO
028700        MOVE 'DISTANCIA FORA DO COMUM, CONFIRME A DIGITACAO'
028800                                  TO OC-MENSAGEM
028900        PERFORM 040-GRAVAR-OCORRENCIA
029000        MOVE 'SHOT'              TO WS-TIPO-OCORRENCIA
029100     END-IF
029200     .
029300*--------------------------------------------------------------*
029400*    R5 - AZIMUTE DEVE ESTAR ENTRE 0,0 E 359,9 GRAUS
029500*--------------------------------------------------------------*
029600 033-VALIDAR-AZIMUTE.
029700
029800     IF VI-AZIMUTE < 0 OR VI-AZIMUTE >= 360
029900        MOVE 'AZIMUTE'           TO OC-CAMPO
030000        MOVE 'AZIMUTE FORA DA FAIXA PERMITIDA'
030100                                  TO OC-MENSAGEM
030200        PERFORM 040-GRAVAR-OCORRENCIA
030300     END-IF
030400     .
030500*--------------------------------------------------------------*
030600*    R5 - INCLINACAO DEVE ESTAR ENTRE -90,0 E 90,0 GRAUS
030700*--------------------------------------------------------------*
030800 034-VALIDAR-INCLINACAO.
030900
031000     IF VI-INCLINACAO < -90 OR VI-INCLINACAO > 90
031100        MOVE 'INCLINACAO'        TO OC-CAMPO
031200        MOVE 'INCLINACAO FORA DA FAIXA PERMITIDA'
031300                                  TO OC-MENSAGEM
031400        PERFORM 040-GRAVAR-OCORRENCIA
031500     END-IF
031600     .
031700*--------------------------------------------------------------*
031800*    R5 - O TIPO DA VISADA SO PODE SER SURVEY OU SPLAY
031900*--------------------------------------------------------------*
032000 036-VALIDAR-TIPO.
032100
032200     IF VI-TIPO NOT = 'SURVEY' AND VI-TIPO NOT = 'SPLAY '
032300        MOVE 'TIPO'              TO OC-CAMPO
032400        MOVE 'TIPO DE VISADA DESCONHECIDO'
032500                                  TO OC-MENSAGEM
032600        PERFORM 040-GRAVAR-OCORRENCIA
032700     END-IF
032800     .
032900*--------------------------------------------------------------*
033000*    R8 - DETECTAR PAR DE/PARA DUPLICADO ENTRE VISADAS SURVEY.
033100*    A TABELA WS-TAB-PARES E PERCORRIDA NA ORDEM DE CHEGADA
033200*    (SEARCH SEQUENCIAL - A TABELA NAO CHEGA A FICAR ORDENADA)
033300*--------------------------------------------------------------*
033400 035-VERIFICAR-DUPLICADA.
033500
033600     SET WS-IX-PAR TO 1
033700
033800     SEARCH WS-PAR
033900        AT END
034000           CONTINUE
034100        WHEN WS-IX-PAR > WS-QTD-PARES
034200           CONTINUE
034300        WHEN TP-DE (WS-IX-PAR) = VI-ESTACAO-RE
034400             AND TP-PARA (WS-IX-PAR) = VI-ESTACAO-VANTE
034500           MOVE 'DUPLICATE'    TO WS-TIPO-OCORRENCIA
034600           MOVE 'PAR'            TO OC-CAMPO
034700           MOVE 'PAR DE/PARA DUPLICADO NO RASCUNHO'
034800                                  TO OC-MENSAGEM
034900           PERFORM 040-GRAVAR-OCORRENCIA
035000     END-SEARCH
035100
035200     IF WS-QTD-PARES < 1000
035300        ADD 1 TO WS-QTD-PARES
035400        SET WS-IX-PAR TO WS-QTD-PARES
035500        MOVE VI-ESTACAO-RE      TO TP-DE (WS-IX-PAR)
035600        MOVE VI-ESTACAO-VANTE   TO TP-PARA (WS-IX-PAR)
035700     END-IF
035800     .
035900*--------------------------------------------------------------*
036000*    GRAVAR UMA OCORRENCIA DE VALIDACAO (VALIDATION-ISSUE)
036100*--------------------------------------------------------------*
036200 040-GRAVAR-OCORRENCIA.
036300
036400     IF WS-TIPO-OCORRENCIA = 'SHOT'
036500        SET WS-RASC-VALIDO-NAO TO TRUE
036600     END-IF
036700     MOVE WS-TIPO-OCORRENCIA TO OC-TIPO
036800     MOVE VI-ID              TO OC-SHOT-ID
036900
037000     WRITE REG-ISSUESOT  FROM  WS-REG-OCORRENCIA
037100     IF  WS-FS-ISS  NOT = '00'
037200         MOVE 'ERRO NA GRAVACAO DE ISSUESOT'  TO WS-MSG
037300         MOVE  WS-FS-ISS                      TO WS-FS-MSG
037400         DISPLAY ' * VISADA EM ERRO    = ' WS-REG-VISADA-RAW
037500         DISPLAY ' * OCORRENCIA GERADA = ' WS-REG-OCORRENCIA-RAW
037600         GO TO 999-ERRO
037700     END-IF
037800
037900     ADD 1 TO WS-CTGRAV-OCOR
038000
038100     DISPLAY ' - OCORRENCIA VISADA ' VI-ID ' CAMPO '
038200             OC-CAMPO ' - ' OC-MENSAGEM
038300     .
038400*--------------------------------------------------------------*
038500*    PROCEDIMENTOS FINAIS - SE NAO FOI LIDA NENHUMA VISADA, O
038600*    RASCUNHO E VAZIO (OCORRENCIA DE DADO, NAO DE VISADA)
038700*--------------------------------------------------------------*
038800 090-TERMINAR.
038900
039000     IF WS-CTLIDO-VIS = 0
039100        MOVE 'DATA'             TO OC-TIPO
039200        MOVE 0                  TO OC-SHOT-ID
039300        MOVE 'RASCUNHO'         TO OC-CAMPO
039400        MOVE 'RASCUNHO NAO CONTEM NENHUMA VISADA'
039500                                 TO OC-MENSAGEM
039600        WRITE REG-ISSUESOT  FROM  WS-REG-OCORRENCIA
039700        SET WS-RASC-VALIDO-NAO TO TRUE
039800        ADD 1 TO WS-CTGRAV-OCOR
039900     END-IF
040000
040100     DISPLAY ' *========================================*'
040200     DISPLAY ' *   TOTAIS DE CONTROLE - CSPRG040        *'
040300     DISPLAY ' *----------------------------------------*'
040400     DISPLAY ' * VISADAS LIDAS         = ' WS-CTLIDO-VIS
040500     DISPLAY ' * VISADAS SURVEY        = ' WS-CTLIDO-SURV
040600     DISPLAY ' * OCORRENCIAS GRAVADAS  = ' WS-CTGRAV-OCOR
040700     IF WS-RASC-VALIDO-SIM
040800        DISPLAY ' * SITUACAO DO RASCUNHO  = VALIDO         *'
040900     ELSE
041000        DISPLAY ' * SITUACAO DO RASCUNHO  = INVALIDO       *'
041100     END-IF
041200     DISPLAY ' *========================================*'
041300
041400     PERFORM 095-FECHAR-ARQ
041500
041600     DISPLAY ' *----------------------------------------*'
041700     DISPLAY ' *      TERMINO NORMAL DO CSPRG040        *'
041800     DISPLAY ' *----------------------------------------*'
041900     .
042000*--------------------------------------------------------------*
042100*    FECHAR OS ARQUIVOS
042200*--------------------------------------------------------------*
042300 095-FECHAR-ARQ.
042400
042500     CLOSE  SHOTSOUT
042600     CLOSE  ISSUESOT
042700     .
042800*--------------------------------------------------------------*
042900*    ROTINA DE ERRO
043000*--------------------------------------------------------------*
043100 999-ERRO.
043200
043300     DISPLAY ' *----------------------------------------*'
043400     DISPLAY ' *           PROGRAMA CANCELADO           *'
043500     DISPLAY ' *----------------------------------------*'
043600     DISPLAY ' * MENSAGEM    = ' WS-MSG
043700     DISPLAY ' * FILE STATUS = ' WS-FS-MSG
043800     DISPLAY ' *----------------------------------------*'
043900     DISPLAY ' *       TERMINO ANORMAL DO CSPRG040      *'
044000     DISPLAY ' *----------------------------------------*'
044100     STOP RUN
044200     .
044300*---------------> FIM DO PROGRAMA CSPRG040 <--------------------*
