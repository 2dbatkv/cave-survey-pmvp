000100 IDENTIFICATION DIVISION.
000200*=======================*
000300 PROGRAM-ID.    CSPRG020.
000400 AUTHOR.        YTALO WILLIAM DE JESUS DA GLORIA.
000500 INSTALLATION.  FATEC SAO CAETANO.
000600 DATE-WRITTEN.  02/04/1986.
000700 DATE-COMPILED. 02/04/1986.
000800 SECURITY.      NIVEL BASICO.
000900*--------------------------------------------------------------*
001000* DISCIPLINA: PROGRAMACAO MAINFRAME - NUCLEO DE ESPELEOLOGIA
001100*--------------------------------------------------------------*
001200* OBJETIVO: LER O ARQUIVO DE RASCUNHO EM FORMATO CSV EXPORTADO
001300*           POR COLETOR ELETRONICO (PADRAO TOPODROID), TRATAR
001400*           AS LINHAS DE COMENTARIO COM OS METADADOS DO
001500*           LEVANTAMENTO E GRAVAR AS VISADAS RECONHECIDAS NO
001600*           ARQUIVO DE SAIDA DE VISADAS (SHOTS-OUT).
001700*--------------------------------------------------------------*
001800*------------------> HISTORICO - MANUTENCAO <------------------*
001900* VERSAO  MES/ANO  NR.DOC  IDENT.  DESCRICAO
002000* ------  -------  ------  ------  -------------------------   *
002100*  V01    ABR/1986 021001  YWJG    SISTEMA LE CSV DO COLETOR E    CS20V01 
002200*                                  GRAVA AS VISADAS DO RASCUNHO
002300*  V02    NOV/1988 021009  CGAL    INCLUIDO TRATAMENTO DO         CS20V02 
002400*                                  SUFIXO "@SURVEY" NAS ESTACOES
002500*  V03    JUN/1992 021017  YWJG    INCLUIDA CLASSIFICACAO DE      CS20V03 
002600*                                  VISADA AUXILIAR (SPLAY)
002700*  V04    OUT/1999 021029  RSOU    AJUSTE VIRADA DO SECULO - DATA CS20V04 
002800*                                  DE CRIACAO DO CABECALHO C/ 4
002900*                                  DIGITOS NO ANO
003000*  V05    MAR/2003 021033  CGAL    CORRIGIDA QUEBRA DE CAMPO      CS20V05 
003100*                                  VAZIO NO MEIO DA LINHA CSV
003200*  V06    AGO/2009 021041  YWJG    NUMERACAO DE VISADA PASSOU A   CS20V06 
003300*                                  SER SEQUENCIAL POR ARQUIVO
003400*  V07    AGO/2026 021052  CGAL    COMENTARIOS DO CABECALHO PASSARCS20V07 
003500*                                  A SER RECONHECIDOS PELO
003600*                                  CONTEUDO (TOKEN), NAO MAIS PELA
003700*                                  POSICAO DA LINHA; INCLUIDO
003800*                                  ANGULO (SEMPRE DEGREES) E
003900*                                  DEFAULT DE UNIDADE PASSOU DE
004000*                                  METROS PARA FEET
004100*  V08    AGO/2026 021061  CGAL    LINHA DE DADO COM MENOS DE 5   CS20V08 
004200*                                  CAMPOS OU COM LIXO (NAO
004300*                                  NUMERICO) EM
004400*                                  DISTANCIA/AZIMUTE/INCLINACAO
004500*                                  PASSOU A SER REJEITADA, EM VEZ
004600*                                  DE GRAVADA COM O CAMPO ZERADO
004700*  V09    AGO/2026 021068  CGAL    DISTANCIA, AZIMUTE E INCLINACAOCS20V09 
004800*                                  LIDOS DO CSV PASSARAM A SER            
004900*                                  ARREDONDADOS (R4) VIA COMPUTE ROUNDED -
005000*                                  O MOVE DIRETO DO CAMPO CSV SO TRUNCAVA 
005100*                                  AS CASAS EXCEDENTES, NAO ARREDONDAVA   
005200*--------------------------------------------------------------*
005300 ENVIRONMENT DIVISION.
005400*====================*
005500 CONFIGURATION SECTION.
005600*---------------------*
005700 SPECIAL-NAMES.
005800     C01 IS TOP-OF-FORM
005900     CLASS NUMERO-VALIDO  IS "0" THRU "9" "." "-" "+" " "
006000     .
006100 INPUT-OUTPUT SECTION.
006200*---------------------*
006300 FILE-CONTROL.
006400     SELECT RASCCSV   ASSIGN TO RASCCSVJ
006500            ORGANIZATION LINE SEQUENTIAL
006600            FILE STATUS   IS WS-FS-CSV
006700     .
006800     SELECT VISADAS   ASSIGN TO VISADASJ
006900            ORGANIZATION LINE SEQUENTIAL
007000            FILE STATUS   IS WS-FS-VIS
007100     .
007200 DATA DIVISION.
007300*=============*
007400 FILE SECTION.
007500*------------*
007600 FD  RASCCSV
007700     LABEL RECORD OMITTED
007800     RECORDING MODE  F
007900     .
008000 01  REG-RASCCSV              PIC X(200)
008100     .
008200 FD  VISADAS
008300     LABEL RECORD OMITTED
008400     RECORDING MODE  F
008500     .
008600 01  REG-VISADAS              PIC X(80)
008700     .
008800 WORKING-STORAGE SECTION.
008900*-----------------------*
009000 01  FILLER                 PIC X(35)       VALUE
009100     '**** INICIO DA WORKING-STORAGE ****'.
009200
009300*-----> VARIAVEIS AUXILIARES UTILIZADA NO PROCESSAMENTO
009400 01  WS-AREA-AUX.
009500     05  WS-FIM                 PIC X(01) VALUE 'N'.
009600         88  WS-FIM-SIM                   VALUE 'S'.
009700         88  WS-FIM-NAO                   VALUE 'N'.
009800     05  WS-CTLIDO-LINHA        PIC 9(04) COMP VALUE 0.
009900     05  WS-CTGRAV-VIS          PIC 9(04) COMP VALUE 0.
010000     05  WS-CTLIDO-COMENT       PIC 9(04) COMP VALUE 0.
010100     05  WS-FS-CSV              PIC X(02).
010200     05  WS-FS-VIS              PIC X(02).
010300     05  WS-MSG                 PIC X(30).
010400     05  WS-FS-MSG              PIC X(02).
010500     05  WS-TAM-LINHA           PIC 9(04) COMP.
010600     05  WS-POS-VIRGULA         PIC 9(04) COMP.
010700     05  WS-POS-INICIO          PIC 9(04) COMP.
010800     05  WS-CAMPO-NR            PIC 9(02) COMP.
010900     05  WS-DIST-EDICAO         PIC ----9.99.
011000     05  WS-ACHOU               PIC X(01) VALUE 'N'.
011100         88  WS-ACHOU-SIM                  VALUE 'S'.
011200         88  WS-ACHOU-NAO                  VALUE 'N'.
011300     05  WS-CT-ACHOU            PIC 9(04) COMP VALUE 0.
011400     05  WS-QTD-TOKENS-COMENT   PIC 9(02) COMP VALUE 0.
011500     05  WS-IX-DATA             PIC 9(02) COMP VALUE 0.
011600     05  WS-IX-TAPE             PIC 9(02) COMP VALUE 0.
011700     05  WS-IX-DECL             PIC 9(02) COMP VALUE 0.
011800     05  WS-QTD-CAMPOS-DADO     PIC 9(02) COMP VALUE 0.
011900     05  WS-CTREJ-LINHA         PIC 9(04) COMP VALUE 0.
012000     05  WS-LINHA-VALIDA        PIC X(01) VALUE 'S'.
012100         88  WS-LINHA-VALIDA-SIM            VALUE 'S'.
012200         88  WS-LINHA-VALIDA-NAO            VALUE 'N'.
012300     05  WS-NUM-BRUTO           PIC S9(4)V9(4)
012400                                 SIGN IS LEADING SEPARATE.
012500     05  FILLER                 PIC X(01)   VALUE SPACES.
012600
012700*-----> LINHA LIDA DO CSV (TAMANHO VARIAVEL, DELIMITADA POR
012800*       VIRGULA) E AS 12 COLUNAS SEPARADAS DELA
012900 01  WS-LINHA-CSV               PIC X(200).
013000
013100*-----> VISAO DA LINHA DE COMENTARIO (1A. POSICAO = MARCA "#",
013200*       RESTANTE = TEXTO DO METADADO) - USADA EM 032
013300 01  WS-LINHA-CSV-COMENT REDEFINES WS-LINHA-CSV.
013400     05  LCC-MARCA              PIC X(01).
013500     05  LCC-TEXTO              PIC X(199).
013600
013700 01  WS-TAB-CAMPOS.
013800     05  WS-CAMPO OCCURS 12 TIMES
013900                  INDEXED BY WS-IX-CAMPO
014000                  PIC X(30).
014100
014200*-----> METADADOS DO RASCUNHO (DRAFT-METADATA) - SO EM MEMORIA
014300 01  WS-METADADOS-RASCUNHO.
014400    05  MD-NOME-LEVANT         PIC X(60)   VALUE SPACES.
014500    05  MD-DATA-CRIACAO        PIC X(10)   VALUE SPACES.
014600    05  MD-UNIDADES            PIC X(08)   VALUE 'FEET'.
014700    05  MD-ANGULO              PIC X(08)   VALUE 'DEGREES'.
014800    05  MD-DECLINACAO-IND      PIC X(01)   VALUE 'N'.
014900        88  MD-DECLINACAO-INFORMADA        VALUE 'S'.
015000        88  MD-DECLINACAO-NAO-INFORMADA    VALUE 'N'.
015100    05  MD-DECLINACAO          PIC S9(3)V9(2)
015200                               SIGN IS LEADING SEPARATE
015300                               VALUE ZEROS.
015400    05  FILLER                 PIC X(07)   VALUE SPACES.
015500
015600*-----> VISAO ALTERNATIVA DOS METADADOS, USADA SO PARA O
015700*       "DISPLAY" DO RESUMO NA 090-TERMINAR (DIAGNOSTICO)
015800 01  WS-METADADOS-DISPLAY REDEFINES WS-METADADOS-RASCUNHO.
015900    05  MDD-NOME-LEVANT        PIC X(60).
016000    05  MDD-RESTO              PIC X(40).
016100
016200*-----> VISADA DE SAIDA (SHOT-RECORD) - GRAVADA EM VISADAS-OUT
016300 01  WS-REG-VISADA.
016400     05  VI-ID                  PIC 9(04).
016500     05  VI-ESTACAO-RE          PIC X(10).
016600     05  VI-ESTACAO-VANTE       PIC X(10).
016700     05  VI-DIST-INCLIN         PIC S9(4)V9(2)
016800                                SIGN IS LEADING SEPARATE.
016900     05  VI-AZIMUTE             PIC S9(3)V9(1)
017000                                SIGN IS LEADING SEPARATE.
017100     05  VI-INCLINACAO          PIC S9(2)V9(1)
017200                                SIGN IS LEADING SEPARATE.
017300     05  VI-TIPO                PIC X(06).
017400     05  VI-EDITADA             PIC X(01)   VALUE 'N'.
017500     05  VI-ORIGEM-DADO         PIC X(12)   VALUE 'CSV'.
017600     05  FILLER                 PIC X(21).
017700
017800*-----> VISAO EM BRUTO DA VISADA, PARA ECO NO SYSOUT (038) E
017900*       PARA DIAGNOSTICO DE ERRO DE GRAVACAO (999-ERRO)
018000 01  WS-REG-VISADA-RAW REDEFINES WS-REG-VISADA
018100                       PIC X(80).
018200
018300 01  WS-HIFEN                   PIC X(80)   VALUE ALL '-'.
018400
018500 01  FILLER                 PIC X(35)       VALUE
018600     '****** FIM DA WORKING-STORAGE *****'.
018700*
018800 PROCEDURE DIVISION.
018900*==================*
019000*--------------------------------------------------------------*
019100*    PROCESSO PRINCIPAL
019200*--------------------------------------------------------------*
019300 000-CSPRG020.
019400
019500     PERFORM 010-INICIAR
019600     PERFORM 030-PROCESSAR UNTIL WS-FIM-SIM
019700     PERFORM 090-TERMINAR
019800     STOP RUN
019900     .
020000*--------------------------------------------------------------*
020100*    PROCEDIMENTOS INICIAIS
020200*--------------------------------------------------------------*
020300 010-INICIAR.
020400
020500     DISPLAY "*--------------------------------*"
020600     DISPLAY "* CSPRG020 - IMPORTACAO DE CSV    *"
020700     DISPLAY "* FATEC SAO CAETANO               *"
020800     DISPLAY "*--------------------------------*"
020900
021000     PERFORM 020-ABRIR-ARQ
021100     PERFORM 025-LER-LINHA-CSV
021200     .
021300*--------------------------------------------------------------*
021400*    ABERTURA DOS ARQUIVOS
021500*--------------------------------------------------------------*
021600 020-ABRIR-ARQ.
021700
021800     OPEN INPUT  RASCCSV
021900     IF WS-FS-CSV  NOT = '00'
022000        MOVE  'ERRO AO ABRIR O RASCCSV'  TO WS-MSG
022100        MOVE   WS-FS-CSV                 TO WS-FS-MSG
022200        GO TO  999-ERRO
022300     END-IF
022400
022500     OPEN OUTPUT VISADAS
022600     IF WS-FS-VIS  NOT = '00'
022700        MOVE  'ERRO AO ABRIR O VISADAS'  TO WS-MSG
022800        MOVE   WS-FS-VIS                 TO WS-FS-MSG
022900        GO TO  999-ERRO
023000     END-IF
023100     .
023200*--------------------------------------------------------------*
023300*    LEITURA SEQUENCIAL DAS LINHAS DO CSV
023400*--------------------------------------------------------------*
023500 025-LER-LINHA-CSV.
023600
023700     READ RASCCSV  INTO  WS-LINHA-CSV
023800
023900     IF WS-FS-CSV = '10'
024000        SET WS-FIM-SIM TO TRUE
024100     ELSE
024200        IF WS-FS-CSV NOT = '00'
024300           MOVE  'ERRO NA LEITURA DO RASCCSV'  TO WS-MSG
024400           MOVE   WS-FS-CSV                    TO WS-FS-MSG
024500           GO TO  999-ERRO
024600        END-IF
024700        ADD 1 TO WS-CTLIDO-LINHA
024800     END-IF
024900     .
025000*--------------------------------------------------------------*
025100*    DESPACHAR A LINHA LIDA - COMENTARIO (#) OU DADO (VIRGULA)
025200*--------------------------------------------------------------*
025300 030-PROCESSAR.
025400
025500     IF WS-LINHA-CSV (1:1) = '#'
025600        PERFORM 032-TRATAR-COMENTARIO
025700     ELSE
025800        IF WS-LINHA-CSV NOT = SPACES
025900           PERFORM 035-TRATAR-DADO
026000        END-IF
026100     END-IF
026200
026300     PERFORM 025-LER-LINHA-CSV
026400     .
026500*--------------------------------------------------------------*
026600*    TRATAR LINHA DE COMENTARIO - DESPACHA PELO CONTEUDO DO
026700*    TEXTO (TOKEN), NAO PELA POSICAO/ORDEM DA LINHA NO ARQUIVO,
026800*    POIS NEM TODO RASCUNHO TRAZ AS 4 LINHAS DE CABECALHO DO
026900*    TOPODROID NA MESMA ORDEM (OU TRAZ TODAS)
027000*--------------------------------------------------------------*
027100 032-TRATAR-COMENTARIO.
027200
027300     ADD 1 TO WS-CTLIDO-COMENT
027400
027500     PERFORM 033-VERIFICAR-CRIADO-POR
027600     IF WS-ACHOU-SIM
027700        PERFORM 034-EXTRAIR-DATA-CRIACAO
027800     ELSE
027900        PERFORM 040-VERIFICAR-UNITS-TAPE
028000        IF WS-ACHOU-SIM
028100           PERFORM 041-EXTRAIR-UNIDADE
028200        ELSE
028300           PERFORM 042-VERIFICAR-DECLINACAO
028400           IF WS-ACHOU-SIM
028500              PERFORM 043-EXTRAIR-DECLINACAO
028600           ELSE
028700              IF MD-NOME-LEVANT = SPACES
028800                 PERFORM 044-VERIFICAR-TOKEN-PROIBIDO
028900                 IF WS-ACHOU-NAO
029000                    MOVE LCC-TEXTO (2:60) TO MD-NOME-LEVANT
029100                 END-IF
029200              END-IF
029300           END-IF
029400        END-IF
029500     END-IF
029600     .
029700*--------------------------------------------------------------*
029800*    VERIFICA SE A LINHA DE COMENTARIO E A LINHA "CREATED BY
029900*    TOPODROID ..." (TRAZ DATA DE CRIACAO E VERSAO DO COLETOR)
030000*--------------------------------------------------------------*
030100 033-VERIFICAR-CRIADO-POR.
030200
030300     MOVE 0 TO WS-CT-ACHOU
030400     INSPECT LCC-TEXTO TALLYING WS-CT-ACHOU FOR ALL 'TopoDroid'
030500     IF WS-CT-ACHOU > 0
030600        SET WS-ACHOU-SIM TO TRUE
030700     ELSE
030800        SET WS-ACHOU-NAO TO TRUE
030900     END-IF
031000     .
031100*--------------------------------------------------------------*
031200*    EXTRAIR A DATA DE CRIACAO (AAAA.MM.DD) DA LINHA "CREATED
031300*    BY TOPODROID" - E O TOKEN QUE TEM DOIS PONTOS; A VERSAO DO
031400*    COLETOR NAO E GRAVADA, SO INTERESSA PARA ACHAR A DATA
031500*--------------------------------------------------------------*
031600 034-EXTRAIR-DATA-CRIACAO.
031700
031800     PERFORM 045-SEPARAR-TOKENS-COMENT
031900     MOVE 0 TO WS-IX-DATA
032000     PERFORM 046-ACHAR-TOKEN-DATA
032100        VARYING WS-IX-CAMPO FROM 1 BY 1
032200        UNTIL WS-IX-CAMPO > WS-QTD-TOKENS-COMENT
032300     IF WS-IX-DATA > 0
032400        MOVE WS-CAMPO (WS-IX-DATA) (1:10) TO MD-DATA-CRIACAO
032500     END-IF
032600     .
032700*--------------------------------------------------------------*
032800*    TRATAR LINHA DE DADO (VISADA), SEPARANDO OS CAMPOS POR
032900*    VIRGULA E CLASSIFICANDO A VISADA COMO CENTRAL OU AUXILIAR -
033000*    LINHA COM MENOS DE 5 CAMPOS OU COM CAMPO NUMERICO INVALIDO
033100*    (LIXO NO LUGAR DE DISTANCIA/AZIMUTE/INCLINACAO) E REJEITADA
033200*--------------------------------------------------------------*
033300 035-TRATAR-DADO.
033400
033500     PERFORM 036-SEPARAR-CAMPOS
033600     PERFORM 049-VALIDAR-CAMPOS-DADO
033700
033800     IF WS-LINHA-VALIDA-NAO
033900        ADD 1 TO WS-CTREJ-LINHA
034000     ELSE
034100        ADD 1 TO WS-CTGRAV-VIS
034200        MOVE WS-CTGRAV-VIS        TO VI-ID
034300
034400        MOVE WS-CAMPO (1)         TO VI-ESTACAO-RE
034500        SET  WS-IX-CAMPO TO 1
034600        PERFORM 037-TIRAR-SUFIXO-SURVEY
034700        IF WS-POS-VIRGULA > 0 AND WS-POS-VIRGULA < 10
034800           MOVE WS-CAMPO (1) (1:WS-POS-VIRGULA) TO VI-ESTACAO-RE
034900        END-IF
035000
035100        IF WS-CAMPO (2) = SPACES OR '-'
035200           MOVE '-'               TO VI-ESTACAO-VANTE
035300           MOVE 'SPLAY'           TO VI-TIPO
035400        ELSE
035500           MOVE WS-CAMPO (2)      TO VI-ESTACAO-VANTE
035600           SET  WS-IX-CAMPO TO 2
035700           PERFORM 037-TIRAR-SUFIXO-SURVEY
035800           IF WS-POS-VIRGULA > 0 AND WS-POS-VIRGULA < 10
035900              MOVE WS-CAMPO (2) (1:WS-POS-VIRGULA)
036000                   TO VI-ESTACAO-VANTE
036100           END-IF
036200           MOVE 'SURVEY'          TO VI-TIPO
036300        END-IF
036400
036500        IF WS-CAMPO (3) = SPACES
036600           MOVE 0                 TO VI-DIST-INCLIN
036700        ELSE
036800           MOVE WS-CAMPO (3)      TO WS-NUM-BRUTO
036900           COMPUTE VI-DIST-INCLIN ROUNDED = WS-NUM-BRUTO
037000        END-IF
037100
037200        IF WS-CAMPO (4) = SPACES
037300           MOVE 0                 TO VI-AZIMUTE
037400        ELSE
037500           MOVE WS-CAMPO (4)      TO WS-NUM-BRUTO
037600           COMPUTE VI-AZIMUTE ROUNDED = WS-NUM-BRUTO
037700        END-IF
037800
037900        IF WS-CAMPO (5) = SPACES
038000           MOVE 0                 TO VI-INCLINACAO
038100        ELSE
038200           MOVE WS-CAMPO (5)      TO WS-NUM-BRUTO
038300           COMPUTE VI-INCLINACAO ROUNDED = WS-NUM-BRUTO
038400        END-IF
038500
038600        PERFORM 038-GRAVAR-VISADA
038700     END-IF
038800     .
038900*--------------------------------------------------------------*
039000*    SEPARAR OS CAMPOS DA LINHA CSV EM WS-TAB-CAMPOS, PELA
039100*    VIRGULA, LIMITADO A 12 COLUNAS (QUANTO BASTA PARA A
039200*    VISADA NO FORMATO TOPODROID) - WS-QTD-CAMPOS-DADO RECEBE A
039300*    CONTAGEM REAL DE CAMPOS (NUMERO DE VIRGULAS + 1) PARA A
039400*    VALIDACAO DE "MENOS DE 5 CAMPOS" EM 046
039500*--------------------------------------------------------------*
039600 036-SEPARAR-CAMPOS.
039700
039800     MOVE SPACES TO WS-TAB-CAMPOS
039900     MOVE 1      TO WS-POS-INICIO
040000     MOVE 1      TO WS-CAMPO-NR
040100
040200     MOVE 0 TO WS-QTD-CAMPOS-DADO
040300     INSPECT WS-LINHA-CSV TALLYING WS-QTD-CAMPOS-DADO FOR ALL ','
040400     ADD 1 TO WS-QTD-CAMPOS-DADO
040500
040600     PERFORM 039-EXTRAIR-UM-CAMPO
040700         VARYING WS-IX-CAMPO FROM 1 BY 1
040800             UNTIL WS-IX-CAMPO > 12
040900                OR WS-POS-INICIO > 200
041000     .
041100*--------------------------------------------------------------*
041200*    EXTRAIR UM CAMPO DA LINHA, A PARTIR DE WS-POS-INICIO,
041300*    ATE A PROXIMA VIRGULA (OU FIM DE LINHA)
041400*--------------------------------------------------------------*
041500 039-EXTRAIR-UM-CAMPO.
041600
041700     MOVE 0 TO WS-POS-VIRGULA
041800     INSPECT WS-LINHA-CSV (WS-POS-INICIO:)
041900             TALLYING WS-POS-VIRGULA FOR CHARACTERS
042000                      BEFORE INITIAL ','
042100
042200     IF WS-POS-VIRGULA > 30
042300        MOVE 30 TO WS-POS-VIRGULA
042400     END-IF
042500
042600     IF WS-POS-VIRGULA > 0
042700        MOVE WS-LINHA-CSV (WS-POS-INICIO:WS-POS-VIRGULA)
042800             TO WS-CAMPO (WS-IX-CAMPO)
042900     END-IF
043000
043100     COMPUTE WS-POS-INICIO =
043200             WS-POS-INICIO + WS-POS-VIRGULA + 1
043300     .
043400*--------------------------------------------------------------*
043500*    RETIRAR O SUFIXO "@NOME-DO-LEVANTAMENTO" DE UM NOME DE
043600*    ESTACAO EXPORTADO PELO COLETOR (SUB-ROTINA)
043700*--------------------------------------------------------------*
043800 037-TIRAR-SUFIXO-SURVEY.
043900
044000     MOVE 0 TO WS-POS-VIRGULA
044100     INSPECT WS-CAMPO (WS-IX-CAMPO)
044200             TALLYING WS-POS-VIRGULA FOR CHARACTERS
044300                      BEFORE INITIAL '@'
044400     .
044500*--------------------------------------------------------------*
044600*    GRAVAR A VISADA RECONHECIDA NO ARQUIVO VISADAS-OUT
044700*--------------------------------------------------------------*
044800 038-GRAVAR-VISADA.
044900
045000     WRITE REG-VISADAS  FROM  WS-REG-VISADA
045100     IF  WS-FS-VIS  NOT = '00'
045200         MOVE 'ERRO NA GRAVACAO DE VISADAS'  TO WS-MSG
045300         MOVE  WS-FS-VIS                     TO WS-FS-MSG
045400         DISPLAY ' * REGISTRO GRAVADO = ' WS-REG-VISADA-RAW
045500         GO TO 999-ERRO
045600     END-IF
045700
045800     MOVE VI-DIST-INCLIN TO WS-DIST-EDICAO
045900     DISPLAY ' - VISADA GRAVADA: ' VI-ESTACAO-RE ' -> '
046000             VI-ESTACAO-VANTE ' DIST ' WS-DIST-EDICAO
046100     .
046200*--------------------------------------------------------------*
046300*    VALIDAR OS CAMPOS DA LINHA DE DADO - REJEITA (WS-LINHA-
046400*    VALIDA-NAO) SE HOUVER MENOS DE 5 CAMPOS OU SE DISTANCIA/
046500*    AZIMUTE/INCLINACAO TRAZEREM LIXO (NAO NUMERICO) NO LUGAR
046600*    DE UM VALOR OU DE BRANCO (CAMPO VAZIO, QUE VIRA ZERO)
046700*--------------------------------------------------------------*
046800 049-VALIDAR-CAMPOS-DADO.
046900
047000     SET WS-LINHA-VALIDA-SIM TO TRUE
047100
047200     IF WS-QTD-CAMPOS-DADO < 5
047300        SET WS-LINHA-VALIDA-NAO TO TRUE
047400     END-IF
047500
047600     IF WS-LINHA-VALIDA-SIM
047700        IF WS-CAMPO (3) NOT = SPACES
047800           AND WS-CAMPO (3) IS NOT NUMERO-VALIDO
047900           SET WS-LINHA-VALIDA-NAO TO TRUE
048000        END-IF
048100     END-IF
048200
048300     IF WS-LINHA-VALIDA-SIM
048400        IF WS-CAMPO (4) NOT = SPACES
048500           AND WS-CAMPO (4) IS NOT NUMERO-VALIDO
048600           SET WS-LINHA-VALIDA-NAO TO TRUE
048700        END-IF
048800     END-IF
048900
049000     IF WS-LINHA-VALIDA-SIM
049100        IF WS-CAMPO (5) NOT = SPACES
049200           AND WS-CAMPO (5) IS NOT NUMERO-VALIDO
049300           SET WS-LINHA-VALIDA-NAO TO TRUE
049400        END-IF
049500     END-IF
049600     .
049700*--------------------------------------------------------------*
049800*    VERIFICA SE A LINHA DE COMENTARIO TRAZ "UNITS TAPE"
049900*    (DEFINE A UNIDADE DE DISTANCIA DO RASCUNHO)
050000*--------------------------------------------------------------*
050100 040-VERIFICAR-UNITS-TAPE.
050200
050300     MOVE 0 TO WS-CT-ACHOU
050400     INSPECT LCC-TEXTO TALLYING WS-CT-ACHOU FOR ALL 'units tape'
050500     IF WS-CT-ACHOU > 0
050600        SET WS-ACHOU-SIM TO TRUE
050700     ELSE
050800        SET WS-ACHOU-NAO TO TRUE
050900     END-IF
051000     .
051100*--------------------------------------------------------------*
051200*    EXTRAIR A UNIDADE DE DISTANCIA - E O TOKEN QUE VEM DEPOIS
051300*    DO TOKEN "TAPE"
051400*--------------------------------------------------------------*
051500 041-EXTRAIR-UNIDADE.
051600
051700     PERFORM 045-SEPARAR-TOKENS-COMENT
051800     MOVE 0 TO WS-IX-TAPE
051900     PERFORM 047-ACHAR-TOKEN-TAPE
052000        VARYING WS-IX-CAMPO FROM 1 BY 1
052100        UNTIL WS-IX-CAMPO > WS-QTD-TOKENS-COMENT
052200     IF WS-IX-TAPE > 0 AND WS-IX-TAPE < WS-QTD-TOKENS-COMENT
052300        MOVE WS-CAMPO (WS-IX-TAPE + 1) (1:8) TO MD-UNIDADES
052400     END-IF
052500     .
052600*--------------------------------------------------------------*
052700*    VERIFICA SE A LINHA DE COMENTARIO TRAZ "DECLINATION"
052800*    (DEFINE A DECLINACAO MAGNETICA DO RASCUNHO)
052900*--------------------------------------------------------------*
053000 042-VERIFICAR-DECLINACAO.
053100
053200     MOVE 0 TO WS-CT-ACHOU
053300     INSPECT LCC-TEXTO TALLYING WS-CT-ACHOU FOR ALL 'declination'
053400     IF WS-CT-ACHOU > 0
053500        SET WS-ACHOU-SIM TO TRUE
053600     ELSE
053700        SET WS-ACHOU-NAO TO TRUE
053800     END-IF
053900     .
054000*--------------------------------------------------------------*
054100*    EXTRAIR A DECLINACAO - E O TOKEN QUE VEM DEPOIS DO TOKEN
054200*    "DECLINATION"; SE NAO FOR NUMERICO (EX: "UNDEFINED") A
054300*    DECLINACAO FICA SEM INFORMAR (VALOR DEFAULT)
054400*--------------------------------------------------------------*
054500 043-EXTRAIR-DECLINACAO.
054600
054700     PERFORM 045-SEPARAR-TOKENS-COMENT
054800     MOVE 0 TO WS-IX-DECL
054900     PERFORM 048-ACHAR-TOKEN-DECLINACAO
055000        VARYING WS-IX-CAMPO FROM 1 BY 1
055100        UNTIL WS-IX-CAMPO > WS-QTD-TOKENS-COMENT
055200     IF WS-IX-DECL > 0 AND WS-IX-DECL < WS-QTD-TOKENS-COMENT
055300        IF WS-CAMPO (WS-IX-DECL + 1) IS NUMERO-VALIDO
055400           MOVE WS-CAMPO (WS-IX-DECL + 1) TO MD-DECLINACAO
055500           SET MD-DECLINACAO-INFORMADA TO TRUE
055600        END-IF
055700     END-IF
055800     .
055900*--------------------------------------------------------------*
056000*    VERIFICA SE A LINHA DE COMENTARIO CONTEM ALGUM DOS TOKENS
056100*    RESERVADOS DO CABECALHO (FROM/TO/TAPE/COMPASS/CLINO/UNITS)
056200*    - SE NAO CONTIVER NENHUM, PODE SER O NOME DO LEVANTAMENTO
056300*--------------------------------------------------------------*
056400 044-VERIFICAR-TOKEN-PROIBIDO.
056500
056600     MOVE 0 TO WS-CT-ACHOU
056700     INSPECT LCC-TEXTO TALLYING WS-CT-ACHOU FOR ALL 'from'
056800     INSPECT LCC-TEXTO TALLYING WS-CT-ACHOU FOR ALL 'to'
056900     INSPECT LCC-TEXTO TALLYING WS-CT-ACHOU FOR ALL 'tape'
057000     INSPECT LCC-TEXTO TALLYING WS-CT-ACHOU FOR ALL 'compass'
057100     INSPECT LCC-TEXTO TALLYING WS-CT-ACHOU FOR ALL 'clino'
057200     INSPECT LCC-TEXTO TALLYING WS-CT-ACHOU FOR ALL 'units'
057300     IF WS-CT-ACHOU > 0
057400        SET WS-ACHOU-SIM TO TRUE
057500     ELSE
057600        SET WS-ACHOU-NAO TO TRUE
057700     END-IF
057800     .
057900*--------------------------------------------------------------*
058000*    SEPARAR A LINHA DE COMENTARIO EM TOKENS (DELIMITADOS POR
058100*    ESPACO), REUTILIZANDO WS-TAB-CAMPOS (SUB-ROTINA, COMUM A
058200*    TODA A FAMILIA 033/040/042)
058300*--------------------------------------------------------------*
058400 045-SEPARAR-TOKENS-COMENT.
058500
058600     MOVE SPACES TO WS-TAB-CAMPOS
058700     MOVE 0      TO WS-QTD-TOKENS-COMENT
058800     UNSTRING LCC-TEXTO DELIMITED BY ALL SPACES
058900         INTO WS-CAMPO (1)  WS-CAMPO (2)  WS-CAMPO (3)
059000              WS-CAMPO (4)  WS-CAMPO (5)  WS-CAMPO (6)
059100              WS-CAMPO (7)  WS-CAMPO (8)  WS-CAMPO (9)
059200              WS-CAMPO (10) WS-CAMPO (11) WS-CAMPO (12)
059300         TALLYING IN WS-QTD-TOKENS-COMENT
059400     .
059500*--------------------------------------------------------------*
059600*    ACHAR O TOKEN DA DATA (TEM DOIS PONTOS, EX: 2023.05.12) -
059700*    CHAMADA PELO 034 PARA CADA TOKEN DA LINHA (SUB-ROTINA)
059800*--------------------------------------------------------------*
059900 046-ACHAR-TOKEN-DATA.
060000
060100     IF WS-IX-DATA = 0
060200        MOVE 0 TO WS-CT-ACHOU
060300        INSPECT WS-CAMPO (WS-IX-CAMPO) TALLYING WS-CT-ACHOU
060400                FOR ALL '.'
060500        IF WS-CT-ACHOU = 2
060600           MOVE WS-IX-CAMPO TO WS-IX-DATA
060700        END-IF
060800     END-IF
060900     .
061000*--------------------------------------------------------------*
061100*    ACHAR O TOKEN "TAPE" - CHAMADA PELO 041 PARA CADA TOKEN
061200*    DA LINHA (SUB-ROTINA)
061300*--------------------------------------------------------------*
061400 047-ACHAR-TOKEN-TAPE.
061500
061600     IF WS-IX-TAPE = 0
061700        IF WS-CAMPO (WS-IX-CAMPO) = 'tape'
061800           MOVE WS-IX-CAMPO TO WS-IX-TAPE
061900        END-IF
062000     END-IF
062100     .
062200*--------------------------------------------------------------*
062300*    ACHAR O TOKEN "DECLINATION" - CHAMADA PELO 043 PARA CADA
062400*    TOKEN DA LINHA (SUB-ROTINA)
062500*--------------------------------------------------------------*
062600 048-ACHAR-TOKEN-DECLINACAO.
062700
062800     IF WS-IX-DECL = 0
062900        IF WS-CAMPO (WS-IX-CAMPO) = 'declination'
063000           MOVE WS-IX-CAMPO TO WS-IX-DECL
063100        END-IF
063200     END-IF
063300     .
063400*--------------------------------------------------------------*
063500*    PROCEDIMENTOS FINAIS
063600*--------------------------------------------------------------*
063700 090-TERMINAR.
063800
063900     DISPLAY ' *========================================*'
064000     DISPLAY ' *   TOTAIS DE CONTROLE - CSPRG020        *'
064100     DISPLAY ' *----------------------------------------*'
064200     DISPLAY ' * LEVANTAMENTO          = ' MDD-NOME-LEVANT
064300     DISPLAY ' * LINHAS LIDAS          = ' WS-CTLIDO-LINHA
064400     DISPLAY ' * COMENTARIOS TRATADOS  = ' WS-CTLIDO-COMENT
064500     DISPLAY ' * VISADAS GRAVADAS      = ' WS-CTGRAV-VIS
064600     DISPLAY ' * LINHAS REJEITADAS      = ' WS-CTREJ-LINHA
064700     DISPLAY ' *========================================*'
064800
064900     PERFORM 095-FECHAR-ARQ
065000
065100     DISPLAY ' *----------------------------------------*'
065200     DISPLAY ' *      TERMINO NORMAL DO CSPRG020        *'
065300     DISPLAY ' *----------------------------------------*'
065400     .
065500*--------------------------------------------------------------*
065600*    FECHAR OS ARQUIVOS
065700*--------------------------------------------------------------*
065800 095-FECHAR-ARQ.
065900
066000     CLOSE  RASCCSV
066100     CLOSE  VISADAS
066200     .
066300*--------------------------------------------------------------*
066400*    ROTINA DE ERRO
066500*--------------------------------------------------------------*
066600 999-ERRO.
066700
066800     DISPLAY ' *----------------------------------------*'
066900     DISPLAY ' *           PROGRAMA CANCELADO           *'
067000     DISPLAY ' *----------------------------------------*'
067100     DISPLAY ' * MENSAGEM    = ' WS-MSG
067200     DISPLAY ' * FILE STATUS = ' WS-FS-MSG
067300     DISPLAY ' *----------------------------------------*'
067400     DISPLAY ' *       TERMINO ANORMAL DO CSPRG020      *'
067500     DISPLAY ' *----------------------------------------*'
067600     STOP RUN
067700     .
067800*---------------> FIM DO PROGRAMA CSPRG020 <--------------------*
