000100 IDENTIFICATION DIVISION.
000200*=======================*
000300 PROGRAM-ID.    CSPRG060.
000400 AUTHOR.        CELSO GALLAO.
000500 INSTALLATION.  FATEC SAO CAETANO.
000600 DATE-WRITTEN.  09/09/1993.
000700 DATE-COMPILED. 09/09/1993.
000800 SECURITY.      NIVEL BASICO.
000900*--------------------------------------------------------------*
001000* DISCIPLINA: PROGRAMACAO MAINFRAME - NUCLEO DE ESPELEOLOGIA
001100*--------------------------------------------------------------*
001200* OBJETIVO: CONVERTER UM RASCUNHO VALIDADO (SHOTS-IN) EM UM
001300*           LEVANTAMENTO PRONTO PARA A REDUCAO DE POLIGONAL -
001400*           SEPARAR VISADAS SURVEY DE VISADAS SPLAY, EXTRAIR A
001500*           LISTA DE ESTACOES UNICAS EM ORDEM ALFABETICA E
001600*           GRAVAR AS VISADAS SURVEY FILTRADAS EM SHOTS-OUT.
001700*--------------------------------------------------------------*
001800*------------------> HISTORICO - MANUTENCAO <------------------*
001900* VERSAO  MES/ANO  NR.DOC  IDENT.  DESCRICAO
002000* ------  -------  ------  ------  -------------------------   *
002100*  V01    SET/1993 061005  CGAL    PARTICAO SURVEY/SPLAY E        CS60V01 
002200*                                  GRAVACAO DO RASCUNHO FINAL
002300*  V02    ABR/1997 061009  YWJG    INCLUIDA A EXTRACAO DA LISTA   CS60V02 
002400*                                  DE ESTACOES UNICAS (ORDENADA)
002500*  V03    OUT/1999 061014  RSOU    AJUSTE VIRADA DO SECULO - SEM  CS60V03 
002600*                                  IMPACTO NESTE PROGRAMA (REV.)
002700*  V04    FEV/2015 061020  CGAL    METADADOS DEFAULT "UNNAMED     CS60V04
002800*                                  SURVEY" QUANDO NAO INFORMADOS
002900*  V05    AGO/2026 061026  CGAL    UNIDADE DEFAULT DO LEVANTAMENTO CS60V05
003000*                                  FINAL PASSOU DE METROS PARA FEET
003100*  V06    AGO/2026 061032  CGAL    ESTACAO DE RE PASSOU A SER     CS60V06 
003200*                                  EXTRAIDA DE TODA VISADA, SURVEY
003300*                                  OU SPLAY                       
003400*                                  (R11/CAVE-CONNECTIVITY-GRAPH) -
003500*                                  SO A ESTACAO DE VANTE CONTINUA 
003600*                                  RESTRITA A VISADA SURVEY       
003700*  V07    AGO/2026 061038  CGAL    VISADA SPLAY PASSOU A SER      CS60V07 
003800*                                  GRAVADA NO RASCUNHO FINAL JUNTO COM AS 
003900*                                  SURVEY (UNIT 7 STEP 3 EXIGE ESTACOES,  
004000*                                  CENTERLINE E SPLAYS NA SAIDA) - ANTES  
004100*                                  SO ERA CONTADA; CORRIGIDO TAMBEM O NOME
004200*                                  DO LEVANTAMENTO SENDO SOBRESCRITO PELA 
004300*                                  ESTACAO DE RE DA PRIMEIRA VISADA LIDA, 
004400*                                  O QUE APAGAVA O DEFAULT "UNNAMED       
004500*                                  SURVEY" DA V04                         
004600*--------------------------------------------------------------*
004700 ENVIRONMENT DIVISION.
004800*====================*
004900 CONFIGURATION SECTION.
005000*---------------------*
005100 SPECIAL-NAMES.
005200     C01 IS TOP-OF-FORM
005300     .
005400 INPUT-OUTPUT SECTION.
005500*---------------------*
005600 FILE-CONTROL.
005700     SELECT SHOTSIN   ASSIGN TO SHOTSINJ
005800            ORGANIZATION LINE SEQUENTIAL
005900            FILE STATUS   IS WS-FS-SIN
006000     .
006100     SELECT SHOTSOUT  ASSIGN TO SHOTSOTJ
006200            ORGANIZATION LINE SEQUENTIAL
006300            FILE STATUS   IS WS-FS-SHO
006400     .
006500 DATA DIVISION.
006600*=============*
006700 FILE SECTION.
006800*------------*
006900 FD  SHOTSIN
007000     LABEL RECORD OMITTED
007100     RECORDING MODE  F
007200     .
007300 01  REG-SHOTSIN               PIC X(80).
007400
007500 FD  SHOTSOUT
007600     LABEL RECORD OMITTED
007700     RECORDING MODE  F
007800     .
007900 01  REG-SHOTSOUT              PIC X(80).
008000
008100 WORKING-STORAGE SECTION.
008200*-----------------------*
008300 01  FILLER                 PIC X(35)       VALUE
008400     '**** INICIO DA WORKING-STORAGE ****'.
008500
008600*-----> DATA E HORA DO PROCESSAMENTO
008700 01  WS-AREA-DATA-HORA.
008800     05  AS-DATA                PIC 9(08).
008900     05  AS-HORA                PIC 9(08).
009000
009100*-----> VARIAVEIS AUXILIARES UTILIZADA NO PROCESSAMENTO
009200 01  WS-AREA-AUX.
009300     05  WS-FIM                 PIC X(01) VALUE 'N'.
009400         88  WS-FIM-SIM                   VALUE 'S'.
009500     05  WS-CTLIDO-VIS          PIC 9(04) COMP VALUE 0.
009600     05  WS-CTGRAV-SURV         PIC 9(04) COMP VALUE 0.
009700     05  WS-CTSPLAY             PIC 9(04) COMP VALUE 0.
009800     05  WS-CTGRAV-FINAL        PIC 9(04) COMP VALUE 0.
009900     05  WS-QTD-ESTACOES        PIC 9(04) COMP VALUE 0.
010000     05  WS-FS-SIN              PIC X(02).
010100     05  WS-FS-SHO              PIC X(02).
010200     05  WS-MSG                 PIC X(30).
010300     05  WS-FS-MSG              PIC X(02).
010400     05  WS-ACHOU                PIC X(01).
010500         88  WS-ACHOU-SIM                  VALUE 'S'.
010600         88  WS-ACHOU-NAO                  VALUE 'N'.
010700
010800*-----> METADADOS DO LEVANTAMENTO FINAL (DRAFT-METADATA) - SO
010900*       EM MEMORIA, COM DEFAULT QUANDO NAO HOUVER RASCUNHO
011000 01  WS-METADADOS-FINAL.
011100     05  MD-NOME-LEVANT         PIC X(60)   VALUE
011200         'UNNAMED SURVEY'.
011300     05  MD-UNIDADES            PIC X(08)   VALUE 'FEET'.
011400     05  FILLER                 PIC X(02)   VALUE SPACES.
011500
011600*-----> VISAO DE DIAGNOSTICO DOS METADADOS, PARA ECO NO SYSOUT
011700 01  WS-METADADOS-FINAL-RAW REDEFINES WS-METADADOS-FINAL
011800                            PIC X(70).
011900
012000*-----> VISADA LIDA DO RASCUNHO (SHOT-RECORD - 80 BYTES)
012100 01  WS-REG-VISADA.
012200     05  VI-ID                  PIC 9(04).
012300     05  VI-ESTACAO-RE          PIC X(10).
012400     05  VI-ESTACAO-VANTE       PIC X(10).
012500     05  VI-DIST-INCLIN         PIC S9(4)V9(2)
012600                                SIGN IS LEADING SEPARATE.
012700     05  VI-AZIMUTE             PIC S9(3)V9(1)
012800                                SIGN IS LEADING SEPARATE.
012900     05  VI-INCLINACAO          PIC S9(2)V9(1)
013000                                SIGN IS LEADING SEPARATE.
013100     05  VI-TIPO                PIC X(06).
013200     05  VI-EDITADA             PIC X(01).
013300     05  VI-ORIGEM-DADO         PIC X(12).
013400     05  FILLER                 PIC X(21).
013500
013600*-----> VISAO DE DIAGNOSTICO - REGISTRO BRUTO EM 80 COLUNAS
013700 01  WS-REG-VISADA-RAW REDEFINES WS-REG-VISADA
013800                       PIC X(80).
013900
014000*-----> VISADA DE SAIDA COM O SHOT-ID RENUMERADO - GRAVADA EM
014100*       SHOTSOUT APENAS PARA AS VISADAS SURVEY
014200 01  WS-REG-VISADA-FINAL REDEFINES WS-REG-VISADA.
014300     05  VF-ID                  PIC 9(04).
014400     05  VF-RESTO               PIC X(76).
014500
014600*-----> TABELA DE ESTACOES UNICAS (FROM + TO DAS VISADAS
014700*       SURVEY) - PREENCHIDA EM 035, ORDENADA EM 037
014800 01  WS-TAB-ESTACOES.
014900     05  WS-ESTACAO OCCURS 1000 TIMES
015000                    INDEXED BY WS-IX-EST WS-IX-EST2
015100                    PIC X(10).
015200
015300*-----> REGISTRO TEMPORARIO PARA A TROCA NO BUBBLE-SORT
015400 01  WS-ESTACAO-TEMP           PIC X(10).
015500
015600 01  FILLER                 PIC X(35)       VALUE
015700     '****** FIM DA WORKING-STORAGE *****'.
015800*
015900 PROCEDURE DIVISION.
016000*==================*
016100*--------------------------------------------------------------*
016200*    PROCESSO PRINCIPAL
016300*--------------------------------------------------------------*
016400 000-CSPRG060.
016500
016600     PERFORM 010-INICIAR
016700     PERFORM 030-PARTICIONAR UNTIL WS-FIM-SIM
016800     PERFORM 037-ORDENAR-ESTACOES
016900     PERFORM 090-TERMINAR
017000     STOP RUN
017100     .
017200*--------------------------------------------------------------*
017300*    PROCEDIMENTOS INICIAIS
017400*--------------------------------------------------------------*
017500 010-INICIAR.
017600
017700     ACCEPT  AS-DATA  FROM DATE
017800     ACCEPT  AS-HORA  FROM TIME
017900
018000     DISPLAY "*--------------------------------*"
018100     DISPLAY "* CSPRG060 - CONVERSOR DE RASCUNHO *"
018200     DISPLAY "* FATEC SAO CAETANO                 *"
018300     DISPLAY "* DATA  : " AS-DATA  "  HORA : " AS-HORA
018400     DISPLAY "*--------------------------------*"
018500
018600     PERFORM 020-ABRIR-ARQ
018700     PERFORM 025-LER-VISADA
018800     .
018900*--------------------------------------------------------------*
019000*    ABERTURA DOS ARQUIVOS
019100*--------------------------------------------------------------*
019200 020-ABRIR-ARQ.
019300
019400     OPEN INPUT  SHOTSIN
019500     IF WS-FS-SIN  NOT = '00'
019600        MOVE  'ERRO AO ABRIR O SHOTSIN'  TO WS-MSG
019700        MOVE   WS-FS-SIN                 TO WS-FS-MSG
019800        GO TO  999-ERRO
019900     END-IF
020000
020100     OPEN OUTPUT SHOTSOUT
020200     IF WS-FS-SHO  NOT = '00'
020300        MOVE  'ERRO AO ABRIR O SHOTSOUT'  TO WS-MSG
020400        MOVE   WS-FS-SHO                 TO WS-FS-MSG
020500        GO TO  999-ERRO
020600     END-IF
020700     .
020800*--------------------------------------------------------------*
020900*    LEITURA SEQUENCIAL DO RASCUNHO VALIDADO
021000*--------------------------------------------------------------*
021100 025-LER-VISADA.
021200
021300     READ SHOTSIN  INTO  WS-REG-VISADA
021400
021500     IF WS-FS-SIN = '10'
021600        SET WS-FIM-SIM TO TRUE
021700     ELSE
021800        IF WS-FS-SIN NOT = '00'
021900           MOVE  'ERRO NA LEITURA DO SHOTSIN'  TO WS-MSG
022000           MOVE   WS-FS-SIN                    TO WS-FS-MSG
022100           GO TO  999-ERRO
022200        END-IF
022300        ADD 1 TO WS-CTLIDO-VIS
022400     END-IF
022500     .
022600*--------------------------------------------------------------*
022700*    PARTICIONAR A VISADA ENTRE SURVEY E SPLAY (R7) - A ESTACAO
022800*    DE RE E EXTRAIDA DE TODA VISADA (SURVEY OU SPLAY), MAS SO
022900*    A VISADA SURVEY TEM A ESTACAO DE VANTE EXTRAIDA. AMBOS OS
023000*    TIPOS SEGUEM PARA O RASCUNHO FINAL - A LISTA DE ESTACOES,
023100*    AS VISADAS CENTERLINE E AS SPLAYS (UNIT 7 STEP 3)
023200*--------------------------------------------------------------*
023300 030-PARTICIONAR.
023400
023500     PERFORM 031-EXTRAIR-ESTACAO-RE
023600
023700     IF VI-TIPO = 'SURVEY'
023800        PERFORM 035-EXTRAIR-ESTACOES
023900        ADD 1 TO WS-CTGRAV-SURV
024000     ELSE
024100        ADD 1 TO WS-CTSPLAY
024200     END-IF
024300
024400     PERFORM 040-GRAVAR-VISADA-FINAL
024500
024600     PERFORM 025-LER-VISADA
024700     .
024800*--------------------------------------------------------------*
024900*    EXTRAIR A ESTACAO DE RE DA VISADA (SURVEY OU SPLAY) PARA A
025000*    TABELA DE ESTACOES UNICAS (OMITE A ESTACAO JA PRESENTE)
025100*--------------------------------------------------------------*
025200 031-EXTRAIR-ESTACAO-RE.
025300
025400     SET WS-IX-EST TO 1
025500     SET WS-ACHOU-NAO TO TRUE
025600
025700     SEARCH WS-ESTACAO
025800        AT END
025900           CONTINUE
026000        WHEN WS-IX-EST > WS-QTD-ESTACOES
026100           CONTINUE
026200        WHEN WS-ESTACAO (WS-IX-EST) = VI-ESTACAO-RE
026300           SET WS-ACHOU-SIM TO TRUE
026400     END-SEARCH
026500
026600     IF WS-ACHOU-NAO AND WS-QTD-ESTACOES < 1000
026700        ADD 1 TO WS-QTD-ESTACOES
026800        MOVE VI-ESTACAO-RE TO WS-ESTACAO (WS-QTD-ESTACOES)
026900     END-IF
027000     .
027100*--------------------------------------------------------------*
027200*    EXTRAIR A ESTACAO DE VANTE DA VISADA SURVEY PARA A TABELA
027300*    DE ESTACOES UNICAS (OMITE A ESTACAO JA PRESENTE)
027400*--------------------------------------------------------------*
027500 035-EXTRAIR-ESTACOES.
027600
027700     PERFORM 036-PROCURAR-ESTACAO
027800     .
027900*--------------------------------------------------------------*
028000*    PROCURAR A ESTACAO DE VANTE NA TABELA E ACRESCENTAR A QUE
028100*    AINDA NAO EXISTIR (A DE RE JA FOI TRATADA EM 031, PARA
028200*    TODA VISADA, SURVEY OU SPLAY)
028300*--------------------------------------------------------------*
028400 036-PROCURAR-ESTACAO.
028500
028600     SET WS-IX-EST TO 1
028700     SET WS-ACHOU-NAO TO TRUE
028800
028900     SEARCH WS-ESTACAO
029000        AT END
029100           CONTINUE
029200        WHEN WS-IX-EST > WS-QTD-ESTACOES
029300           CONTINUE
029400        WHEN WS-ESTACAO (WS-IX-EST) = VI-ESTACAO-VANTE
029500           SET WS-ACHOU-SIM TO TRUE
029600     END-SEARCH
029700
029800     IF WS-ACHOU-NAO AND WS-QTD-ESTACOES < 1000
029900        ADD 1 TO WS-QTD-ESTACOES
030000       MOVE VI-ESTACAO-VANTE TO WS-ESTACAO (WS-QTD-ESTACOES)
030100    END-IF
030200    .
030300*--------------------------------------------------------------*
030400*    RENUMERAR O SHOT-ID E GRAVAR A VISADA (SURVEY OU SPLAY) NO
030500*    RASCUNHO FINAL (SHOTS-OUT), PRONTA PARA O CSPRG010 REDUZIR
030600*--------------------------------------------------------------*
030700 040-GRAVAR-VISADA-FINAL.
030800
030900     ADD 1 TO WS-CTGRAV-FINAL
031000     MOVE WS-CTGRAV-FINAL TO VF-ID
031100
031200     WRITE REG-SHOTSOUT  FROM  WS-REG-VISADA
031300     IF  WS-FS-SHO  NOT = '00'
031400         MOVE 'ERRO NA GRAVACAO DE SHOTSOUT'  TO WS-MSG
031500         MOVE  WS-FS-SHO                      TO WS-FS-MSG
031600         DISPLAY ' * REGISTRO GRAVADO = ' WS-REG-VISADA-RAW
031700         GO TO 999-ERRO
031800     END-IF
031900     .
032000*--------------------------------------------------------------*
032100*    ORDENAR A TABELA DE ESTACOES UNICAS EM ORDEM ALFABETICA -
032200*    BUBBLE-SORT CLASSICO, TEMPO O(N**2), SUFICIENTE PARA O
032300*    TAMANHO USUAL DE UM LEVANTAMENTO DE CAMPO
032400*--------------------------------------------------------------*
032500 037-ORDENAR-ESTACOES.
032600
032700     IF WS-QTD-ESTACOES > 1
032800        PERFORM 038-PASSO-EXTERNO
032900           VARYING WS-IX-EST FROM 1 BY 1
033000           UNTIL WS-IX-EST >= WS-QTD-ESTACOES
033100     END-IF
033200     .
033300 038-PASSO-EXTERNO.
033400
033500     PERFORM 039-TROCAR-SE-PRECISO
033600        VARYING WS-IX-EST2 FROM 1 BY 1
033700        UNTIL WS-IX-EST2 > WS-QTD-ESTACOES - WS-IX-EST
033800     .
033900 039-TROCAR-SE-PRECISO.
034000
034100     IF WS-ESTACAO (WS-IX-EST2) > WS-ESTACAO (WS-IX-EST2 + 1)
034200        MOVE WS-ESTACAO (WS-IX-EST2)     TO WS-ESTACAO-TEMP
034300        MOVE WS-ESTACAO (WS-IX-EST2 + 1) TO
034400             WS-ESTACAO (WS-IX-EST2)
034500        MOVE WS-ESTACAO-TEMP             TO
034600             WS-ESTACAO (WS-IX-EST2 + 1)
034700     END-IF
034800     .
034900*--------------------------------------------------------------*
035000*    PROCEDIMENTOS FINAIS - TOTAIS DE CONTROLE E METADADOS
035100*--------------------------------------------------------------*
035200 090-TERMINAR.
035300
035400     DISPLAY ' *========================================*'
035500     DISPLAY ' *   TOTAIS DE CONTROLE - CSPRG060        *'
035600     DISPLAY ' *----------------------------------------*'
035700     DISPLAY ' * METADADOS             = ' WS-METADADOS-FINAL-RAW
035800     DISPLAY ' * LEVANTAMENTO          = ' MD-NOME-LEVANT
035900     DISPLAY ' * UNIDADES              = ' MD-UNIDADES
036000     DISPLAY ' * VISADAS LIDAS         = ' WS-CTLIDO-VIS
036100     DISPLAY ' * VISADAS SURVEY        = ' WS-CTGRAV-SURV
036200     DISPLAY ' * VISADAS SPLAY         = ' WS-CTSPLAY
036300     DISPLAY ' * ESTACOES UNICAS       = ' WS-QTD-ESTACOES
036400     DISPLAY ' *========================================*'
036500
036600     PERFORM 095-FECHAR-ARQ
036700
036800     DISPLAY ' *----------------------------------------*'
036900     DISPLAY ' *      TERMINO NORMAL DO CSPRG060        *'
037000     DISPLAY ' *----------------------------------------*'
037100     .
037200*--------------------------------------------------------------*
037300*    FECHAR OS ARQUIVOS
037400*--------------------------------------------------------------*
037500 095-FECHAR-ARQ.
037600
037700     CLOSE  SHOTSIN
037800     CLOSE  SHOTSOUT
037900     .
038000*--------------------------------------------------------------*
038100*    ROTINA DE ERRO
038200*--------------------------------------------------------------*
038300 999-ERRO.
038400
038500     DISPLAY ' *----------------------------------------*'
038600     DISPLAY ' *           PROGRAMA CANCELADO           *'
038700     DISPLAY ' *----------------------------------------*'
038800     DISPLAY ' * MENSAGEM    = ' WS-MSG
038900     DISPLAY ' * FILE STATUS = ' WS-FS-MSG
039000     DISPLAY ' *----------------------------------------*'
039100     DISPLAY ' *       TERMINO ANORMAL DO CSPRG060      *'
039200     DISPLAY ' *----------------------------------------*'
039300     STOP RUN
039400     .
039500*---------------> FIM DO PROGRAMA CSPRG060 <--------------------*
