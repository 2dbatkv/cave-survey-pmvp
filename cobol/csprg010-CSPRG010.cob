000100 IDENTIFICATION DIVISION.
000200*=======================*
000300 PROGRAM-ID.    CSPRG010.
000400 AUTHOR.        YTALO WILLIAM DE JESUS DA GLORIA.
000500 INSTALLATION.  FATEC SAO CAETANO.
000600 DATE-WRITTEN.  14/03/1986.
000700 DATE-COMPILED. 14/03/1986.
000800 SECURITY.      NIVEL BASICO.
000900*--------------------------------------------------------------*
001000* DISCIPLINA: PROGRAMACAO MAINFRAME - NUCLEO DE ESPELEOLOGIA
001100*--------------------------------------------------------------*
001200* OBJETIVO: LER O CABECALHO E AS VISADAS DE UMA POLIGONAL DE
001300*           TOPOGRAFIA DE CAVERNA (TRAVERSE-IN), REDUZIR O GRAFO
001400*           DE ESTACOES POR LARGURA (BFS) A PARTIR DA ORIGEM,
001500*           DETECTAR RESIDUOS DE FECHAMENTO DE ALCAS E GRAVAR AS
001600*           ESTACOES, OS RESIDUOS E O RELATORIO IMPRESSO DO
001700*           LEVANTAMENTO.
001800*--------------------------------------------------------------*
001900*------------------> HISTORICO - MANUTENCAO <------------------*
002000* VERSAO  MES/ANO  NR.DOC  IDENT.  DESCRICAO
002100* ------  -------  ------  ------  -------------------------   *
002200*  V01    MAR/1986 011001  YWJG    SISTEMA REDUZ POLIGONAL E      CS10V01 
002300*                                  GERA RELATORIO DE ESTACOES
002400*  V02    SET/1987 011014  CGAL    INCLUIDA DETECCAO DE RESIDUO   CS10V02 
002500*                                  DE FECHAMENTO POR ALCA
002600*  V03    JAN/1989 011022  YWJG    INCLUIDOS LIMITES MAXIMO E     CS10V03 
002700*                                  MINIMO DA CAIXA ENVOLVENTE
002800*  V04    JUL/1991 011031  CGAL    TROCADA TABELA DE SENO E       CS10V04 
002900*                                  COSSENO POR SERIE DE TAYLOR
003000*  V05    FEV/1994 011040  YWJG    TOTAIS DE DISTANCIA PASSARAM   CS10V05 
003100*                                  A SER ARREDONDADOS PARA 3
003200*                                  CASAS DECIMAIS (PEDIDO SECAO)
003300*  V06    OUT/1999 011058  RSOU    AJUSTE VIRADA DO SECULO - DATA CS10V06 
003400*                                  DE EXECUCAO COM 4 DIGITOS ANO
003500*  V07    MAI/2004 011066  CGAL    CORRIGIDA ORDEM DE DESEMPATE   CS10V07 
003600*                                  NA BUSCA POR LARGURA (FILA)
003700*  V08    ABR/2011 011079  YWJG    RELATORIO PASSOU A 132 COLUNAS CS10V08
003750*  V09    AGO/2026 011088  CGAL    CORRIGIDO CALCULO DO RESIDUO   CS10V09 
003760*                                  (053/054) - FALTAVA SUBTRAIR A
003770*                                  COORDENADA JA GRAVADA DA
003780*                                  ESTACAO DE CHEGADA; SO SOMAVA
003790*                                  O DELTA, RESIDUO SAIA ERRADO
003800*--------------------------------------------------------------*
003900 ENVIRONMENT DIVISION.
004000*====================*
004100 CONFIGURATION SECTION.
004200*---------------------*
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM
004500     CLASS NOME-ESTACAO-VALIDO IS "A" THRU "Z" "0" THRU "9"
004600                                  "-" "_"
004700     .
004800 INPUT-OUTPUT SECTION.
004900*---------------------*
005000 FILE-CONTROL.
005100     SELECT TRAVESSIA ASSIGN TO TRAVESSJ
005200            ORGANIZATION LINE SEQUENTIAL
005300            FILE STATUS   IS WS-FS-TRAV
005400     .
005500     SELECT ESTACOES  ASSIGN TO ESTACOJ
005600            ORGANIZATION LINE SEQUENTIAL
005700            FILE STATUS   IS WS-FS-EST
005800     .
005900     SELECT RESIDUOS  ASSIGN TO RESIDUJ
006000            ORGANIZATION LINE SEQUENTIAL
006100            FILE STATUS   IS WS-FS-RES
006200     .
006300     SELECT RELLEVAN  ASSIGN TO RELLEVJ
006400            ORGANIZATION LINE SEQUENTIAL
006500            FILE STATUS   IS WS-FS-REL
006600     .
006700 DATA DIVISION.
006800*=============*
006900 FILE SECTION.
007000*------------*
007100 FD  TRAVESSIA
007200     LABEL RECORD STANDARD
007300     RECORDING MODE  F
007400     .
007500 01  REG-TRAVESSIA           PIC X(80)
007600     .
007700 FD  ESTACOES
007800     LABEL RECORD OMITTED
007900     RECORDING MODE  F
008000     .
008100 01  REG-ESTACOES            PIC X(50)
008200     .
008300 FD  RESIDUOS
008400     LABEL RECORD OMITTED
008500     RECORDING MODE  F
008600     .
008700 01  REG-RESIDUOS            PIC X(50)
008800     .
008900 FD  RELLEVAN
009000     LABEL RECORD OMITTED
009100     RECORDING MODE  F
009200     .
009300 01  REG-RELLEVAN            PIC X(132)
009400     .
009500 WORKING-STORAGE SECTION.
009600*-----------------------*
009700 01  FILLER                 PIC X(35)       VALUE
009800     '**** INICIO DA WORKING-STORAGE ****'.
009900
010000*-----> CONSTANTE GEOMETRICA (PI COM 8 CASAS) - SEM FUNCTION
010100 77  WS-PI-COMP              PIC S9V9(8) COMP VALUE 3.14159265.
010200
010300*-----> VARIAVEIS AUXILIARES UTILIZADA NO PROCESSAMENTO
010400 01  WS-AREA-AUX.
010500     05  WS-CTLIDO-CAB          PIC 9(02)       COMP.
010600     05  WS-CTLIDO-VIS          PIC 9(04)       COMP.
010700     05  WS-CTGRAV-EST          PIC 9(04)       COMP.
010800     05  WS-CTGRAV-RES          PIC 9(04)       COMP.
010900     05  WS-CTIMPR              PIC 9(04)       COMP.
011000     05  WS-CTLIN               PIC 9(02)       COMP VALUE 60.
011100     05  WS-DTSYS               PIC 9(08)       COMP.
011200     05  WS-HRSYS               PIC 9(08)       COMP.
011300     05  WS-DTEDI               PIC X(10).
011400     05  WS-HREDI               PIC X(11).
011500     05  WS-FS-TRAV             PIC X(02).
011600     05  WS-FS-EST              PIC X(02).
011700     05  WS-FS-RES              PIC X(02).
011800     05  WS-FS-REL              PIC X(02).
011900     05  WS-MSG                 PIC X(30).
012000     05  WS-FS-MSG              PIC X(02).
012100     05  WS-LEITURA-N           PIC 9(04)       COMP VALUE 0.
012200
012300*-----> CABECALHO DA TRAVESSIA (TRAVERSE-HEADER), 1A. LEITURA
012400 01  WS-REG-CABECALHO.
012500     05  CAB-ORIGEM-X           PIC S9(6)V9(3)
012600                                 SIGN IS LEADING SEPARATE.
012700     05  CAB-ORIGEM-Y           PIC S9(6)V9(3)
012800                                 SIGN IS LEADING SEPARATE.
012900     05  CAB-ORIGEM-Z           PIC S9(5)V9(3)
013000                                 SIGN IS LEADING SEPARATE.
013100     05  CAB-SECAO              PIC X(30).
013200     05  FILLER                 PIC X(21).
013300
013400*-----> VISADA CANONICA (SHOT-RECORD), DEMAIS LEITURAS
013500 01  WS-REG-VISADA-IN REDEFINES WS-REG-CABECALHO.
013600     05  VIS-ID                 PIC 9(04).
013700     05  VIS-ESTACAO-RE         PIC X(10).
013800     05  VIS-ESTACAO-VANTE      PIC X(10).
013900     05  VIS-DIST-INCLIN        PIC S9(4)V9(2)
014000                                 SIGN IS LEADING SEPARATE.
014100     05  VIS-AZIMUTE            PIC S9(3)V9(1)
014200                                 SIGN IS LEADING SEPARATE.
014300     05  VIS-INCLINACAO         PIC S9(2)V9(1)
014400                                 SIGN IS LEADING SEPARATE.
014500     05  VIS-TIPO               PIC X(06).
014600     05  VIS-EDITADA            PIC X(01).
014700     05  VIS-ORIGEM-DADO        PIC X(12).
014800     05  FILLER                 PIC X(21).
014900
015000*-----> VISAO EM BRUTO DO REGISTRO LIDO, PARA DIAGNOSTICO
015100*       DE ERRO DE LEITURA (999-ERRO)
015200 01  WS-REG-CABECALHO-RAW REDEFINES WS-REG-CABECALHO
015300                           PIC X(80).
015400 01  WS-REG-VISADA-RAW    REDEFINES WS-REG-CABECALHO
015500                           PIC X(80).
015600
015700*-----> SAIDA - ESTACOES REDUZIDAS (STATION-RECORD)
015800 01  WS-REG-ESTACOES-OUT.
015900     05  EO-NOME                PIC X(10).
016000     05  EO-X                   PIC S9(6)V9(3)
016100                                 SIGN IS LEADING SEPARATE.
016200     05  EO-Y                   PIC S9(6)V9(3)
016300                                 SIGN IS LEADING SEPARATE.
016400     05  EO-Z                   PIC S9(5)V9(3)
016500                                 SIGN IS LEADING SEPARATE.
016600     05  FILLER                 PIC X(11).
016700
016800*-----> SAIDA - RESIDUOS DE FECHAMENTO (RESIDUAL-RECORD)
016900 01  WS-REG-RESIDUOS-OUT.
017000     05  RO-DE                  PIC X(10).
017100     05  RO-PARA                PIC X(10).
017200     05  RO-DX                  PIC S9(4)V9(3)
017300                                 SIGN IS LEADING SEPARATE.
017400     05  RO-DY                  PIC S9(4)V9(3)
017500                                 SIGN IS LEADING SEPARATE.
017600     05  RO-DZ                  PIC S9(4)V9(3)
017700                                 SIGN IS LEADING SEPARATE.
017800     05  FILLER                 PIC X(06).
017900
018000*-----> RESUMO DO LEVANTAMENTO (SURVEY-SUMMARY) - SO EM MEMORIA
018100 01  WS-RESUMO-LEVANTAMENTO.
018200     05  RL-TITULO              PIC X(42).
018300     05  RL-SECAO               PIC X(30).
018400     05  RL-NUM-ESTACOES        PIC 9(05).
018500     05  RL-NUM-VISADAS         PIC 9(05).
018600     05  RL-TOTAL-DIST-INCLIN   PIC S9(7)V9(3)
018700                                 SIGN IS LEADING SEPARATE.
018800     05  RL-TOTAL-DIST-HORIZ    PIC S9(7)V9(3)
018900                                 SIGN IS LEADING SEPARATE.
019000     05  RL-MIN-X               PIC S9(6)V9(3)
019100                                 SIGN IS LEADING SEPARATE.
019200     05  RL-MAX-X               PIC S9(6)V9(3)
019300                                 SIGN IS LEADING SEPARATE.
019400     05  RL-MIN-Y               PIC S9(6)V9(3)
019500                                 SIGN IS LEADING SEPARATE.
019600     05  RL-MAX-Y               PIC S9(6)V9(3)
019700                                 SIGN IS LEADING SEPARATE.
019800     05  RL-MIN-Z               PIC S9(5)V9(3)
019900                                 SIGN IS LEADING SEPARATE.
020000     05  RL-MAX-Z               PIC S9(5)V9(3)
020100                                 SIGN IS LEADING SEPARATE.
020200     05  FILLER                 PIC X(08)       VALUE SPACES.
020300
020400*-----> TABELA DE VISADAS LIDAS (GRAFO - ARESTAS)
020500 01  WS-TAB-VISADAS.
020600     05  WS-VISADA OCCURS 1000 TIMES
020700                   INDEXED BY WS-IX-VIS.
020800         10  TV-ESTACAO-RE      PIC X(10).
020900         10  TV-ESTACAO-VANTE   PIC X(10).
021000         10  TV-DIST-INCLIN     PIC S9(4)V9(2)
021100                                 SIGN IS LEADING SEPARATE.
021200         10  TV-DELTA-X         PIC S9(4)V9(3)
021300                                 SIGN IS LEADING SEPARATE.
021400         10  TV-DELTA-Y         PIC S9(4)V9(3)
021500                                 SIGN IS LEADING SEPARATE.
021600         10  TV-DELTA-Z         PIC S9(4)V9(3)
021700                                 SIGN IS LEADING SEPARATE.
021800         10  TV-HORIZONTAL      PIC S9(4)V9(3)
021900                                 SIGN IS LEADING SEPARATE.
022000         10  TV-VISITADA        PIC X(01) VALUE 'N'.
022100             88  TV-JA-VISITADA           VALUE 'S'.
022200             88  TV-NAO-VISITADA          VALUE 'N'.
022300
022400*-----> TABELA DE ESTACOES UNICAS (GRAFO - VERTICES)
022500 01  WS-TAB-ESTACOES.
022600     05  WS-ESTACAO OCCURS 1000 TIMES
022700                    INDEXED BY WS-IX-EST.
022800         10  TE-NOME            PIC X(10).
022900         10  TE-X                PIC S9(6)V9(3)
023000                                 SIGN IS LEADING SEPARATE.
023100         10  TE-Y                PIC S9(6)V9(3)
023200                                 SIGN IS LEADING SEPARATE.
023300         10  TE-Z                PIC S9(5)V9(3)
023400                                 SIGN IS LEADING SEPARATE.
023500         10  TE-POSICIONADA     PIC X(01) VALUE 'N'.
023600             88  TE-JA-POSICIONADA        VALUE 'S'.
023700             88  TE-NAO-POSICIONADA       VALUE 'N'.
023800
023900*-----> AREA DE TROCA USADA PELA ORDENACAO POR BOLHA (065)
024000 01  WS-ESTACAO-TEMP.
024100     05  TE-NOME-TMP            PIC X(10).
024200     05  TE-X-TMP                PIC S9(6)V9(3)
024300                                 SIGN IS LEADING SEPARATE.
024400     05  TE-Y-TMP                PIC S9(6)V9(3)
024500                                 SIGN IS LEADING SEPARATE.
024600     05  TE-Z-TMP                PIC S9(5)V9(3)
024700                                 SIGN IS LEADING SEPARATE.
024800     05  TE-POSICIONADA-TMP     PIC X(01).
024900
025000*-----> TABELA DE RESIDUOS ENCONTRADOS
025100 01  WS-TAB-RESIDUOS.
025200     05  WS-RESIDUO OCCURS 1000 TIMES
025300                    INDEXED BY WS-IX-RES.
025400         10  TR-DE              PIC X(10).
025500         10  TR-PARA            PIC X(10).
025600         10  TR-DX              PIC S9(4)V9(3)
025700                                 SIGN IS LEADING SEPARATE.
025800         10  TR-DY              PIC S9(4)V9(3)
025900                                 SIGN IS LEADING SEPARATE.
026000         10  TR-DZ              PIC S9(4)V9(3)
026100                                 SIGN IS LEADING SEPARATE.
026200
026300*-----> FILA DE VARREDURA POR LARGURA (BFS) - FIFO
026400 01  WS-TAB-FILA.
026500     05  WS-FILA-POS OCCURS 1000 TIMES PIC 9(04) COMP.
026600
026700*-----> INDICES, CONTADORES E APONTADORES DE TRABALHO
026800 01  WS-AREA-INDICES.
026900     05  WS-I                   PIC 9(04) COMP.
027000     05  WS-J                   PIC 9(04) COMP.
027100     05  WS-K                   PIC 9(04) COMP.
027200     05  WS-QTD-VIS             PIC 9(04) COMP VALUE 0.
027300     05  WS-QTD-EST             PIC 9(04) COMP VALUE 0.
027400     05  WS-QTD-RES             PIC 9(04) COMP VALUE 0.
027500     05  WS-FILA-INICIO         PIC 9(04) COMP VALUE 1.
027600     05  WS-FILA-FIM             PIC 9(04) COMP VALUE 0.
027700     05  WS-IX-U                PIC 9(04) COMP.
027800     05  WS-IX-V                PIC 9(04) COMP.
027900     05  WS-ACHOU               PIC X(01).
028000         88  WS-ACHOU-SIM                VALUE 'S'.
028100         88  WS-ACHOU-NAO                VALUE 'N'.
028200     05  WS-NOME-BUSCA          PIC X(10).
028300     05  WS-RES-DE              PIC X(10).
028400     05  WS-RES-PARA            PIC X(10).
028500     05  WS-RES-X               PIC S9(6)V9(3)
028600                                 SIGN IS LEADING SEPARATE.
028700     05  WS-RES-Y               PIC S9(6)V9(3)
028800                                 SIGN IS LEADING SEPARATE.
028900     05  WS-RES-Z               PIC S9(5)V9(3)
029000                                 SIGN IS LEADING SEPARATE.
029100
029200*-----> AREA DE CALCULO TRIGONOMETRICO (SERIE DE TAYLOR)
029300*       NAO HA FUNCTION SIN/COS NESTE COMPILADOR - O CALCULO
029400*       E FEITO POR SERIE, REDUZINDO O ANGULO AO 1O. QUADRANTE
029500 01  WS-AREA-TRIGONOMETRICA.
029600     05  WS-ARG-GRAUS           PIC S9(3)V9(1)
029700                                 SIGN IS LEADING SEPARATE.
029800     05  WS-ARG-RESTO           PIC S9(3)V9(1)
029900                                 SIGN IS LEADING SEPARATE.
030000     05  WS-ARG-RAD             PIC S9V9(8) COMP.
030100     05  WS-QUADRANTE           PIC 9(01) COMP.
030200     05  WS-RESULT-SENO         PIC S9V9(8) COMP.
030300     05  WS-RESULT-COSSENO      PIC S9V9(8) COMP.
030400     05  WS-SENO-AZIMUTE        PIC S9V9(8) COMP.
030500     05  WS-COSSENO-AZIMUTE     PIC S9V9(8) COMP.
030600     05  WS-SENO-INCLIN         PIC S9V9(8) COMP.
030700     05  WS-COSSENO-INCLIN      PIC S9V9(8) COMP.
030800     05  WS-INC-ABS             PIC S9(2)V9(1)
030900                                 SIGN IS LEADING SEPARATE.
031000     05  WS-INC-SINAL           PIC S9(1) COMP VALUE 1.
031100
031200*-----> LINHAS DO RELATORIO DE LEVANTAMENTO (SURVEY-REPORT)
031300 01  WS-LINHA-CAB1.
031400     05  FILLER                 PIC X(01) VALUE SPACES.
031500     05  LC1-TITULO             PIC X(42).
031600     05  FILLER                 PIC X(04) VALUE SPACES.
031700     05  FILLER                 PIC X(11) VALUE 'DATA EXEC: '.
031800     05  LC1-DATA               PIC X(10).
031900     05  FILLER                 PIC X(53) VALUE SPACES.
032000     05  FILLER                 PIC X(05) VALUE 'PAG. '.
032100     05  LC1-PAGINA             PIC 9(02) VALUE ZEROS.
032200     05  FILLER                 PIC X(04) VALUE SPACES.
032300
032400 01  WS-LINHA-CAB2.
032500     05  FILLER                 PIC X(01) VALUE SPACES.
032600     05  FILLER                 PIC X(10) VALUE 'ESTACAO'.
032700     05  FILLER                 PIC X(03) VALUE SPACES.
032800     05  FILLER                 PIC X(12) VALUE 'COORD-X'.
032900     05  FILLER                 PIC X(01) VALUE SPACES.
033000     05  FILLER                 PIC X(12) VALUE 'COORD-Y'.
033100     05  FILLER                 PIC X(01) VALUE SPACES.
033200     05  FILLER                 PIC X(11) VALUE 'COORD-Z'.
033300     05  FILLER                 PIC X(79) VALUE SPACES.
033400
033500 01  WS-LINHA-ESTACAO.
033600     05  FILLER                 PIC X(01) VALUE SPACES.
033700     05  LE-NOME                PIC X(10).
033800     05  FILLER                 PIC X(03) VALUE SPACES.
033900     05  LE-X                   PIC -ZZZZZZ9.999.
034000     05  FILLER                 PIC X(01) VALUE SPACES.
034100     05  LE-Y                   PIC -ZZZZZZ9.999.
034200     05  FILLER                 PIC X(01) VALUE SPACES.
034300     05  LE-Z                   PIC -ZZZZZ9.999.
034400     05  FILLER                 PIC X(79) VALUE SPACES.
034500
034600 01  WS-LINHA-CAB-RESIDUOS.
034700     05  FILLER                 PIC X(01) VALUE SPACES.
034800     05  FILLER                 PIC X(36) VALUE
034900         'RESIDUOS DE FECHAMENTO DE ALCA'.
035000     05  FILLER                 PIC X(95) VALUE SPACES.
035100
035200 01  WS-LINHA-CAB3.
035300     05  FILLER                 PIC X(01) VALUE SPACES.
035400     05  FILLER                 PIC X(10) VALUE 'DE'.
035500     05  FILLER                 PIC X(03) VALUE SPACES.
035600     05  FILLER                 PIC X(10) VALUE 'PARA'.
035700     05  FILLER                 PIC X(03) VALUE SPACES.
035800     05  FILLER                 PIC X(09) VALUE 'DX'.
035900     05  FILLER                 PIC X(01) VALUE SPACES.
036000     05  FILLER                 PIC X(09) VALUE 'DY'.
036100     05  FILLER                 PIC X(01) VALUE SPACES.
036200     05  FILLER                 PIC X(09) VALUE 'DZ'.
036300     05  FILLER                 PIC X(76) VALUE SPACES.
036400
036500 01  WS-LINHA-RESIDUO.
036600     05  FILLER                 PIC X(01) VALUE SPACES.
036700     05  LR-DE                  PIC X(10).
036800     05  FILLER                 PIC X(03) VALUE SPACES.
036900     05  LR-PARA                PIC X(10).
037000     05  FILLER                 PIC X(03) VALUE SPACES.
037100     05  LR-DX                  PIC -ZZZ9.999.
037200     05  FILLER                 PIC X(01) VALUE SPACES.
037300     05  LR-DY                  PIC -ZZZ9.999.
037400     05  FILLER                 PIC X(01) VALUE SPACES.
037500     05  LR-DZ                  PIC -ZZZ9.999.
037600     05  FILLER                 PIC X(77) VALUE SPACES.
037700
037800 01  WS-LINHA-TOT-CONTAGEM.
037900     05  FILLER                 PIC X(01) VALUE SPACES.
038000     05  FILLER                 PIC X(24) VALUE
038100         'NUMERO DE ESTACOES.....'.
038200     05  LTC-NUM-EST            PIC ZZZZ9.
038300     05  FILLER                 PIC X(10) VALUE SPACES.
038400     05  FILLER                 PIC X(24) VALUE
038500         'NUMERO DE VISADAS......'.
038600     05  LTC-NUM-VIS            PIC ZZZZ9.
038700     05  FILLER                 PIC X(58) VALUE SPACES.
038800
038900 01  WS-LINHA-TOT-DISTANCIA.
039000     05  FILLER                 PIC X(01) VALUE SPACES.
039100     05  FILLER                 PIC X(24) VALUE
039200         'DISTANCIA INCLINADA....'.
039300     05  LTD-DIST-INCLIN        PIC -ZZZZZZ9.999.
039400     05  FILLER                 PIC X(06) VALUE SPACES.
039500     05  FILLER                 PIC X(24) VALUE
039600         'DISTANCIA HORIZONTAL...'.
039700     05  LTD-DIST-HORIZ         PIC -ZZZZZZ9.999.
039800     05  FILLER                 PIC X(44) VALUE SPACES.
039900
040000 01  WS-LINHA-TOT-CAIXA-XY.
040100     05  FILLER                 PIC X(01) VALUE SPACES.
040200     05  FILLER                 PIC X(24) VALUE
040300         'CAIXA ENVOLVENTE X MIN..'.
040400     05  LTBX-MIN-X             PIC -ZZZZZZ9.999.
040500     05  FILLER                 PIC X(04) VALUE SPACES.
040600     05  FILLER                 PIC X(09) VALUE 'X MAX....'.
040700     05  LTBX-MAX-X             PIC -ZZZZZZ9.999.
040800     05  FILLER                 PIC X(04) VALUE SPACES.
040900     05  FILLER                 PIC X(09) VALUE 'Y MIN....'.
041000     05  LTBX-MIN-Y             PIC -ZZZZZZ9.999.
041100     05  FILLER                 PIC X(04) VALUE SPACES.
041200     05  FILLER                 PIC X(09) VALUE 'Y MAX....'.
041300     05  LTBX-MAX-Y             PIC -ZZZZZZ9.999.
041400     05  FILLER                 PIC X(04) VALUE SPACES.
041500
041600 01  WS-LINHA-TOT-CAIXA-Z.
041700     05  FILLER                 PIC X(01) VALUE SPACES.
041800     05  FILLER                 PIC X(24) VALUE
041900         'CAIXA ENVOLVENTE Z MIN..'.
042000     05  LTBZ-MIN-Z             PIC -ZZZZZ9.999.
042100     05  FILLER                 PIC X(05) VALUE SPACES.
042200     05  FILLER                 PIC X(09) VALUE 'Z MAX....'.
042300     05  LTBZ-MAX-Z             PIC -ZZZZZ9.999.
042400     05  FILLER                 PIC X(75) VALUE SPACES.
042500
042600 01  WS-HIFEN               PIC X(132)       VALUE ALL '-'.
042700
042800 01  FILLER                 PIC X(35)       VALUE
042900     '****** FIM DA WORKING-STORAGE *****'.
043000*
043100
043200 PROCEDURE DIVISION.
043300*==================*
043400*--------------------------------------------------------------*
043500*    PROCESSO PRINCIPAL
043600*--------------------------------------------------------------*
043700 000-CSPRG010.
043800
043900     PERFORM 010-INICIAR
044000     PERFORM 030-LER-VISADA UNTIL WS-FS-TRAV = '10'
044100     PERFORM 050-REDUZIR-GRAFO
044200     PERFORM 060-GRAVAR-ESTACOES
044300     PERFORM 070-GRAVAR-RESIDUOS
044400     PERFORM 080-MONTAR-RESUMO
044500     PERFORM 085-IMPRIMIR-RELATORIO
044600     PERFORM 090-TERMINAR
044700     STOP RUN
044800     .
044900*--------------------------------------------------------------*
045000*    PROCEDIMENTOS INICIAIS
045100*--------------------------------------------------------------*
045200 010-INICIAR.
045300
045400     DISPLAY "*--------------------------------*"
045500     DISPLAY "* CSPRG010 - REDUCAO DE POLIGONAL *"
045600     DISPLAY "* FATEC SAO CAETANO               *"
045700     DISPLAY "*--------------------------------*"
045800
045900     PERFORM 015-DATA-HORA
046000
046100     DISPLAY ' *----------------------------------------*'
046200     DISPLAY ' * INICIO : ' WS-DTEDI ' AS ' WS-HREDI
046300     DISPLAY ' *----------------------------------------*'
046400
046500     PERFORM 020-ABRIR-ARQ
046600     PERFORM 025-LER-CABECALHO
046700     .
046800*--------------------------------------------------------------*
046900*    OBTER A DATA E HORA DO SISTEMA
047000*--------------------------------------------------------------*
047100 015-DATA-HORA.
047200
047300     ACCEPT  WS-DTSYS  FROM DATE YYYYMMDD
047400     STRING  WS-DTSYS  (7:2) '/'
047500             WS-DTSYS  (5:2) '/'
047600             WS-DTSYS  (1:4)
047700     DELIMITED BY SIZE INTO WS-DTEDI
047800
047900     ACCEPT  WS-HRSYS  FROM TIME
048000     STRING  WS-HRSYS  (1:2) ':'
048100             WS-HRSYS  (3:2) ':'
048200             WS-HRSYS  (5:2) ':'
048300             WS-HRSYS  (7:2)
048400     DELIMITED BY SIZE INTO WS-HREDI
048500     .
048600*--------------------------------------------------------------*
048700*    ABERTURA DOS ARQUIVOS
048800*--------------------------------------------------------------*
048900 020-ABRIR-ARQ.
049000
049100     OPEN INPUT  TRAVESSIA
049200     IF WS-FS-TRAV  NOT = '00'
049300        MOVE  'ERRO AO ABRIR A TRAVESSIA'  TO WS-MSG
049400        MOVE   WS-FS-TRAV                  TO WS-FS-MSG
049500        GO TO  999-ERRO
049600     END-IF
049700
049800     OPEN OUTPUT ESTACOES
049900     IF WS-FS-EST  NOT = '00'
050000        MOVE  'ERRO AO ABRIR ESTACOES'     TO WS-MSG
050100        MOVE   WS-FS-EST                   TO WS-FS-MSG
050200        GO TO  999-ERRO
050300     END-IF
050400
050500     OPEN OUTPUT RESIDUOS
050600     IF WS-FS-RES  NOT = '00'
050700        MOVE  'ERRO AO ABRIR RESIDUOS'     TO WS-MSG
050800        MOVE   WS-FS-RES                   TO WS-FS-MSG
050900        GO TO  999-ERRO
051000     END-IF
051100
051200     OPEN OUTPUT RELLEVAN
051300     IF WS-FS-REL  NOT = '00'
051400        MOVE  'ERRO AO ABRIR RELLEVAN'     TO WS-MSG
051500        MOVE   WS-FS-REL                   TO WS-FS-MSG
051600        GO TO  999-ERRO
051700     END-IF
051800     .
051900*--------------------------------------------------------------*
052000*    LEITURA DO CABECALHO DA TRAVESSIA (1O. REGISTRO)
052100*--------------------------------------------------------------*
052200 025-LER-CABECALHO.
052300
052400     READ TRAVESSIA  INTO  WS-REG-CABECALHO
052500
052600     IF WS-FS-TRAV  NOT = '00'
052700        MOVE  'ERRO - TRAVESSIA SEM CABECALHO'  TO WS-MSG
052800        MOVE   WS-FS-TRAV                       TO WS-FS-MSG
052900        DISPLAY ' * REGISTRO LIDO = ' WS-REG-CABECALHO-RAW
053000        GO TO  999-ERRO
053100     END-IF
053200
053300     ADD 1  TO  WS-CTLIDO-CAB
053400     ADD 1  TO  WS-LEITURA-N
053500
053600     MOVE CAB-SECAO   TO  RL-SECAO
053700     .
053800*--------------------------------------------------------------*
053900*    LEITURA SEQUENCIAL DAS VISADAS (DEMAIS REGISTROS)
054000*--------------------------------------------------------------*
054100 030-LER-VISADA.
054200
054300     READ TRAVESSIA  INTO  WS-REG-VISADA-IN
054400
054500     IF WS-FS-TRAV  NOT = '00' AND '10'
054600        MOVE  'ERRO NA LEITURA DA TRAVESSIA'  TO WS-MSG
054700        MOVE   WS-FS-TRAV                     TO WS-FS-MSG
054800        DISPLAY ' * REGISTRO LIDO = ' WS-REG-VISADA-RAW
054900        GO TO  999-ERRO
055000     END-IF
055100
055200     IF WS-FS-TRAV = '00'
055300        ADD 1 TO WS-LEITURA-N
055400        ADD 1 TO WS-CTLIDO-VIS
055500        ADD 1 TO WS-QTD-VIS
055600        SET WS-IX-VIS TO WS-QTD-VIS
055700        MOVE VIS-ESTACAO-RE     TO TV-ESTACAO-RE (WS-IX-VIS)
055800        MOVE VIS-ESTACAO-VANTE  TO TV-ESTACAO-VANTE (WS-IX-VIS)
055900        MOVE VIS-DIST-INCLIN    TO TV-DIST-INCLIN (WS-IX-VIS)
056000        PERFORM 040-CALC-DELTAS
056100     END-IF
056200     .
056300*--------------------------------------------------------------*
056400*    CALCULAR AS COMPONENTES CARTESIANAS DE UMA VISADA (R1)
056500*    SEM FUNCTION SIN/COS - SERIE DE TAYLOR REDUZIDA AO
056600*    PRIMEIRO QUADRANTE (VER 041/042/043/044)
056700*--------------------------------------------------------------*
056800 040-CALC-DELTAS.
056900
057000     MOVE VIS-AZIMUTE      TO WS-ARG-GRAUS
057100     PERFORM 041-SENO-COSSENO-AZIMUTE
057200     MOVE VIS-INCLINACAO   TO WS-INC-ABS
057300     PERFORM 042-SENO-COSSENO-INCLINACAO
057400
057500     COMPUTE TV-HORIZONTAL (WS-IX-VIS) ROUNDED =
057600             VIS-DIST-INCLIN * WS-COSSENO-INCLIN
057700
057800     COMPUTE TV-DELTA-Z (WS-IX-VIS) ROUNDED =
057900             VIS-DIST-INCLIN * WS-SENO-INCLIN
058000
058100     COMPUTE TV-DELTA-X (WS-IX-VIS) ROUNDED =
058200             TV-HORIZONTAL (WS-IX-VIS) * WS-SENO-AZIMUTE
058300
058400     COMPUTE TV-DELTA-Y (WS-IX-VIS) ROUNDED =
058500             TV-HORIZONTAL (WS-IX-VIS) * WS-COSSENO-AZIMUTE
058600     .
058700*--------------------------------------------------------------*
058800*    SENO E COSSENO DO AZIMUTE (0 A 360 GRAUS) POR QUADRANTE
058900*--------------------------------------------------------------*
059000 041-SENO-COSSENO-AZIMUTE.
059100
059200     DIVIDE WS-ARG-GRAUS BY 90 GIVING WS-QUADRANTE
059300                                REMAINDER WS-ARG-RESTO
059400
059500     COMPUTE WS-ARG-RAD ROUNDED =
059600             WS-ARG-RESTO * WS-PI-COMP / 180
059700
059800     PERFORM 043-TAYLOR-SENO
059900     PERFORM 044-TAYLOR-COSSENO
060000
060100     EVALUATE WS-QUADRANTE
060200        WHEN 0
060300           MOVE WS-RESULT-SENO     TO WS-SENO-AZIMUTE
060400           MOVE WS-RESULT-COSSENO  TO WS-COSSENO-AZIMUTE
060500        WHEN 1
060600           MOVE WS-RESULT-COSSENO  TO WS-SENO-AZIMUTE
060700           COMPUTE WS-COSSENO-AZIMUTE = WS-RESULT-SENO * -1
060800        WHEN 2
060900           COMPUTE WS-SENO-AZIMUTE    = WS-RESULT-SENO * -1
061000           COMPUTE WS-COSSENO-AZIMUTE = WS-RESULT-COSSENO * -1
061100        WHEN 3
061200           COMPUTE WS-SENO-AZIMUTE    = WS-RESULT-COSSENO * -1
061300           MOVE WS-RESULT-SENO     TO WS-COSSENO-AZIMUTE
061400     END-EVALUATE
061500     .
061600*--------------------------------------------------------------*
061700*    SENO E COSSENO DA INCLINACAO (-90 A +90 GRAUS)
061800*--------------------------------------------------------------*
061900 042-SENO-COSSENO-INCLINACAO.
062000
062100     MOVE 1  TO WS-INC-SINAL
062200     IF WS-INC-ABS < 0
062300        COMPUTE WS-INC-ABS   = WS-INC-ABS * -1
062400        MOVE -1               TO WS-INC-SINAL
062500     END-IF
062600
062700     COMPUTE WS-ARG-RAD ROUNDED =
062800             WS-INC-ABS * WS-PI-COMP / 180
062900
063000     PERFORM 043-TAYLOR-SENO
063100     PERFORM 044-TAYLOR-COSSENO
063200
063300     COMPUTE WS-SENO-INCLIN = WS-RESULT-SENO * WS-INC-SINAL
063400     MOVE WS-RESULT-COSSENO  TO WS-COSSENO-INCLIN
063500     .
063600*--------------------------------------------------------------*
063700*    SERIE DE TAYLOR PARA SENO (ARGUMENTO EM WS-ARG-RAD)
063800*--------------------------------------------------------------*
063900 043-TAYLOR-SENO.
064000
064100     COMPUTE WS-RESULT-SENO ROUNDED =
064200             WS-ARG-RAD
064300             - ((WS-ARG-RAD ** 3) / 6)
064400             + ((WS-ARG-RAD ** 5) / 120)
064500             - ((WS-ARG-RAD ** 7) / 5040)
064600             + ((WS-ARG-RAD ** 9) / 362880)
064700     .
064800*--------------------------------------------------------------*
064900*    SERIE DE TAYLOR PARA COSSENO (ARGUMENTO EM WS-ARG-RAD)
065000*--------------------------------------------------------------*
065100 044-TAYLOR-COSSENO.
065200
065300     COMPUTE WS-RESULT-COSSENO ROUNDED =
065400             1
065500             - ((WS-ARG-RAD ** 2) / 2)
065600             + ((WS-ARG-RAD ** 4) / 24)
065700             - ((WS-ARG-RAD ** 6) / 720)
065800             + ((WS-ARG-RAD ** 8) / 40320)
065900     .
066000*--------------------------------------------------------------*
066100*    REDUZIR O GRAFO DE ESTACOES POR LARGURA (BFS) - R2/R3
066200*--------------------------------------------------------------*
066300 050-REDUZIR-GRAFO.
066400
066500     IF WS-QTD-VIS = 0
066600        MOVE  'ERRO - TRAVESSIA SEM VISADAS'  TO WS-MSG
066700        MOVE   '  '                           TO WS-FS-MSG
066800        GO TO  999-ERRO
066900     END-IF
067000
067100*    SEMEAR A ORIGEM COM A PRIMEIRA ESTACAO-RE (R3)
067200     SET WS-IX-EST TO 1
067300     MOVE TV-ESTACAO-RE (1)    TO TE-NOME (1)
067400     MOVE CAB-ORIGEM-X         TO TE-X (1)
067500     MOVE CAB-ORIGEM-Y         TO TE-Y (1)
067600     MOVE CAB-ORIGEM-Z         TO TE-Z (1)
067700     SET TE-JA-POSICIONADA (1) TO TRUE
067800     MOVE 1 TO WS-QTD-EST
067900
068000     SET WS-FILA-FIM    TO 1
068100     MOVE 1 TO WS-FILA-INICIO
068200     MOVE 1 TO WS-FILA-POS (1)
068300
068400     PERFORM 051-PROCESSAR-FILA
068500         UNTIL WS-FILA-INICIO > WS-FILA-FIM
068600     .
068700*--------------------------------------------------------------*
068800*    RETIRAR UMA ESTACAO DA FILA E EXPANDIR AS ARESTAS (BFS)
068900*--------------------------------------------------------------*
069000 051-PROCESSAR-FILA.
069100
069200     MOVE WS-FILA-POS (WS-FILA-INICIO)  TO WS-IX-U
069300     ADD 1 TO WS-FILA-INICIO
069400
069500     PERFORM 052-VARRER-ARESTAS THRU 052-VARRER-ARESTAS-EXIT
069600         VARYING WS-I FROM 1 BY 1 UNTIL WS-I > WS-QTD-VIS
069700     .
069800*--------------------------------------------------------------*
069900*    EXAMINAR UMA VISADA - SERA ARESTA DE U SE AINDA NAO FOI
070000*    VISITADA E TOCA A ESTACAO U (EM QUALQUER DIRECAO)
070100*--------------------------------------------------------------*
070200 052-VARRER-ARESTAS.
070300
070400     SET WS-IX-VIS TO WS-I
070500     IF TV-JA-VISITADA (WS-IX-VIS)
070600        GO TO 052-VARRER-ARESTAS-EXIT
070700     END-IF
070800
070900     IF TV-ESTACAO-RE (WS-IX-VIS) = TE-NOME (WS-IX-U)
071000        PERFORM 053-EXPANDIR-ARESTA-DIRETA
071100     ELSE
071200        IF TV-ESTACAO-VANTE (WS-IX-VIS) = TE-NOME (WS-IX-U)
071300           PERFORM 054-EXPANDIR-ARESTA-INVERSA
071400        END-IF
071500     END-IF
071600     .
071700 052-VARRER-ARESTAS-EXIT.
071800     EXIT.
071900*--------------------------------------------------------------*
072000*    ARESTA NO SENTIDO TAQUEADO (U-RE -> V-VANTE)
072100*--------------------------------------------------------------*
072200 053-EXPANDIR-ARESTA-DIRETA.
072300
072400     MOVE TV-ESTACAO-VANTE (WS-IX-VIS)  TO WS-NOME-BUSCA
072500     PERFORM 056-LOCALIZAR-ESTACAO
072600
072700     SET TV-JA-VISITADA (WS-IX-VIS) TO TRUE
072800
072900     IF WS-ACHOU-NAO
073000        PERFORM 057-CRIAR-ESTACAO
073100
073200        COMPUTE TE-X (WS-IX-V) =
073300                TE-X (WS-IX-U) + TV-DELTA-X (WS-IX-VIS)
073400        COMPUTE TE-Y (WS-IX-V) =
073500                TE-Y (WS-IX-U) + TV-DELTA-Y (WS-IX-VIS)
073600        COMPUTE TE-Z (WS-IX-V) =
073700                TE-Z (WS-IX-U) + TV-DELTA-Z (WS-IX-VIS)
073800        SET TE-JA-POSICIONADA (WS-IX-V) TO TRUE
073900
074000        ADD TV-DIST-INCLIN (WS-IX-VIS)
074100            TO RL-TOTAL-DIST-INCLIN
074200        ADD TV-HORIZONTAL (WS-IX-VIS)
074300            TO RL-TOTAL-DIST-HORIZ
074400
074500        ADD 1 TO WS-FILA-FIM
074600        MOVE WS-IX-V TO WS-FILA-POS (WS-FILA-FIM)
074700     ELSE
074800        COMPUTE WS-RES-X =
074810                TE-X (WS-IX-U) + TV-DELTA-X (WS-IX-VIS)
074820                - TE-X (WS-IX-V)
074900        COMPUTE WS-RES-Y =
074910                TE-Y (WS-IX-U) + TV-DELTA-Y (WS-IX-VIS)
074920                - TE-Y (WS-IX-V)
075000        COMPUTE WS-RES-Z =
075010                TE-Z (WS-IX-U) + TV-DELTA-Z (WS-IX-VIS)
075020                - TE-Z (WS-IX-V)
075400        MOVE TE-NOME (WS-IX-U)             TO WS-RES-DE
075500        MOVE TV-ESTACAO-VANTE (WS-IX-VIS)  TO WS-RES-PARA
075600        PERFORM 058-GRAVAR-RESIDUO
075700     END-IF
075800     .
075900*--------------------------------------------------------------*
076000*    ARESTA NO SENTIDO INVERSO (U-VANTE -> V-RE, SEM SOMAR
076100*    TOTAIS - A VISADA ORIGINAL FOI TAQUEADA NO OUTRO SENTIDO)
076200*--------------------------------------------------------------*
076300 054-EXPANDIR-ARESTA-INVERSA.
076400
076500     MOVE TV-ESTACAO-RE (WS-IX-VIS)  TO WS-NOME-BUSCA
076600     PERFORM 056-LOCALIZAR-ESTACAO
076700
076800     SET TV-JA-VISITADA (WS-IX-VIS) TO TRUE
076900
077000     IF WS-ACHOU-NAO
077100        PERFORM 057-CRIAR-ESTACAO
077200
077300        COMPUTE TE-X (WS-IX-V) =
077400                TE-X (WS-IX-U) - TV-DELTA-X (WS-IX-VIS)
077500        COMPUTE TE-Y (WS-IX-V) =
077600                TE-Y (WS-IX-U) - TV-DELTA-Y (WS-IX-VIS)
077700        COMPUTE TE-Z (WS-IX-V) =
077800                TE-Z (WS-IX-U) - TV-DELTA-Z (WS-IX-VIS)
077900        SET TE-JA-POSICIONADA (WS-IX-V) TO TRUE
078000
078100        ADD 1 TO WS-FILA-FIM
078200        MOVE WS-IX-V TO WS-FILA-POS (WS-FILA-FIM)
078300     ELSE
078400        COMPUTE WS-RES-X =
078410                TE-X (WS-IX-U) - TV-DELTA-X (WS-IX-VIS)
078420                - TE-X (WS-IX-V)
078500        COMPUTE WS-RES-Y =
078510                TE-Y (WS-IX-U) - TV-DELTA-Y (WS-IX-VIS)
078520                - TE-Y (WS-IX-V)
078600        COMPUTE WS-RES-Z =
078610                TE-Z (WS-IX-U) - TV-DELTA-Z (WS-IX-VIS)
078620                - TE-Z (WS-IX-V)
079000        MOVE TE-NOME (WS-IX-U)         TO WS-RES-DE
079100        MOVE TV-ESTACAO-RE (WS-IX-VIS) TO WS-RES-PARA
079200        PERFORM 058-GRAVAR-RESIDUO
079300     END-IF
079400     .
079500*--------------------------------------------------------------*
079600*    LOCALIZAR UMA ESTACAO NA TABELA DE VERTICES PELO NOME
079700*    (WS-NOME-BUSCA) - RETORNA WS-ACHOU E WS-IX-V
079800*--------------------------------------------------------------*
079900 056-LOCALIZAR-ESTACAO.
080000
080100     SET WS-ACHOU-NAO TO TRUE
080200     SET WS-IX-EST TO 1
080300
080400     SEARCH WS-ESTACAO
080500         AT END
080600             SET WS-ACHOU-NAO TO TRUE
080700         WHEN TE-NOME (WS-IX-EST) = WS-NOME-BUSCA
080800             SET WS-ACHOU-SIM TO TRUE
080900             SET WS-IX-V TO WS-IX-EST
081000     END-SEARCH
081100     .
081200*--------------------------------------------------------------*
081300*    CRIAR UMA NOVA ENTRADA DE ESTACAO NA TABELA DE VERTICES
081400*    (WS-NOME-BUSCA) - RETORNA O INDICE EM WS-IX-V
081500*--------------------------------------------------------------*
081600 057-CRIAR-ESTACAO.
081700
081800     ADD 1 TO WS-QTD-EST
081900     SET WS-IX-V TO WS-QTD-EST
082000     MOVE WS-NOME-BUSCA TO TE-NOME (WS-IX-V)
082100     .
082200*--------------------------------------------------------------*
082300*    GRAVAR UM RESIDUO DE FECHAMENTO (PREVISTA - EXISTENTE)
082400*    A PARTIR DE WS-RES-DE/PARA/X/Y/Z
082500*--------------------------------------------------------------*
082600 058-GRAVAR-RESIDUO.
082700
082800     ADD 1 TO WS-QTD-RES
082900     SET WS-IX-RES TO WS-QTD-RES
083000     MOVE WS-RES-DE    TO TR-DE   (WS-IX-RES)
083100     MOVE WS-RES-PARA  TO TR-PARA (WS-IX-RES)
083200     MOVE WS-RES-X     TO TR-DX   (WS-IX-RES)
083300     MOVE WS-RES-Y     TO TR-DY   (WS-IX-RES)
083400     MOVE WS-RES-Z     TO TR-DZ   (WS-IX-RES)
083500     .
083600*--------------------------------------------------------------*
083700*    GRAVAR AS ESTACOES REDUZIDAS, EM ORDEM ASCENDENTE DE NOME
083800*--------------------------------------------------------------*
083900 060-GRAVAR-ESTACOES.
084000
084100     PERFORM 061-ORDENAR-ESTACOES
084200
084300     PERFORM 062-GRAVAR-UMA-ESTACAO
084400         VARYING WS-I FROM 1 BY 1 UNTIL WS-I > WS-QTD-EST
084500
084600     MOVE WS-QTD-EST  TO RL-NUM-ESTACOES
084700     .
084800*--------------------------------------------------------------*
084900*    ORDENACAO POR BOLHA DA TABELA DE ESTACOES (NOME ASC.)
085000*--------------------------------------------------------------*
085100 061-ORDENAR-ESTACOES.
085200
085300     PERFORM 063-PASSO-EXTERNO
085400        VARYING WS-I FROM 1 BY 1
085500        UNTIL WS-I > WS-QTD-EST - 1
085600     .
085650*--------------------------------------------------------------*
085700 063-PASSO-EXTERNO.
085800
085900     PERFORM 064-TROCAR-SE-PRECISO
086000        VARYING WS-J FROM 1 BY 1
086100        UNTIL WS-J > WS-QTD-EST - WS-I
086150     .
086175*--------------------------------------------------------------*
086300 064-TROCAR-SE-PRECISO.
086400
086500     IF TE-NOME (WS-J) > TE-NOME (WS-J + 1)
086600        PERFORM 065-TROCAR-ESTACOES
086700     END-IF
086750     .
086800
086900*--------------------------------------------------------------*
087000*    TROCAR DUAS ENTRADAS DA TABELA DE ESTACOES (SUB-ROTINA)
087100*--------------------------------------------------------------*
087200 065-TROCAR-ESTACOES.
087300
087400     MOVE WS-ESTACAO (WS-J)      TO WS-ESTACAO-TEMP
087500     MOVE WS-ESTACAO (WS-J + 1)  TO WS-ESTACAO (WS-J)
087600     MOVE WS-ESTACAO-TEMP        TO WS-ESTACAO (WS-J + 1)
087700     .
087800*--------------------------------------------------------------*
087900*    GRAVAR UMA ESTACAO NO ARQUIVO ESTACOES-OUT
088000*--------------------------------------------------------------*
088100 062-GRAVAR-UMA-ESTACAO.
088200
088300     SET WS-IX-EST TO WS-I
088400     MOVE TE-NOME (WS-IX-EST)  TO EO-NOME
088500     MOVE TE-X (WS-IX-EST)     TO EO-X
088600     MOVE TE-Y (WS-IX-EST)     TO EO-Y
088700     MOVE TE-Z (WS-IX-EST)     TO EO-Z
088800
088900     WRITE REG-ESTACOES  FROM  WS-REG-ESTACOES-OUT
089000     IF  WS-FS-EST  NOT = '00'
089100         MOVE 'ERRO NA GRAVACAO DE ESTACOES'  TO WS-MSG
089200         MOVE  WS-FS-EST                      TO WS-FS-MSG
089300         GO TO 999-ERRO
089400     ELSE
089500         ADD 1 TO WS-CTGRAV-EST
089600     END-IF
089700     .
089800*--------------------------------------------------------------*
089900*    GRAVAR OS RESIDUOS DE FECHAMENTO ENCONTRADOS
090000*--------------------------------------------------------------*
090100 070-GRAVAR-RESIDUOS.
090200
090300     PERFORM 071-GRAVAR-UM-RESIDUO
090400         VARYING WS-I FROM 1 BY 1 UNTIL WS-I > WS-QTD-RES
090500     .
090600*--------------------------------------------------------------*
090700*    GRAVAR UM RESIDUO NO ARQUIVO RESIDUOS-OUT
090800*--------------------------------------------------------------*
090900 071-GRAVAR-UM-RESIDUO.
091000
091100     SET WS-IX-RES TO WS-I
091200     MOVE TR-DE (WS-IX-RES)    TO RO-DE
091300     MOVE TR-PARA (WS-IX-RES)  TO RO-PARA
091400     MOVE TR-DX (WS-IX-RES)    TO RO-DX
091500     MOVE TR-DY (WS-IX-RES)    TO RO-DY
091600     MOVE TR-DZ (WS-IX-RES)    TO RO-DZ
091700
091800     WRITE REG-RESIDUOS  FROM  WS-REG-RESIDUOS-OUT
091900     IF  WS-FS-RES  NOT = '00'
092000         MOVE 'ERRO NA GRAVACAO DE RESIDUOS'  TO WS-MSG
092100         MOVE  WS-FS-RES                      TO WS-FS-MSG
092200         GO TO 999-ERRO
092300     ELSE
092400         ADD 1 TO WS-CTGRAV-RES
092500     END-IF
092600     .
092700*--------------------------------------------------------------*
092800*    MONTAR O RESUMO DO LEVANTAMENTO (SURVEY-SUMMARY) - UNIT 2
092900*--------------------------------------------------------------*
093000 080-MONTAR-RESUMO.
093100
093200     STRING  CAB-SECAO    DELIMITED BY '  '
093300             ' - '        DELIMITED BY SIZE
093400             WS-DTEDI (7:4) DELIMITED BY SIZE
093500             '-'          DELIMITED BY SIZE
093600             WS-DTEDI (4:2) DELIMITED BY SIZE
093700             '-'          DELIMITED BY SIZE
093800             WS-DTEDI (1:2) DELIMITED BY SIZE
093900     INTO RL-TITULO
094000
094100     MOVE TE-X (1) TO RL-MIN-X
094200     MOVE TE-X (1) TO RL-MAX-X
094300     MOVE TE-Y (1) TO RL-MIN-Y
094400     MOVE TE-Y (1) TO RL-MAX-Y
094500     MOVE TE-Z (1) TO RL-MIN-Z
094600     MOVE TE-Z (1) TO RL-MAX-Z
094700
094800     PERFORM 081-ACUMULAR-CAIXA
094900         VARYING WS-I FROM 1 BY 1 UNTIL WS-I > WS-QTD-EST
095000
095100     MOVE WS-QTD-RES  TO WS-CTGRAV-RES
095200     COMPUTE RL-NUM-VISADAS = WS-QTD-VIS
095300     .
095400*--------------------------------------------------------------*
095500*    ACUMULAR A CAIXA ENVOLVENTE (BOUNDING BOX) PLANA/VERTICAL
095600*--------------------------------------------------------------*
095700 081-ACUMULAR-CAIXA.
095800
095900     SET WS-IX-EST TO WS-I
096000     IF TE-X (WS-IX-EST) < RL-MIN-X
096100        MOVE TE-X (WS-IX-EST) TO RL-MIN-X
096200     END-IF
096300     IF TE-X (WS-IX-EST) > RL-MAX-X
096400        MOVE TE-X (WS-IX-EST) TO RL-MAX-X
096500     END-IF
096600     IF TE-Y (WS-IX-EST) < RL-MIN-Y
096700        MOVE TE-Y (WS-IX-EST) TO RL-MIN-Y
096800     END-IF
096900     IF TE-Y (WS-IX-EST) > RL-MAX-Y
097000        MOVE TE-Y (WS-IX-EST) TO RL-MAX-Y
097100     END-IF
097200     IF TE-Z (WS-IX-EST) < RL-MIN-Z
097300        MOVE TE-Z (WS-IX-EST) TO RL-MIN-Z
097400     END-IF
097500     IF TE-Z (WS-IX-EST) > RL-MAX-Z
097600        MOVE TE-Z (WS-IX-EST) TO RL-MAX-Z
097700     END-IF
097800     .
097900*--------------------------------------------------------------*
098000*    IMPRIMIR O RELATORIO DO LEVANTAMENTO (SURVEY-REPORT)
098100*--------------------------------------------------------------*
098200 085-IMPRIMIR-RELATORIO.
098300
098400     MOVE 99 TO WS-CTLIN
098500     PERFORM 086-IMPRIMIR-ESTACAO
098600         VARYING WS-I FROM 1 BY 1 UNTIL WS-I > WS-QTD-EST
098700
098800     IF WS-QTD-RES > 0
098900        WRITE REG-RELLEVAN FROM WS-LINHA-CAB-RESIDUOS
099000        WRITE REG-RELLEVAN FROM WS-LINHA-CAB3
099100        PERFORM 087-IMPRIMIR-RESIDUO
099200            VARYING WS-I FROM 1 BY 1 UNTIL WS-I > WS-QTD-RES
099300     END-IF
099400
099500     PERFORM 088-IMPRIMIR-TOTAIS
099600     .
099700*--------------------------------------------------------------*
099800*    IMPRIMIR UMA LINHA DE DETALHE DE ESTACAO
099900*--------------------------------------------------------------*
100000 086-IMPRIMIR-ESTACAO.
100100
100200     IF WS-CTLIN > 54
100300        PERFORM 090-IMPCAB
100400     END-IF
100500
100600     SET WS-IX-EST TO WS-I
100700     MOVE TE-NOME (WS-IX-EST)  TO LE-NOME
100800     MOVE TE-X (WS-IX-EST)     TO LE-X
100900     MOVE TE-Y (WS-IX-EST)     TO LE-Y
101000     MOVE TE-Z (WS-IX-EST)     TO LE-Z
101100
101200     WRITE REG-RELLEVAN FROM WS-LINHA-ESTACAO
101300     IF  WS-FS-REL  NOT = '00'
101400         MOVE 'ERRO GRAVACAO LINHA ESTACAO' TO WS-MSG
101500         MOVE  WS-FS-REL                    TO WS-FS-MSG
101600         GO TO 999-ERRO
101700     ELSE
101800         ADD 1 TO WS-CTIMPR
101900         ADD 1 TO WS-CTLIN
102000     END-IF
102100     .
102200*--------------------------------------------------------------*
102300*    IMPRIMIR UMA LINHA DE RESIDUO DE FECHAMENTO
102400*--------------------------------------------------------------*
102500 087-IMPRIMIR-RESIDUO.
102600
102700     SET WS-IX-RES TO WS-I
102800     MOVE TR-DE (WS-IX-RES)    TO LR-DE
102900     MOVE TR-PARA (WS-IX-RES)  TO LR-PARA
103000     MOVE TR-DX (WS-IX-RES)    TO LR-DX
103100     MOVE TR-DY (WS-IX-RES)    TO LR-DY
103200     MOVE TR-DZ (WS-IX-RES)    TO LR-DZ
103300
103400     WRITE REG-RELLEVAN FROM WS-LINHA-RESIDUO
103500     IF  WS-FS-REL  NOT = '00'
103600         MOVE 'ERRO GRAVACAO LINHA RESIDUO' TO WS-MSG
103700         MOVE  WS-FS-REL                    TO WS-FS-MSG
103800         GO TO 999-ERRO
103900     ELSE
104000         ADD 1 TO WS-CTIMPR
104100     END-IF
104200     .
104300*--------------------------------------------------------------*
104400*    IMPRIMIR O RODAPE DE TOTAIS DE CONTROLE (CONTROL BREAK
104500*    UNICO - UMA SECAO/EXECUCAO; ESTE RODAPE E A ULTIMA QUEBRA)
104600*--------------------------------------------------------------*
104700 088-IMPRIMIR-TOTAIS.
104800
104900     MOVE RL-NUM-ESTACOES       TO LTC-NUM-EST
105000     MOVE RL-NUM-VISADAS        TO LTC-NUM-VIS
105100     WRITE REG-RELLEVAN FROM WS-LINHA-TOT-CONTAGEM
105200
105300     MOVE RL-TOTAL-DIST-INCLIN  TO LTD-DIST-INCLIN
105400     MOVE RL-TOTAL-DIST-HORIZ   TO LTD-DIST-HORIZ
105500     WRITE REG-RELLEVAN FROM WS-LINHA-TOT-DISTANCIA
105600
105700     MOVE RL-MIN-X TO LTBX-MIN-X
105800     MOVE RL-MAX-X TO LTBX-MAX-X
105900     MOVE RL-MIN-Y TO LTBX-MIN-Y
106000     MOVE RL-MAX-Y TO LTBX-MAX-Y
106100     WRITE REG-RELLEVAN FROM WS-LINHA-TOT-CAIXA-XY
106200
106300     MOVE RL-MIN-Z TO LTBZ-MIN-Z
106400     MOVE RL-MAX-Z TO LTBZ-MAX-Z
106500     WRITE REG-RELLEVAN FROM WS-LINHA-TOT-CAIXA-Z
106600
106700     ADD 4 TO WS-CTIMPR
106800     .
106900*--------------------------------------------------------------*
107000*    IMPRIMIR CABECALHO DE PAGINA DO RELATORIO
107100*--------------------------------------------------------------*
107200 090-IMPCAB.
107300
107400     ADD    1        TO LC1-PAGINA
107500     MOVE WS-DTEDI    TO LC1-DATA
107600     MOVE RL-TITULO   TO LC1-TITULO
107700
107800     WRITE REG-RELLEVAN FROM WS-LINHA-CAB1 AFTER ADVANCING
107900          PAGE
108000     WRITE REG-RELLEVAN FROM WS-HIFEN
108100     WRITE REG-RELLEVAN FROM WS-LINHA-CAB2
108200     WRITE REG-RELLEVAN FROM WS-HIFEN
108300
108400     IF  WS-FS-REL  NOT = '00'
108500         MOVE 'ERRO GRAVACAO CABECALHO RELATORIO' TO WS-MSG
108600         MOVE  WS-FS-REL                          TO WS-FS-MSG
108700         GO TO 999-ERRO
108800     END-IF
108900
109000     MOVE 4 TO WS-CTLIN
109100     .
109200*--------------------------------------------------------------*
109300*    PROCEDIMENTOS FINAIS
109400*--------------------------------------------------------------*
109500 090-TERMINAR.
109600
109700     PERFORM 015-DATA-HORA
109800
109900     DISPLAY ' *----------------------------------------*'
110000     DISPLAY ' * TERMINO: ' WS-DTEDI ' AS ' WS-HREDI
110100     DISPLAY ' *----------------------------------------*'
110200     DISPLAY ' *========================================*'
110300     DISPLAY ' *   TOTAIS DE CONTROLE - CSPRG010        *'
110400     DISPLAY ' *----------------------------------------*'
110500     DISPLAY ' * CABECALHOS LIDOS      = ' WS-CTLIDO-CAB
110600     DISPLAY ' * VISADAS LIDAS         = ' WS-CTLIDO-VIS
110700     DISPLAY ' * ESTACOES GRAVADAS     = ' WS-CTGRAV-EST
110800     DISPLAY ' * RESIDUOS GRAVADOS     = ' WS-CTGRAV-RES
110900     DISPLAY ' * LINHAS IMPRESSAS      = ' WS-CTIMPR
111000     DISPLAY ' *========================================*'
111100
111200     PERFORM 095-FECHAR-ARQ
111300
111400     DISPLAY ' *----------------------------------------*'
111500     DISPLAY ' *      TERMINO NORMAL DO CSPRG010        *'
111600     DISPLAY ' *----------------------------------------*'
111700     .
111800*--------------------------------------------------------------*
111900*    FECHAR OS ARQUIVOS
112000*--------------------------------------------------------------*
112100 095-FECHAR-ARQ.
112200
112300     CLOSE  TRAVESSIA
112400     CLOSE  ESTACOES
112500     CLOSE  RESIDUOS
112600     CLOSE  RELLEVAN
112700     .
112800*--------------------------------------------------------------*
112900*    ROTINA DE ERRO
113000*--------------------------------------------------------------*
113100 999-ERRO.
113200
113300     DISPLAY ' *----------------------------------------*'
113400     DISPLAY ' *           PROGRAMA CANCELADO           *'
113500     DISPLAY ' *----------------------------------------*'
113600     DISPLAY ' * MENSAGEM    = ' WS-MSG
113700     DISPLAY ' * FILE STATUS = ' WS-FS-MSG
113800     DISPLAY ' *----------------------------------------*'
113900     DISPLAY ' *       TERMINO ANORMAL DO CSPRG010      *'
114000     DISPLAY ' *----------------------------------------*'
114100     STOP RUN
114200     .
114300*---------------> FIM DO PROGRAMA CSPRG010 <--------------------*
114400