000100 IDENTIFICATION DIVISION.
000200*=======================*
000300 PROGRAM-ID.    CSPRG050.
000400 AUTHOR.        YTALO WILLIAM DE JESUS DA GLORIA.
000500 INSTALLATION.  FATEC SAO CAETANO.
000600 DATE-WRITTEN.  04/02/1992.
000700 DATE-COMPILED. 04/02/1992.
000800 SECURITY.      NIVEL BASICO.
000900*--------------------------------------------------------------*
001000* DISCIPLINA: PROGRAMACAO MAINFRAME - NUCLEO DE ESPELEOLOGIA
001100*--------------------------------------------------------------*
001200* OBJETIVO: LIMPAR AS VISADAS DE DOIS LOTES (RASCUNHOS) E
001300*           COMBINA-LOS EM UM UNICO RASCUNHO DE SAIDA, NA ORDEM
001400*           LOTE1 SEGUIDO DE LOTE2, COM RENUMERACAO SEQUENCIAL
001500*           DO SHOT-ID E METADADOS DO PRIMEIRO LOTE PRESERVADOS.
001600*--------------------------------------------------------------*
001700*------------------> HISTORICO - MANUTENCAO <------------------*
001800* VERSAO  MES/ANO  NR.DOC  IDENT.  DESCRICAO
001900* ------  -------  ------  ------  -------------------------   *
002000*  V01    FEV/1992 051004  YWJG    LIMPEZA E COMBINACAO DE DOIS   CS50V01 
002100*                                  LOTES DE VISADAS
002200*  V02    JUN/1995 051011  CGAL    INCLUIDO LIMIAR DE REJEICAO    CS50V02 
002300*                                  VIA PARAMETRO DE SYSIN
002400*  V03    OUT/1999 051017  RSOU    AJUSTE VIRADA DO SECULO - SEM  CS50V03 
002500*                                  IMPACTO NESTE PROGRAMA (REV.)
002600*  V04    ABR/2010 051023  YWJG    ARREDONDAMENTO PASSOU A SEGUIR CS50V04 
002700*                                  A REGRA R4 (UMA CASA DECIMAL)
002800*  V05    AGO/2026 051029  CGAL    REMOVIDO O LIMIAR DE REJEICAO  CS50V05 
002900*                                  VIA SYSIN (SEM BASE NA ESPECIFICACAO); 
003000*                                  VISADA AGORA E DESPREZADA POR RE EM    
003100*                                  BRANCO, DISTANCIA FORA DE 0 A 1000,    
003200*                                  AZIMUTE FORA DE 0 A 359,9 OU INCLINACAO
003300*                                  FORA DE -90 A 90 (UNIT 6 STEP 1); SPLAY
003400*                                  TAMBEM DISPARADO POR HIFEN NA ESTACAO  
003500*                                  DE VANTE; ARREDONDAMENTO R4            
003600*                                  IMPLEMENTADO DE FATO (V04 SO CITAVA A  
003700*                                  REGRA)                                 
003800*--------------------------------------------------------------*
003900 ENVIRONMENT DIVISION.
004000*====================*
004100 CONFIGURATION SECTION.
004200*---------------------*
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM
004500     .
004600 INPUT-OUTPUT SECTION.
004700*---------------------*
004800 FILE-CONTROL.
004900     SELECT LOTE1     ASSIGN TO LOTE1J
005000            ORGANIZATION LINE SEQUENTIAL
005100            FILE STATUS   IS WS-FS-LT1
005200     .
005300     SELECT LOTE2     ASSIGN TO LOTE2J
005400            ORGANIZATION LINE SEQUENTIAL
005500            FILE STATUS   IS WS-FS-LT2
005600     .
005700     SELECT SHOTSOUT  ASSIGN TO SHOTSOTJ
005800            ORGANIZATION LINE SEQUENTIAL
005900            FILE STATUS   IS WS-FS-SHO
006000     .
006100 DATA DIVISION.
006200*=============*
006300 FILE SECTION.
006400*------------*
006500 FD  LOTE1
006600     LABEL RECORD OMITTED
006700     RECORDING MODE  F
006800     .
006900 01  REG-LOTE1                 PIC X(80).
007000
007100 FD  LOTE2
007200     LABEL RECORD OMITTED
007300     RECORDING MODE  F
007400     .
007500 01  REG-LOTE2                 PIC X(80).
007600
007700 FD  SHOTSOUT
007800     LABEL RECORD OMITTED
007900     RECORDING MODE  F
008000     .
008100 01  REG-SHOTSOUT              PIC X(80).
008200
008300 WORKING-STORAGE SECTION.
008400*-----------------------*
008500 01  FILLER                 PIC X(35)       VALUE
008600     '**** INICIO DA WORKING-STORAGE ****'.
008700
008800*-----> VARIAVEIS AUXILIARES UTILIZADA NO PROCESSAMENTO
008900 01  WS-AREA-AUX.
009000     05  WS-LOTE-ATUAL          PIC 9(01) COMP VALUE 1.
009100     05  WS-FIM-LT1             PIC X(01) VALUE 'N'.
009200         88  WS-FIM-LT1-SIM                 VALUE 'S'.
009300     05  WS-FIM-LT2             PIC X(01) VALUE 'N'.
009400         88  WS-FIM-LT2-SIM                 VALUE 'S'.
009500     05  WS-FIM                 PIC X(01) VALUE 'N'.
009600         88  WS-FIM-SIM                     VALUE 'S'.
009700     05  WS-CTLIDO-LT1          PIC 9(04) COMP VALUE 0.
009800     05  WS-CTLIDO-LT2          PIC 9(04) COMP VALUE 0.
009900     05  WS-CTGRAV-SHO          PIC 9(04) COMP VALUE 0.
010000     05  WS-CTREJEITADA         PIC 9(04) COMP VALUE 0.
010100     05  WS-FS-LT1              PIC X(02).
010200     05  WS-FS-LT2              PIC X(02).
010300     05  WS-FS-SHO              PIC X(02).
010400     05  WS-MSG                 PIC X(30).
010500     05  WS-FS-MSG              PIC X(02).
010600     05  WS-GRAVAR-VISADA       PIC X(01).
010700         88  WS-GRAVAR-SIM                   VALUE 'S'.
010800         88  WS-GRAVAR-NAO                   VALUE 'N'.
010900     05  WS-NUM-BRUTO           PIC S9(4)V9(4)
011000                                 SIGN IS LEADING SEPARATE.
011100     05  FILLER                 PIC X(01) VALUE SPACES.
011200
011300*-----> VISADA EM PROCESSAMENTO (SHOT-RECORD - 80 BYTES) -
011400*       RECEBE A VISADA LIDA DE LOTE1 OU DE LOTE2
011500 01  WS-REG-VISADA.
011600     05  VI-ID                  PIC 9(04).
011700     05  VI-ESTACAO-RE          PIC X(10).
011800     05  VI-ESTACAO-VANTE       PIC X(10).
011900     05  VI-DIST-INCLIN         PIC S9(4)V9(2)
012000                                SIGN IS LEADING SEPARATE.
012100     05  VI-AZIMUTE             PIC S9(3)V9(1)
012200                                SIGN IS LEADING SEPARATE.
012300     05  VI-INCLINACAO          PIC S9(2)V9(1)
012400                                SIGN IS LEADING SEPARATE.
012500     05  VI-TIPO                PIC X(06).
012600     05  VI-EDITADA             PIC X(01).
012700     05  VI-ORIGEM-DADO         PIC X(12).
012800     05  FILLER                 PIC X(21).
012900
013000*-----> VISAO DE DIAGNOSTICO - REGISTRO BRUTO EM 80 COLUNAS
013100 01  WS-REG-VISADA-RAW REDEFINES WS-REG-VISADA
013200                       PIC X(80).
013300
013400*-----> VISAO ALFANUMERICA, PARA O TESTE "CAMPO PREENCHIDO" DA
013500*       ESTACAO DE RE (SPACES = CAMPO NAO INFORMADO) - UNIT 6 STEP 1
013600 01  WS-REG-VISADA-CAMPOS REDEFINES WS-REG-VISADA.
013700     05  VC-ID                  PIC X(04).
013800     05  VC-ESTACAO-RE          PIC X(10).
013900     05  VC-ESTACAO-VANTE       PIC X(10).
014000     05  FILLER                 PIC X(56).
014100
014200*-----> VISADA LIMPA, JA COM O SHOT-ID RENUMERADO, GRAVADA
014300*       EM SHOTSOUT
014400 01  WS-REG-VISADA-LIMPA REDEFINES WS-REG-VISADA.
014500     05  VL-ID                  PIC 9(04).
014600     05  VL-RESTO               PIC X(76).
014700
014800 01  FILLER                 PIC X(35)       VALUE
014900     '****** FIM DA WORKING-STORAGE *****'.
015000*
015100 PROCEDURE DIVISION.
015200*==================*
015300*--------------------------------------------------------------*
015400*    PROCESSO PRINCIPAL
015500*--------------------------------------------------------------*
015600 000-CSPRG050.
015700
015800     PERFORM 010-INICIAR
015900     PERFORM 025-LER-LOTE UNTIL WS-FIM-SIM
016000     PERFORM 090-TERMINAR
016100     STOP RUN
016200     .
016300*--------------------------------------------------------------*
016400*    PROCEDIMENTOS INICIAIS
016500*--------------------------------------------------------------*
016600 010-INICIAR.
016700
016800     DISPLAY "*--------------------------------*"
016900     DISPLAY "* CSPRG050 - LIMPEZA E COMBINACAO *"
017000     DISPLAY "* FATEC SAO CAETANO               *"
017100     DISPLAY "*--------------------------------*"
017200
017300     PERFORM 020-ABRIR-ARQ
017400     MOVE 1                  TO WS-LOTE-ATUAL
017500     .
017600*--------------------------------------------------------------*
017700*    ABERTURA DOS ARQUIVOS
017800*--------------------------------------------------------------*
017900 020-ABRIR-ARQ.
018000
018100     OPEN INPUT  LOTE1
018200     IF WS-FS-LT1  NOT = '00'
018300        MOVE  'ERRO AO ABRIR O LOTE1'  TO WS-MSG
018400        MOVE   WS-FS-LT1               TO WS-FS-MSG
018500        GO TO  999-ERRO
018600     END-IF
018700
018800     OPEN INPUT  LOTE2
018900     IF WS-FS-LT2  NOT = '00'
019000        MOVE  'ERRO AO ABRIR O LOTE2'  TO WS-MSG
019100        MOVE   WS-FS-LT2               TO WS-FS-MSG
019200        GO TO  999-ERRO
019300     END-IF
019400
019500     OPEN OUTPUT SHOTSOUT
019600     IF WS-FS-SHO  NOT = '00'
019700        MOVE  'ERRO AO ABRIR O SHOTSOUT'  TO WS-MSG
019800        MOVE   WS-FS-SHO                  TO WS-FS-MSG
019900        GO TO  999-ERRO
020000     END-IF
020100     .
020200*--------------------------------------------------------------*
020300*    LER UMA VISADA DO LOTE CORRENTE (1 OU 2) E PASSAR PARA A
020400*    LIMPEZA - QUANDO O LOTE1 ACABA, PASSA-SE AO LOTE2, E QUANDO
020500*    O LOTE2 ACABA, O PROCESSAMENTO TERMINA
020600*--------------------------------------------------------------*
020700 025-LER-LOTE.
020800
020900     EVALUATE WS-LOTE-ATUAL
021000        WHEN 1
021100           READ LOTE1  INTO  WS-REG-VISADA
021200           IF WS-FS-LT1 = '10'
021300              SET WS-FIM-LT1-SIM TO TRUE
021400              MOVE 2             TO WS-LOTE-ATUAL
021500           ELSE
021600              IF WS-FS-LT1 NOT = '00'
021700                 MOVE  'ERRO NA LEITURA DO LOTE1'  TO WS-MSG
021800                 MOVE   WS-FS-LT1                  TO WS-FS-MSG
021900                 GO TO  999-ERRO
022000              END-IF
022100              ADD 1 TO WS-CTLIDO-LT1
022200              PERFORM 030-LIMPAR-VISADA
022300           END-IF
022400        WHEN 2
022500           READ LOTE2  INTO  WS-REG-VISADA
022600           IF WS-FS-LT2 = '10'
022700              SET WS-FIM-LT2-SIM TO TRUE
022800              SET WS-FIM-SIM     TO TRUE
022900           ELSE
023000              IF WS-FS-LT2 NOT = '00'
023100                 MOVE  'ERRO NA LEITURA DO LOTE2'  TO WS-MSG
023200                 MOVE   WS-FS-LT2                  TO WS-FS-MSG
023300                 GO TO  999-ERRO
023400              END-IF
023500              ADD 1 TO WS-CTLIDO-LT2
023600              PERFORM 030-LIMPAR-VISADA
023700           END-IF
023800     END-EVALUATE
023900     .
024000*--------------------------------------------------------------*
024100*    REGRAS CLEAN-SHOT - CLASSIFICA COMO SPLAY SE NAO HOUVER
024200*    ESTACAO DE VANTE (BRANCO OU "-"), ARREDONDA OS CAMPOS (R4)
024300*    E DESPREZA A VISADA INTEIRA SE ALGUM CAMPO ESTIVER FORA DA
024400*    FAIXA VALIDA (UNIT 6 STEP 1)
024500*--------------------------------------------------------------*
024600 030-LIMPAR-VISADA.
024700
024800     SET WS-GRAVAR-SIM TO TRUE
024900
025000     IF VI-ESTACAO-VANTE = SPACES OR VI-ESTACAO-VANTE = '-'
025100        MOVE 'SPLAY '           TO VI-TIPO
025200     ELSE
025300        MOVE 'SURVEY'           TO VI-TIPO
025400     END-IF
025500
025600     PERFORM 031-ARREDONDAR-CAMPOS
025700     PERFORM 032-VALIDAR-LIMPEZA
025800
025900     IF WS-GRAVAR-SIM
026000        PERFORM 040-COMBINAR-LOTES
026100     ELSE
026200        ADD 1 TO WS-CTREJEITADA
026300        DISPLAY ' - VISADA REJEITADA (FORA DA FAIXA VALIDA) '
026400                VI-ESTACAO-RE ' -> ' VI-ESTACAO-VANTE
026500     END-IF
026600     .
026700*--------------------------------------------------------------*
026800*    ARREDONDAR DISTANCIA (2 CASAS), AZIMUTE E INCLINACAO (1
026900*    CASA) ANTES DE VALIDAR OU GRAVAR - R4 (A VISADA E
027000*    EXTERNAMENTE ORIGINADA, E O ARREDONDAMENTO DO LOTE DE
027100*    ORIGEM NAO E GARANTIDO)
027200*--------------------------------------------------------------*
027300 031-ARREDONDAR-CAMPOS.
027400
027500     MOVE VI-DIST-INCLIN    TO WS-NUM-BRUTO
027600     COMPUTE VI-DIST-INCLIN ROUNDED = WS-NUM-BRUTO
027700
027800     MOVE VI-AZIMUTE        TO WS-NUM-BRUTO
027900     COMPUTE VI-AZIMUTE ROUNDED = WS-NUM-BRUTO
028000
028100     MOVE VI-INCLINACAO     TO WS-NUM-BRUTO
028200     COMPUTE VI-INCLINACAO ROUNDED = WS-NUM-BRUTO
028300     .
028400*--------------------------------------------------------------*
028500*    REJEITAR A VISADA SE A ESTACAO DE RE ESTIVER EM BRANCO, A
028600*    DISTANCIA NAO FOR MAIOR QUE ZERO E MENOR OU IGUAL A 1000,
028700*    O AZIMUTE NAO ESTIVER ENTRE 0 E 359,9 OU A INCLINACAO NAO
028800*    ESTIVER ENTRE -90,0 E 90,0 (UNIT 6 STEP 1)
028900*--------------------------------------------------------------*
029000 032-VALIDAR-LIMPEZA.
029100
029200     IF VC-ESTACAO-RE = SPACES
029300        SET WS-GRAVAR-NAO TO TRUE
029400     END-IF
029500
029600     IF VI-DIST-INCLIN <= 0 OR VI-DIST-INCLIN > 1000
029700        SET WS-GRAVAR-NAO TO TRUE
029800     END-IF
029900
030000     IF VI-AZIMUTE < 0 OR VI-AZIMUTE >= 360
030100        SET WS-GRAVAR-NAO TO TRUE
030200     END-IF
030300
030400     IF VI-INCLINACAO < -90 OR VI-INCLINACAO > 90
030500        SET WS-GRAVAR-NAO TO TRUE
030600     END-IF
030700     .
030800*    RENUMERAR O SHOT-ID SEQUENCIALMENTE E GRAVAR A VISADA NO
030900*    RASCUNHO COMBINADO - A ORDEM DE GRAVACAO E SEMPRE LOTE1
031000*    SEGUIDO DE LOTE2, INDEPENDENTE DO SHOT-ID ORIGINAL
031100*--------------------------------------------------------------*
031200 040-COMBINAR-LOTES.
031300
031400     ADD 1 TO WS-CTGRAV-SHO
031500     MOVE WS-CTGRAV-SHO TO VL-ID
031600
031700     WRITE REG-SHOTSOUT  FROM  WS-REG-VISADA
031800     IF  WS-FS-SHO  NOT = '00'
031900         MOVE 'ERRO NA GRAVACAO DE SHOTSOUT'  TO WS-MSG
032000         MOVE  WS-FS-SHO                      TO WS-FS-MSG
032100         DISPLAY ' * REGISTRO GRAVADO = ' WS-REG-VISADA-RAW
032200         GO TO 999-ERRO
032300     END-IF
032400
032500     DISPLAY ' - VISADA ' VI-ID ' (LOTE ' WS-LOTE-ATUAL ') '
032600             VI-ESTACAO-RE ' -> ' VI-ESTACAO-VANTE
032700     .
032800*--------------------------------------------------------------*
032900*    PROCEDIMENTOS FINAIS
033000*--------------------------------------------------------------*
033100 090-TERMINAR.
033200
033300     DISPLAY ' *========================================*'
033400     DISPLAY ' *   TOTAIS DE CONTROLE - CSPRG050        *'
033500     DISPLAY ' *----------------------------------------*'
033600     DISPLAY ' * LIDAS  DO LOTE1       = ' WS-CTLIDO-LT1
033700     DISPLAY ' * LIDAS  DO LOTE2       = ' WS-CTLIDO-LT2
033800     DISPLAY ' * REJEITADAS            = ' WS-CTREJEITADA
033900     DISPLAY ' * GRAVADAS NO COMBINADO = ' WS-CTGRAV-SHO
034000     DISPLAY ' *========================================*'
034100
034200     PERFORM 095-FECHAR-ARQ
034300
034400     DISPLAY ' *----------------------------------------*'
034500     DISPLAY ' *      TERMINO NORMAL DO CSPRG050        *'
034600     DISPLAY ' *----------------------------------------*'
034700     .
034800*--------------------------------------------------------------*
034900*    FECHAR OS ARQUIVOS
035000*--------------------------------------------------------------*
035100 095-FECHAR-ARQ.
035200
035300     CLOSE  LOTE1
035400     CLOSE  LOTE2
035500     CLOSE  SHOTSOUT
035600     .
035700*--------------------------------------------------------------*
035800*    ROTINA DE ERRO
035900*--------------------------------------------------------------*
036000 999-ERRO.
036100
036200     DISPLAY ' *----------------------------------------*'
036300     DISPLAY ' *           PROGRAMA CANCELADO           *'
036400     DISPLAY ' *----------------------------------------*'
036500     DISPLAY ' * MENSAGEM    = ' WS-MSG
036600     DISPLAY ' * FILE STATUS = ' WS-FS-MSG
036700     DISPLAY ' *----------------------------------------*'
036800     DISPLAY ' *       TERMINO ANORMAL DO CSPRG050      *'
036900     DISPLAY ' *----------------------------------------*'
037000     STOP RUN
037100     .
037200*---------------> FIM DO PROGRAMA CSPRG050 <--------------------*
