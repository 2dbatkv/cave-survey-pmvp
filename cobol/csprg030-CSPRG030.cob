000100 IDENTIFICATION DIVISION.
000200*=======================*
000300 PROGRAM-ID.    CSPRG030.
000400 AUTHOR.        CELSO GALLAO.
000500 INSTALLATION.  FATEC SAO CAETANO.
000600 DATE-WRITTEN.  11/06/1987.
000700 DATE-COMPILED. 11/06/1987.
000800 SECURITY.      NIVEL BASICO.
000900*--------------------------------------------------------------*
001000* DISCIPLINA: PROGRAMACAO MAINFRAME - NUCLEO DE ESPELEOLOGIA
001100*--------------------------------------------------------------*
001200* OBJETIVO: LER O TEXTO LIVRE RECONHECIDO POR OCR DE UMA
001300*           CADERNETA DE CAMPO (DRAFT-TEXT-IN), TENTAR RECONHECER
001400*           AS VISADAS PELOS PADROES P1/P2/P3, CLASSIFICA-LAS E
001500*           GRAVAR AS VISADAS RECONHECIDAS NO ARQUIVO DE SAIDA.
001600*--------------------------------------------------------------*
001700*------------------> HISTORICO - MANUTENCAO <------------------*
001800* VERSAO  MES/ANO  NR.DOC  IDENT.  DESCRICAO
001900* ------  -------  ------  ------  -------------------------   *
002000*  V01    JUN/1987 031001  CGAL    SISTEMA RECONHECE VISADA EM    CS30V01 
002100*                                  TEXTO LIVRE DE OCR (PADRAO 1)
002200*  V02    FEV/1990 031010  YWJG    INCLUIDOS OS PADROES 2 E 3     CS30V02 
002300*                                  PARA VISADA AUXILIAR (SPLAY)
002400*  V03    SET/1994 031019  CGAL    INCLUIDO FILTRO DE PALAVRAS    CS30V03 
002500*                                  DE RUIDO DO OCR (SKIP-WORDS)
002600*  V04    OUT/1999 031025  RSOU    AJUSTE VIRADA DO SECULO - SEM  CS30V04 
002700*                                  IMPACTO NESTE PROGRAMA (REV.)
002800*  V05    JUL/2006 031033  YWJG    INCLUIDA REJEICAO DE LOTE COM  CS30V05
002900*                                  MENOS DE 10 CARACTERES UTEIS
003000*  V06    AGO/2026 031041  CGAL    UNIDADE DEFAULT DO RASCUNHO    CS30V06
003100*                                  PASSOU DE METROS PARA FEET
003200*  V07    AGO/2026 031049  CGAL    NOME DO LEVANTAMENTO PASSOU A  CS30V07 
003300*                                  SER ESCOLHIDO PELO CRITERIO NAO
003400*                                  BRANCO / MAIS DE 3 CARACTERES /
003500*                                  SEM DIGITO, TENTANDO AS 5
003600*                                  PRIMEIRAS LINHAS DE CABECALHO
003700*  V08    AGO/2026 031050  CGAL    FILTRO DE RUIDO PASSOU A TESTARCS30V08 
003800*                                  OS ROTULOS DE CAMPO DA
003900*                                  CADERNETA (FROM, TO, STATION,
004000*                                  DISTANCE, AZIMUTH, COMPASS,
004100*                                  BEARING, CLINO, INCL), SEM
004200*                                  CAIXA, EM VEZ DOS ROTULOS DE
004300*                                  PAGINACAO ANTIGOS
004400*  V09    AGO/2026 031051  CGAL    PADRAO 2 REESCRITO PARA DE-PARACS30V09 
004500*                                  D/AZ/INC (BARRA) E PADRAO 3
004600*                                  PARA DE PARA DIST AZ INC COM 5
004700*                                  TOKENS OU MAIS - OS DOIS NAO
004800*                                  RECONHECIAM O FORMATO CORRETO
004900*  V10    AGO/2026 031052  CGAL    TETO DA DISTANCIA CANDIDATA EM CS30V10 
005000*                                  070-VERIFICAR-FAIXA CORRIGIDO  
005100*                                  DE 99,99 PARA 1000 (R5/R6),    
005200*                                  MESMO TETO JA EM VIGOR NO      
005300*                                  CSPRG040                       
005400*  V11    AGO/2026 031053  CGAL    DISTANCIA, AZIMUTE E INCLINACAOCS30V11 
005500*                                  DO CANDIDATO A PADRAO DE VISADA        
005600*                                  PASSARAM A SER ARREDONDADOS (R4) VIA   
005700*                                  COMPUTE ROUNDED - O MOVE DIRETO DO     
005800*                                  TOKEN DE TEXTO SO TRUNCAVA AS CASAS    
005900*                                  EXCEDENTES, NAO ARREDONDAVA            
006000*--------------------------------------------------------------*
006100 ENVIRONMENT DIVISION.
006200*====================*
006300 CONFIGURATION SECTION.
006400*---------------------*
006500 SPECIAL-NAMES.
006600     C01 IS TOP-OF-FORM
006700     CLASS NUMERO-VALIDO  IS "0" THRU "9" "." "-" "+" " "
006800     .
006900 INPUT-OUTPUT SECTION.
007000*---------------------*
007100 FILE-CONTROL.
007200     SELECT RASCTXT   ASSIGN TO RASCTXTJ
007300            ORGANIZATION LINE SEQUENTIAL
007400            FILE STATUS   IS WS-FS-TXT
007500     .
007600     SELECT VISADAS   ASSIGN TO VISADASJ
007700            ORGANIZATION LINE SEQUENTIAL
007800            FILE STATUS   IS WS-FS-VIS
007900     .
008000 DATA DIVISION.
008100*=============*
008200 FILE SECTION.
008300*------------*
008400 FD  RASCTXT
008500     LABEL RECORD OMITTED
008600     RECORDING MODE  F
008700     .
008800 01  REG-RASCTXT              PIC X(132)
008900     .
009000 FD  VISADAS
009100     LABEL RECORD OMITTED
009200     RECORDING MODE  F
009300     .
009400 01  REG-VISADAS              PIC X(80)
009500     .
009600 WORKING-STORAGE SECTION.
009700*-----------------------*
009800 01  FILLER                 PIC X(35)       VALUE
009900     '**** INICIO DA WORKING-STORAGE ****'.
010000
010100*-----> VARIAVEIS AUXILIARES UTILIZADA NO PROCESSAMENTO
010200 01  WS-AREA-AUX.
010300     05  WS-FIM                 PIC X(01) VALUE 'N'.
010400         88  WS-FIM-SIM                   VALUE 'S'.
010500         88  WS-FIM-NAO                   VALUE 'N'.
010600     05  WS-CTLIDO-LINHA        PIC 9(04) COMP VALUE 0.
010700     05  WS-CTGRAV-VIS          PIC 9(04) COMP VALUE 0.
010800     05  WS-CTCHRUTIL           PIC 9(06) COMP VALUE 0.
010900     05  WS-FS-TXT              PIC X(02).
011000     05  WS-FS-VIS              PIC X(02).
011100     05  WS-MSG                 PIC X(30).
011200     05  WS-FS-MSG              PIC X(02).
011300     05  WS-PADRAO-ACHADO       PIC 9(01) COMP VALUE 0.
011400     05  WS-QTD-TOKEN           PIC 9(02) COMP VALUE 0.
011500     05  WS-VALIDO              PIC X(01).
011600         88  WS-VALIDO-SIM                VALUE 'S'.
011700         88  WS-VALIDO-NAO                VALUE 'N'.
011800     05  WS-IX-TOKNUM           PIC 9(01) COMP VALUE 0.
011900     05  WS-CT-RUIDO            PIC 9(02) COMP VALUE 0.
012000     05  WS-CT-DIGITO           PIC 9(02) COMP VALUE 0.
012100     05  WS-LEN-CABECALHO       PIC 9(03) COMP VALUE 0.
012200     05  FILLER                 PIC X(04) VALUE SPACES.
012300
012400*-----> LINHA LIDA DO TEXTO OCR (132 COLUNAS)
012500 01  WS-LINHA-TEXTO             PIC X(132).
012600
012700*-----> VISAO DA LINHA PELOS 6 PRIMEIROS CARACTERES, USADA NO
012800*       FILTRO DE PALAVRAS DE RUIDO DO OCR (033)
012900 01  WS-LINHA-TEXTO-IND REDEFINES WS-LINHA-TEXTO.
013000     05  LTI-PREFIXO-6          PIC X(06).
013100     05  LTI-RESTO              PIC X(126).
013200
013300*-----> VISAO EM MAIUSCULAS DA LINHA, USADA SO NO FILTRO DE RUIDO
013400*       (033), QUE NAO PODE DEPENDER DA CAIXA DO OCR
013500 01  WS-LINHA-MAIUSC            PIC X(132) VALUE SPACES.
013600
013700*-----> TABELA DE TOKENS (PALAVRAS SEPARADAS POR ESPACO)
013800 01  WS-TAB-TOKENS.
013900     05  WS-TOKEN OCCURS 8 TIMES
014000                  INDEXED BY WS-IX-TOK
014100                  PIC X(12).
014200
014300*-----> CAMPOS NUMERICOS CANDIDATOS, EXTRAIDOS DE UM TOKEN
014400 01  WS-AREA-CANDIDATO.
014500     05  WS-CAND-DIST           PIC S9(4)V9(2)
014600                                 SIGN IS LEADING SEPARATE.
014700     05  WS-CAND-AZIMUTE        PIC S9(3)V9(1)
014800                                 SIGN IS LEADING SEPARATE.
014900     05  WS-CAND-INCLIN         PIC S9(2)V9(1)
015000                                 SIGN IS LEADING SEPARATE.
015100     05  FILLER                 PIC X(03) VALUE SPACES.
015200
015300*-----> AREA BRUTA COM CASAS DECIMAIS EXTRAS, USADA SO PARA
015400*       ARREDONDAR (R4) O TOKEN DE TEXTO ANTES DE GUARDA-LO NO
015500*       CAMPO CANDIDATO FINAL (A MOVE NAO ARREDONDA, SO TRUNCA)
015600 01  WS-AREA-NUM-BRUTO.
015700     05  WS-NUM-BRUTO           PIC S9(4)V9(4)
015800                                 SIGN IS LEADING SEPARATE.
015900
016000*-----> PAR DE ESTACOES DO PADRAO 2, EXTRAIDO DO TOKEN UNICO
016100*       "DE-PARA" (HIFEN) OU DOS DOIS TOKENS "DE" E "PARA" (ESPACO)
016200 01  WS-AREA-ESTACOES-HIFEN.
016300     05  WS-CAND-DE             PIC X(10)  VALUE SPACES.
016400     05  WS-CAND-PARA           PIC X(10)  VALUE SPACES.
016500     05  FILLER                 PIC X(04)  VALUE SPACES.
016600
016700*-----> TOKEN NUMERICO COM BARRA DO PADRAO 2 ("DIST/AZ/INCL") E OS
016800*       3 SUBCAMPOS SEPARADOS DELA
016900 01  WS-AREA-CANDIDATO-BARRA.
017000     05  WS-CAND-TOKEN-BARRA    PIC X(24)  VALUE SPACES.
017100     05  WS-CAND-SUBCAMPO-1     PIC X(12)  VALUE SPACES.
017200     05  WS-CAND-SUBCAMPO-2     PIC X(12)  VALUE SPACES.
017300     05  WS-CAND-SUBCAMPO-3     PIC X(12)  VALUE SPACES.
017400
017500*-----> VISAO NUMERICA DA TABELA DE TOKENS, PARA O TESTE DE
017600*       "E TUDO DIGITO OU SINAL/PONTO" DO CANDIDATO A NUMERO
017700 01  WS-TOKEN-NUMERICO REDEFINES WS-TAB-TOKENS.
017800     05  WS-TOKEN-N OCCURS 8 TIMES PIC X(12).
017900
018000*-----> METADADOS DO RASCUNHO (DRAFT-METADATA) - SO EM MEMORIA
018100 01  WS-METADADOS-RASCUNHO.
018200     05  MD-NOME-LEVANT         PIC X(60)   VALUE SPACES.
018300     05  MD-LINHAS-CABECALHO    PIC 9(02) COMP VALUE 0.
018400     05  MD-UNIDADES            PIC X(08)   VALUE 'FEET'.
018500     05  FILLER                 PIC X(04)   VALUE SPACES.
018600
018700*-----> VISADA DE SAIDA (SHOT-RECORD) - GRAVADA EM VISADAS-OUT
018800 01  WS-REG-VISADA.
018900     05  VI-ID                  PIC 9(04).
019000     05  VI-ESTACAO-RE          PIC X(10).
019100     05  VI-ESTACAO-VANTE       PIC X(10).
019200     05  VI-DIST-INCLIN         PIC S9(4)V9(2)
019300                                SIGN IS LEADING SEPARATE.
019400     05  VI-AZIMUTE             PIC S9(3)V9(1)
019500                                SIGN IS LEADING SEPARATE.
019600     05  VI-INCLINACAO          PIC S9(2)V9(1)
019700                                SIGN IS LEADING SEPARATE.
019800     05  VI-TIPO                PIC X(06).
019900     05  VI-EDITADA             PIC X(01)   VALUE 'N'.
020000     05  VI-ORIGEM-DADO         PIC X(12)   VALUE 'OCR'.
020100     05  FILLER                 PIC X(21).
020200
020300*-----> VISAO EM BRUTO DA VISADA, PARA ECO NO SYSOUT (060) E
020400*       DIAGNOSTICO DE ERRO DE GRAVACAO (999-ERRO)
020500 01  WS-REG-VISADA-RAW REDEFINES WS-REG-VISADA
020600                       PIC X(80).
020700
020800 01  FILLER                 PIC X(35)       VALUE
020900     '****** FIM DA WORKING-STORAGE *****'.
021000*
021100 PROCEDURE DIVISION.
021200*==================*
021300*--------------------------------------------------------------*
021400*    PROCESSO PRINCIPAL
021500*--------------------------------------------------------------*
021600 000-CSPRG030.
021700
021800     PERFORM 010-INICIAR
021900     PERFORM 030-PROCESSAR UNTIL WS-FIM-SIM
022000     PERFORM 090-TERMINAR
022100     STOP RUN
022200     .
022300*--------------------------------------------------------------*
022400*    PROCEDIMENTOS INICIAIS
022500*--------------------------------------------------------------*
022600 010-INICIAR.
022700
022800     DISPLAY "*--------------------------------*"
022900     DISPLAY "* CSPRG030 - RECONHECIMENTO OCR   *"
023000     DISPLAY "* FATEC SAO CAETANO               *"
023100     DISPLAY "*--------------------------------*"
023200
023300     PERFORM 020-ABRIR-ARQ
023400     PERFORM 025-LER-LINHA-TEXTO
023500     .
023600*--------------------------------------------------------------*
023700*    ABERTURA DOS ARQUIVOS
023800*--------------------------------------------------------------*
023900 020-ABRIR-ARQ.
024000
024100     OPEN INPUT  RASCTXT
024200     IF WS-FS-TXT  NOT = '00'
024300        MOVE  'ERRO AO ABRIR O RASCTXT'  TO WS-MSG
024400        MOVE   WS-FS-TXT                 TO WS-FS-MSG
024500        GO TO  999-ERRO
024600     END-IF
024700
024800     OPEN OUTPUT VISADAS
024900     IF WS-FS-VIS  NOT = '00'
025000        MOVE  'ERRO AO ABRIR O VISADAS'  TO WS-MSG
025100        MOVE   WS-FS-VIS                 TO WS-FS-MSG
025200        GO TO  999-ERRO
025300     END-IF
025400     .
025500*--------------------------------------------------------------*
025600*    LEITURA SEQUENCIAL DAS LINHAS DO TEXTO OCR
025700*--------------------------------------------------------------*
025800 025-LER-LINHA-TEXTO.
025900
026000     READ RASCTXT  INTO  WS-LINHA-TEXTO
026100
026200     IF WS-FS-TXT = '10'
026300        SET WS-FIM-SIM TO TRUE
026400     ELSE
026500        IF WS-FS-TXT NOT = '00'
026600           MOVE  'ERRO NA LEITURA DO RASCTXT'  TO WS-MSG
026700           MOVE   WS-FS-TXT                    TO WS-FS-MSG
026800           GO TO  999-ERRO
026900        END-IF
027000        ADD 1 TO WS-CTLIDO-LINHA
027100        INSPECT WS-LINHA-TEXTO
027200                TALLYING WS-CTCHRUTIL
027300                FOR CHARACTERS BEFORE INITIAL '   '
027400     END-IF
027500     .
027600*--------------------------------------------------------------*
027700*    DESPACHAR A LINHA LIDA - CABECALHO (5 PRIMEIRAS LINHAS),
027800*    PALAVRA DE RUIDO (SKIP) OU CANDIDATA A VISADA
027900*--------------------------------------------------------------*
028000 030-PROCESSAR.
028100
028200     IF WS-LINHA-TEXTO NOT = SPACES
028300        IF MD-LINHAS-CABECALHO < 5
028400           PERFORM 031-TRATAR-CABECALHO
028500        ELSE
028600           PERFORM 033-VERIFICAR-RUIDO
028700           IF WS-VALIDO-SIM
028800              PERFORM 036-SEPARAR-TOKENS
028900              PERFORM 040-TENTAR-PADRAO-1
029000              IF WS-PADRAO-ACHADO = 0
029100                 PERFORM 045-TENTAR-PADRAO-2
029200              END-IF
029300              IF WS-PADRAO-ACHADO = 0
029400                 PERFORM 050-TENTAR-PADRAO-3
029500              END-IF
029600              IF WS-PADRAO-ACHADO NOT = 0
029700                 PERFORM 060-CLASSIFICAR-VISADA
029800              END-IF
029900           END-IF
030000        END-IF
030100     END-IF
030200
030300     PERFORM 025-LER-LINHA-TEXTO
030400     .
030500*--------------------------------------------------------------*
030600*    GUARDAR AS 5 PRIMEIRAS LINHAS NAO VAZIAS E TENTAR ACHAR O
030700*    NOME DO LEVANTAMENTO ENTRE ELAS (031/032) - CRITERIO DE
030800*    NOME: NAO BRANCA, MAIS DE 3 CARACTERES UTEIS E SEM DIGITO
030900*--------------------------------------------------------------*
031000 031-TRATAR-CABECALHO.
031100
031200     ADD 1 TO MD-LINHAS-CABECALHO
031300
031400     IF MD-NOME-LEVANT = SPACES
031500        PERFORM 032-VERIFICAR-CANDIDATO-NOME
031600        IF WS-VALIDO-SIM
031700           MOVE WS-LINHA-TEXTO (1:60)  TO MD-NOME-LEVANT
031800        END-IF
031900     END-IF
032000     .
032100*--------------------------------------------------------------*
032200*    TESTAR SE A LINHA DE CABECALHO QUALIFICA COMO NOME DO
032300*    LEVANTAMENTO - NAO BRANCA, COM MAIS DE 3 CARACTERES UTEIS E
032400*    SEM NENHUM DIGITO (EVITA PEGAR NUMERO DE PAGINA OU DATA)
032500*--------------------------------------------------------------*
032600 032-VERIFICAR-CANDIDATO-NOME.
032700
032800     SET WS-VALIDO-SIM TO TRUE
032900
033000     MOVE 0 TO WS-LEN-CABECALHO
033100     INSPECT WS-LINHA-TEXTO
033200        TALLYING WS-LEN-CABECALHO
033300        FOR CHARACTERS BEFORE INITIAL '  '
033400
033500     IF WS-LINHA-TEXTO = SPACES
033600        OR WS-LEN-CABECALHO NOT > 3
033700        SET WS-VALIDO-NAO TO TRUE
033800     END-IF
033900
034000     MOVE 0 TO WS-CT-DIGITO
034100     INSPECT WS-LINHA-TEXTO TALLYING WS-CT-DIGITO FOR ALL '0'
034200     INSPECT WS-LINHA-TEXTO TALLYING WS-CT-DIGITO FOR ALL '1'
034300     INSPECT WS-LINHA-TEXTO TALLYING WS-CT-DIGITO FOR ALL '2'
034400     INSPECT WS-LINHA-TEXTO TALLYING WS-CT-DIGITO FOR ALL '3'
034500     INSPECT WS-LINHA-TEXTO TALLYING WS-CT-DIGITO FOR ALL '4'
034600     INSPECT WS-LINHA-TEXTO TALLYING WS-CT-DIGITO FOR ALL '5'
034700     INSPECT WS-LINHA-TEXTO TALLYING WS-CT-DIGITO FOR ALL '6'
034800     INSPECT WS-LINHA-TEXTO TALLYING WS-CT-DIGITO FOR ALL '7'
034900     INSPECT WS-LINHA-TEXTO TALLYING WS-CT-DIGITO FOR ALL '8'
035000     INSPECT WS-LINHA-TEXTO TALLYING WS-CT-DIGITO FOR ALL '9'
035100
035200     IF WS-CT-DIGITO > 0
035300        SET WS-VALIDO-NAO TO TRUE
035400     END-IF
035500     .
035600*--------------------------------------------------------------*
035700*    REJEITAR LINHAS QUE SAO SO PALAVRA DE RUIDO DO OCR - LINHAS
035800*    QUE TRAZEM OS PROPRIOS ROTULOS DE CAMPO DA CADERNETA (FROM,
035900*    TO, STATION, DISTANCE, AZIMUTH, COMPASS, BEARING, CLINO,
036000*    INCL), E NAO UMA VISADA DE FATO - COMPARACAO SEM CAIXA
036100*--------------------------------------------------------------*
036200 033-VERIFICAR-RUIDO.
036300
036400     SET WS-VALIDO-SIM TO TRUE
036500
036600     MOVE WS-LINHA-TEXTO TO WS-LINHA-MAIUSC
036700     INSPECT WS-LINHA-MAIUSC
036800        CONVERTING 'abcdefghijklmnopqrstuvwxyz'
036900            TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
037000
037100     MOVE 0 TO WS-CT-RUIDO
037200     INSPECT WS-LINHA-MAIUSC TALLYING WS-CT-RUIDO
037300             FOR ALL 'FROM'
037400     INSPECT WS-LINHA-MAIUSC TALLYING WS-CT-RUIDO
037500             FOR ALL 'TO'
037600     INSPECT WS-LINHA-MAIUSC TALLYING WS-CT-RUIDO
037700             FOR ALL 'STATION'
037800     INSPECT WS-LINHA-MAIUSC TALLYING WS-CT-RUIDO
037900             FOR ALL 'DISTANCE'
038000     INSPECT WS-LINHA-MAIUSC TALLYING WS-CT-RUIDO
038100             FOR ALL 'AZIMUTH'
038200     INSPECT WS-LINHA-MAIUSC TALLYING WS-CT-RUIDO
038300             FOR ALL 'COMPASS'
038400     INSPECT WS-LINHA-MAIUSC TALLYING WS-CT-RUIDO
038500             FOR ALL 'BEARING'
038600     INSPECT WS-LINHA-MAIUSC TALLYING WS-CT-RUIDO
038700             FOR ALL 'CLINO'
038800     INSPECT WS-LINHA-MAIUSC TALLYING WS-CT-RUIDO
038900             FOR ALL 'INCL'
039000     IF WS-CT-RUIDO > 0
039100        SET WS-VALIDO-NAO TO TRUE
039200     END-IF
039300     .
039400*--------------------------------------------------------------*
039500*    SEPARAR A LINHA EM TOKENS, PELO ESPACO EM BRANCO, LIMITADO
039600*    A 8 COLUNAS (QUANTO BASTA PARA UMA VISADA DE CADERNETA)
039700*--------------------------------------------------------------*
039800 036-SEPARAR-TOKENS.
039900
040000     MOVE SPACES TO WS-TAB-TOKENS
040100     MOVE 0      TO WS-QTD-TOKEN
040200
040300     UNSTRING WS-LINHA-TEXTO DELIMITED BY ALL SPACES
040400              INTO WS-TOKEN (1) WS-TOKEN (2) WS-TOKEN (3)
040500                   WS-TOKEN (4) WS-TOKEN (5) WS-TOKEN (6)
040600                   WS-TOKEN (7) WS-TOKEN (8)
040700              TALLYING IN WS-QTD-TOKEN
040800     .
040900*--------------------------------------------------------------*
041000*    PADRAO 1 - "DE PARA DIST AZ INC" (5 TOKENS, VISADA CENTRAL)
041100*--------------------------------------------------------------*
041200 040-TENTAR-PADRAO-1.
041300
041400     MOVE 0 TO WS-PADRAO-ACHADO
041500
041600     IF WS-QTD-TOKEN = 5
041700        MOVE 3 TO WS-IX-TOKNUM
041800        PERFORM 065-VERIFICAR-NUMERICO
041900        IF WS-VALIDO-SIM
042000           MOVE WS-TOKEN (3) TO WS-NUM-BRUTO
042100           COMPUTE WS-CAND-DIST ROUNDED = WS-NUM-BRUTO
042200           MOVE WS-TOKEN (4) TO WS-NUM-BRUTO
042300           COMPUTE WS-CAND-AZIMUTE ROUNDED = WS-NUM-BRUTO
042400           MOVE WS-TOKEN (5) TO WS-NUM-BRUTO
042500           COMPUTE WS-CAND-INCLIN ROUNDED = WS-NUM-BRUTO
042600           PERFORM 070-VERIFICAR-FAIXA
042700        END-IF
042800        IF WS-VALIDO-SIM
042900           MOVE WS-TOKEN (1)    TO VI-ESTACAO-RE
043000           MOVE WS-TOKEN (2)    TO VI-ESTACAO-VANTE
043100           MOVE WS-CAND-DIST    TO VI-DIST-INCLIN
043200           MOVE WS-CAND-AZIMUTE TO VI-AZIMUTE
043300           MOVE WS-CAND-INCLIN  TO VI-INCLINACAO
043400           MOVE 1               TO WS-PADRAO-ACHADO
043500        END-IF
043600     END-IF
043700     .
043800*--------------------------------------------------------------*
043900*    PADRAO 2 - "DE-PARA D/AZ/INC" (PAR DE ESTACOES LIGADO POR
044000*    HIFEN OU POR ESPACO, SEGUIDO DE UM SO TOKEN COM OS 3 CAMPOS
044100*    NUMERICOS SEPARADOS POR BARRA - VISADA CENTRAL)
044200*--------------------------------------------------------------*
044300 045-TENTAR-PADRAO-2.
044400
044500     MOVE 0 TO WS-PADRAO-ACHADO
044600     MOVE SPACES TO WS-CAND-DE WS-CAND-PARA
044700
044800     IF WS-QTD-TOKEN = 2
044900        UNSTRING WS-TOKEN (1) DELIMITED BY '-'
045000                INTO WS-CAND-DE WS-CAND-PARA
045100        MOVE WS-TOKEN (2) TO WS-CAND-TOKEN-BARRA
045200     END-IF
045300
045400     IF WS-QTD-TOKEN = 4 AND WS-TOKEN (2) = '-'
045500        MOVE WS-TOKEN (1) TO WS-CAND-DE
045600        MOVE WS-TOKEN (3) TO WS-CAND-PARA
045700        MOVE WS-TOKEN (4) TO WS-CAND-TOKEN-BARRA
045800     END-IF
045900
046000     IF WS-CAND-DE NOT = SPACES AND WS-CAND-PARA NOT = SPACES
046100        PERFORM 046-SEPARAR-NUMERICO-BARRA
046200        PERFORM 047-VERIFICAR-NUMERICO-BARRA
046300        IF WS-VALIDO-SIM
046400           MOVE WS-CAND-SUBCAMPO-1 TO WS-NUM-BRUTO
046500           COMPUTE WS-CAND-DIST ROUNDED = WS-NUM-BRUTO
046600           MOVE WS-CAND-SUBCAMPO-2 TO WS-NUM-BRUTO
046700           COMPUTE WS-CAND-AZIMUTE ROUNDED = WS-NUM-BRUTO
046800           MOVE WS-CAND-SUBCAMPO-3 TO WS-NUM-BRUTO
046900           COMPUTE WS-CAND-INCLIN ROUNDED = WS-NUM-BRUTO
047000           PERFORM 070-VERIFICAR-FAIXA
047100        END-IF
047200        IF WS-VALIDO-SIM
047300           MOVE WS-CAND-DE      TO VI-ESTACAO-RE
047400           MOVE WS-CAND-PARA    TO VI-ESTACAO-VANTE
047500           MOVE WS-CAND-DIST    TO VI-DIST-INCLIN
047600           MOVE WS-CAND-AZIMUTE TO VI-AZIMUTE
047700           MOVE WS-CAND-INCLIN  TO VI-INCLINACAO
047800           MOVE 2               TO WS-PADRAO-ACHADO
047900        END-IF
048000     END-IF
048100     .
048200*--------------------------------------------------------------*
048300*    SEPARAR O TOKEN NUMERICO DO PADRAO 2 ("DIST/AZ/INCL") NOS
048400*    3 SUBCAMPOS, PELA BARRA
048500*--------------------------------------------------------------*
048600 046-SEPARAR-NUMERICO-BARRA.
048700
048800     MOVE SPACES TO WS-CAND-SUBCAMPO-1
048900                    WS-CAND-SUBCAMPO-2
049000                    WS-CAND-SUBCAMPO-3
049100
049200     UNSTRING WS-CAND-TOKEN-BARRA DELIMITED BY '/'
049300        INTO WS-CAND-SUBCAMPO-1
049400             WS-CAND-SUBCAMPO-2
049500             WS-CAND-SUBCAMPO-3
049600     .
049700*--------------------------------------------------------------*
049800*    VERIFICAR SE OS 3 SUBCAMPOS SEPARADOS POR BARRA CONTEM
049900*    SOMENTE DIGITO, SINAL, PONTO OU BRANCO (MESMA REGRA DE 065)
050000*--------------------------------------------------------------*
050100 047-VERIFICAR-NUMERICO-BARRA.
050200
050300     SET WS-VALIDO-SIM TO TRUE
050400
050500     IF WS-CAND-SUBCAMPO-1 = SPACES
050600        OR WS-CAND-SUBCAMPO-1 IS NOT NUMERO-VALIDO
050700        SET WS-VALIDO-NAO TO TRUE
050800     END-IF
050900     IF WS-CAND-SUBCAMPO-2 = SPACES
051000        OR WS-CAND-SUBCAMPO-2 IS NOT NUMERO-VALIDO
051100        SET WS-VALIDO-NAO TO TRUE
051200     END-IF
051300     IF WS-CAND-SUBCAMPO-3 = SPACES
051400        OR WS-CAND-SUBCAMPO-3 IS NOT NUMERO-VALIDO
051500        SET WS-VALIDO-NAO TO TRUE
051600     END-IF
051700     .
051800*--------------------------------------------------------------*
051900*    PADRAO 3 - "DE PARA DIST AZ INC [...]" (5 TOKENS OU MAIS,
052000*    SEPARADOS POR VIRGULA E/OU ESPACO - MESMOS CAMPOS DO
052100*    PADRAO 1, COM TOKENS EXTRAS DE RUIDO DO OCR AO FINAL)
052200*--------------------------------------------------------------*
052300 050-TENTAR-PADRAO-3.
052400
052500     MOVE 0 TO WS-PADRAO-ACHADO
052600
052700     IF WS-QTD-TOKEN >= 5
052800        MOVE 3 TO WS-IX-TOKNUM
052900        PERFORM 065-VERIFICAR-NUMERICO
053000        IF WS-VALIDO-SIM
053100           MOVE WS-TOKEN (3) TO WS-NUM-BRUTO
053200           COMPUTE WS-CAND-DIST ROUNDED = WS-NUM-BRUTO
053300           MOVE WS-TOKEN (4) TO WS-NUM-BRUTO
053400           COMPUTE WS-CAND-AZIMUTE ROUNDED = WS-NUM-BRUTO
053500           MOVE WS-TOKEN (5) TO WS-NUM-BRUTO
053600           COMPUTE WS-CAND-INCLIN ROUNDED = WS-NUM-BRUTO
053700           PERFORM 070-VERIFICAR-FAIXA
053800        END-IF
053900        IF WS-VALIDO-SIM
054000           MOVE WS-TOKEN (1)    TO VI-ESTACAO-RE
054100           MOVE WS-TOKEN (2)    TO VI-ESTACAO-VANTE
054200           MOVE WS-CAND-DIST    TO VI-DIST-INCLIN
054300           MOVE WS-CAND-AZIMUTE TO VI-AZIMUTE
054400           MOVE WS-CAND-INCLIN  TO VI-INCLINACAO
054500           MOVE 3               TO WS-PADRAO-ACHADO
054600        END-IF
054700     END-IF
054800     .
054900*--------------------------------------------------------------*
055000*    VERIFICAR SE OS 3 TOKENS A PARTIR DE WS-IX-TOKNUM CONTEM
055100*    SOMENTE DIGITO, SINAL, PONTO OU BRANCO - SE O OCR TROUXER
055200*    LIXO (LETRA) NO LUGAR DE UM NUMERO, O PADRAO E REJEITADO
055300*    ANTES DE TENTAR O MOVE NUMERICO (EVITA DADO INVALIDO)
055400*--------------------------------------------------------------*
055500 065-VERIFICAR-NUMERICO.
055600
055700     SET WS-VALIDO-SIM TO TRUE
055800
055900     IF WS-TOKEN-N (WS-IX-TOKNUM) IS NOT NUMERO-VALIDO
056000        SET WS-VALIDO-NAO TO TRUE
056100     END-IF
056200     IF WS-TOKEN-N (WS-IX-TOKNUM + 1) IS NOT NUMERO-VALIDO
056300        SET WS-VALIDO-NAO TO TRUE
056400     END-IF
056500     IF WS-TOKEN-N (WS-IX-TOKNUM + 2) IS NOT NUMERO-VALIDO
056600        SET WS-VALIDO-NAO TO TRUE
056700     END-IF
056800     .
056900*--------------------------------------------------------------*
057000*    VERIFICAR SE OS CAMPOS CANDIDATOS ESTAO NA FAIXA VALIDA
057100*    DE DISTANCIA (MAIOR QUE ZERO E MENOR QUE 1000), AZIMUTE
057200*    (0,0 A 359,9) E INCLINACAO (-90,0 A 90,0) - R5/R6
057300*--------------------------------------------------------------*
057400 070-VERIFICAR-FAIXA.
057500
057600     SET WS-VALIDO-SIM TO TRUE
057700
057800     IF WS-CAND-DIST <= 0 OR WS-CAND-DIST >= 1000
057900        SET WS-VALIDO-NAO TO TRUE
058000     END-IF
058100     IF WS-CAND-AZIMUTE < 0 OR WS-CAND-AZIMUTE >= 360
058200        SET WS-VALIDO-NAO TO TRUE
058300     END-IF
058400     IF WS-CAND-INCLIN < -90 OR WS-CAND-INCLIN > 90
058500        SET WS-VALIDO-NAO TO TRUE
058600     END-IF
058700     .
058800*--------------------------------------------------------------*
058900*    CLASSIFICAR A VISADA RECONHECIDA (SPLAY SE NAO HOUVER
059000*    ESTACAO DE VANTE) E GRAVA-LA NO ARQUIVO DE SAIDA - R7
059100*--------------------------------------------------------------*
059200 060-CLASSIFICAR-VISADA.
059300
059400     ADD 1 TO WS-CTGRAV-VIS
059500     MOVE WS-CTGRAV-VIS TO VI-ID
059600
059700     IF VI-ESTACAO-VANTE = '-'
059800        MOVE 'SPLAY'  TO VI-TIPO
059900     ELSE
060000        MOVE 'SURVEY' TO VI-TIPO
060100     END-IF
060200
060300     WRITE REG-VISADAS  FROM  WS-REG-VISADA
060400     IF  WS-FS-VIS  NOT = '00'
060500         MOVE 'ERRO NA GRAVACAO DE VISADAS'  TO WS-MSG
060600         MOVE  WS-FS-VIS                     TO WS-FS-MSG
060700         DISPLAY ' * REGISTRO GRAVADO = ' WS-REG-VISADA-RAW
060800         GO TO 999-ERRO
060900     END-IF
061000
061100     DISPLAY ' - VISADA RECONHECIDA (P' WS-PADRAO-ACHADO
061200             ') ' VI-ESTACAO-RE ' -> ' VI-ESTACAO-VANTE
061300     .
061400*--------------------------------------------------------------*
061500*    PROCEDIMENTOS FINAIS - O LOTE E REJEITADO SE NAO HOUVER
061600*    NENHUMA VISADA RECONHECIDA OU MENOS DE 10 CARACTERES
061700*    UTEIS NO ARQUIVO (BATCH-FAIL)
061800*--------------------------------------------------------------*
061900 090-TERMINAR.
062000
062100     DISPLAY ' *========================================*'
062200     DISPLAY ' *   TOTAIS DE CONTROLE - CSPRG030        *'
062300     DISPLAY ' *----------------------------------------*'
062400     DISPLAY ' * LEVANTAMENTO          = ' MD-NOME-LEVANT
062500     DISPLAY ' * LINHAS LIDAS          = ' WS-CTLIDO-LINHA
062600     DISPLAY ' * CARACTERES UTEIS      = ' WS-CTCHRUTIL
062700     DISPLAY ' * VISADAS GRAVADAS      = ' WS-CTGRAV-VIS
062800     DISPLAY ' *========================================*'
062900
063000     IF WS-CTGRAV-VIS = 0 OR WS-CTCHRUTIL < 10
063100        DISPLAY ' * LOTE REJEITADO - DADO INSUFICIENTE     *'
063200     END-IF
063300
063400     PERFORM 095-FECHAR-ARQ
063500
063600     DISPLAY ' *----------------------------------------*'
063700     DISPLAY ' *      TERMINO NORMAL DO CSPRG030        *'
063800     DISPLAY ' *----------------------------------------*'
063900     .
064000*--------------------------------------------------------------*
064100*    FECHAR OS ARQUIVOS
064200*--------------------------------------------------------------*
064300 095-FECHAR-ARQ.
064400
064500     CLOSE  RASCTXT
064600     CLOSE  VISADAS
064700     .
064800*--------------------------------------------------------------*
064900*    ROTINA DE ERRO
065000*--------------------------------------------------------------*
065100 999-ERRO.
065200
065300     DISPLAY ' *----------------------------------------*'
065400     DISPLAY ' *           PROGRAMA CANCELADO           *'
065500     DISPLAY ' *----------------------------------------*'
065600     DISPLAY ' * MENSAGEM    = ' WS-MSG
065700     DISPLAY ' * FILE STATUS = ' WS-FS-MSG
065800     DISPLAY ' *----------------------------------------*'
065900     DISPLAY ' *       TERMINO ANORMAL DO CSPRG030      *'
066000     DISPLAY ' *----------------------------------------*'
066100     STOP RUN
066200     .
066300*---------------> FIM DO PROGRAMA CSPRG030 <--------------------*
